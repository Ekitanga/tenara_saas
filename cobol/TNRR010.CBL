000100******************************************************************
000200* FECHA       : 20/02/2025                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : RENTAS Y COBROS - TENARA                         *
000500* PROGRAMA    : TNRR010                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CLASIFICA LAS FACTURAS VENCIDAS EN CUBETAS DE    *
000800*             : ANTIGUEDAD DE MORA E IMPRIME EL REPORTE DE       *
000900*             : MORA POR ARRENDAMIENTO Y LA DURACION DE CADA     *
001000*             : CONTRATO ACTIVO.                                 *
001100* ARCHIVOS    : FACTURAS-ENT=A(I), WORKFILE=S(SORT)             *
001200*             : FACTURAS=A(I), CONTRATOS=A(I), REPORTE=A(EXT)   *
001300* ACCION (ES) : L=LECTURA                                        *
001400* INSTALADO   : 03/03/2025                                       *
001500* BPM/RATIONAL: 231194                                           *
001600* NOMBRE      : REPORTE DE ANTIGUEDAD DE MORA                    *
001700* PROGRAMA(S) : NO APLICA                                        *
001800******************************************************************
001900*               H I S T O R I A L   D E   C A M B I O S          *
002000******************************************************************
002100*  2025-02-20 PEDR CR-10041  VERSION INICIAL DEL PROGRAMA        *
002200*  2025-03-03 PEDR CR-10041  PRUEBAS DE ACEPTACION EN QA         *
002300*  2025-05-27 EEDR CR-10141  SE AGREGA CORTE POR CUBETA DE MORA  *
002400*             CON TOTALES DE SALDO                                *
002500*  2025-07-21 JMPR CR-10176  SE AGREGA ACUMULADO DE MORA POR     *
002600*             ARRENDAMIENTO Y CALCULO DE DURACION DEL CONTRATO   *
002700*  2025-09-18 EEDR CR-10190  REVISION Y2K DE FECHAS DE MORA      *CR10190*
002800*  2025-12-02 PEDR CR-10231  CIERRE DE OBSERVACIONES DE AUDITORIA*
002900*  2026-01-14 JMPR CR-10247  SE ORDENA FACTURAS POR FECHA DE     *CR10247*
003000*             VENCIMIENTO ANTES DE CLASIFICAR (SORT) Y SE AGREGA*
003100*             ACUMULADO DE RENTA PAGADA POR ARRENDAMIENTO EN EL *
003200*             ANEXO DE DURACION                                 *
003300*  2026-01-20 JMPR CR-10250  SE QUITA CONTADOR IDX-LSE DUPLICADO *CR10250*
003400*             (QUEDABA AMBIGUO CON EL INDEXED BY DE LA TABLA)    *
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    TNRR010.
003800 AUTHOR.        ERICK RAMIREZ.
003900 INSTALLATION.  TENARA ADMINISTRACION DE RENTAS.
004000 DATE-WRITTEN.  02/20/2025.
004100 DATE-COMPILED.
004200 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*---> ENTRADA CRUDA DE FACTURAS (ORDEN FISICO DE GENERACION)
005000     SELECT FACTURAS-ENT ASSIGN TO FACTURAS
005100            ORGANIZATION  IS SEQUENTIAL
005200            ACCESS        IS SEQUENTIAL
005300            FILE STATUS   IS FS-FACTENT
005400                             FSE-FACTENT.
005500*---> ARCHIVO DE TRABAJO DEL SORT DE FACTURAS (CR-10247)
005600     SELECT WORKFILE  ASSIGN TO SORTWK1.
005700*---> FACTURAS YA ORDENADAS POR FECHA DE VENCIMIENTO (CR-10247)
005800     SELECT FACTURAS  ASSIGN TO SORTOUT
005900            ORGANIZATION  IS SEQUENTIAL
006000            ACCESS        IS SEQUENTIAL
006100            FILE STATUS   IS FS-FACTURAS
006200                             FSE-FACTURAS.
006300*---> MAESTRO DE CONTRATOS DE ARRENDAMIENTO
006400     SELECT CONTRATOS ASSIGN TO CONTRATOS
006500            ORGANIZATION  IS SEQUENTIAL
006600            ACCESS        IS SEQUENTIAL
006700            FILE STATUS   IS FS-CONTRATOS
006800                             FSE-CONTRATOS.
006900*---> REPORTE COMPARTIDO DEL CICLO
007000     SELECT REPORTE   ASSIGN TO REPORTE
007100            ORGANIZATION  IS SEQUENTIAL
007200            ACCESS        IS SEQUENTIAL
007300            FILE STATUS   IS FS-REPORTE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700*---> ENTRADA CRUDA (SIN ORDEN) - INSUMO DEL SORT (CR-10247)
007800 FD  FACTURAS-ENT
007900     RECORD CONTAINS 140 CHARACTERS.
008000 01  REG-FACTURAS-ENT             PIC X(140).
008100*---> REGISTRO DE TRABAJO DEL SORT - SOLO LLAVE (CR-10247)
008200 SD  WORKFILE
008300     RECORD CONTAINS 140 CHARACTERS.
008400 01  SRT-REG-FACTURAS.
008500     02  FILLER                   PIC X(38).
008600     02  SRT-FAC-DUE-DATE         PIC 9(08).
008700     02  FILLER                   PIC X(94).
008800 FD  FACTURAS
008900     RECORD CONTAINS 140 CHARACTERS.
009000     COPY FACMAE.
009100 FD  CONTRATOS
009200     RECORD CONTAINS 120 CHARACTERS.
009300     COPY LSEMAE.
009400 FD  REPORTE
009500     RECORD CONTAINS 132 CHARACTERS.
009600 01  LIN-REPORTE                   PIC X(132).
009700
009800 WORKING-STORAGE SECTION.
009900******************************************************************
010000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010100******************************************************************
010200 01  WKS-FS-STATUS.
010300     02  FS-FACTENT               PIC 9(02) VALUE ZEROES.
010400     02  FSE-FACTENT.
010500         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
010600         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
010700         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
010800     02  FS-FACTURAS              PIC 9(02) VALUE ZEROES.
010900     02  FSE-FACTURAS.
011000         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
011100         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
011200         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
011300     02  FS-CONTRATOS             PIC 9(02) VALUE ZEROES.
011400     02  FSE-CONTRATOS.
011500         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
011600         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
011700         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
011800     02  FS-REPORTE               PIC 9(02) VALUE ZEROES.
011900     02  PROGRAMA                 PIC X(08) VALUE SPACES.
012000     02  ARCHIVO                  PIC X(08) VALUE SPACES.
012100     02  ACCION                   PIC X(10) VALUE SPACES.
012200     02  LLAVE                    PIC X(32) VALUE SPACES.
012300     02  FILLER                   PIC X(04) VALUE SPACES.
012400******************************************************************
012500*                  FECHA DE CORRIDA DEL CICLO                    *
012600******************************************************************
012700 01  WKS-FECHA-CORRIDA            PIC 9(06) VALUE ZEROES.
012800 01  WKS-FECHA-CORRIDA-R  REDEFINES WKS-FECHA-CORRIDA.
012900     05  WKS-CORRIDA-ANIO2        PIC 9(02).
013000     05  WKS-CORRIDA-MES          PIC 9(02).
013100     05  WKS-CORRIDA-DIA          PIC 9(02).
013200 01  WKS-FECHA-CORRIDA-8          PIC 9(08) VALUE ZEROES.
013300 01  WKS-FECHA-CORRIDA-8-R REDEFINES WKS-FECHA-CORRIDA-8.
013400     05  WKS-HOY-ANIO4            PIC 9(04).
013500     05  WKS-HOY-MES2             PIC 9(02).
013600     05  WKS-HOY-DIA2             PIC 9(02).
013700******************************************************************
013800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
013900******************************************************************
014000 01  WKS-CONTADORES.
014100     02  WKS-FACT-LEIDAS          PIC 9(07) COMP-3 VALUE ZEROES.
014200     02  WKS-FACT-CLASIFICADAS    PIC 9(07) COMP-3 VALUE ZEROES.
014300     02  WKS-TOTAL-CONTRATOS      PIC 9(05) COMP   VALUE ZEROES.
014400     02  WKS-DIAS-MORA            PIC S9(07) COMP-3 VALUE ZEROES.
014500     02  WKS-SALDO-FACTURA        PIC S9(08)V99   VALUE ZEROES.
014600     02  WKS-GRAN-TOTAL-SALDO     PIC S9(09)V99   VALUE ZEROES.
014700     02  FILLER                   PIC X(04) VALUE SPACES.
014800 01  WKS-EDICION.
014900     02  WKS-MASCARA-CANT         PIC ZZZ,ZZ9      VALUE ZEROES.
015000     02  WKS-MASCARA-MONTO        PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
015100     02  FILLER                   PIC X(04) VALUE SPACES.
015200 01  WKS-FLAGS.
015300     02  WKS-FIN-FACTURAS         PIC 9(01) VALUE ZEROES.
015400         88  FIN-FACTURAS                   VALUE 1.
015500     02  WKS-CALIFICA-MORA        PIC 9(01) VALUE ZEROES.
015600         88  CALIFICA-PARA-MORA             VALUE 1.
015700     02  WKS-CONTRATO-ACUMULADO   PIC 9(01) VALUE ZEROES.
015800         88  CONTRATO-YA-ACUMULADO          VALUE 1.
015900     02  FILLER                   PIC X(04) VALUE SPACES.
016000******************************************************************
016100*      CUBETAS DE ANTIGUEDAD DE MORA (RULE A) Y SUS TOTALES      *
016200******************************************************************
016300 01  WKS-CUBETA-ACTUAL            PIC X(08) VALUE SPACES.
016400 01  WKS-CUBETA-ANTERIOR          PIC X(08) VALUE SPACES.
016500 01  WKS-TOTALES-CUBETA.
016600     02  WKS-TOT-CURRENT          PIC S9(09)V99 VALUE ZEROES.
016700     02  WKS-TOT-1-30             PIC S9(09)V99 VALUE ZEROES.
016800     02  WKS-TOT-31-60            PIC S9(09)V99 VALUE ZEROES.
016900     02  WKS-TOT-61-90            PIC S9(09)V99 VALUE ZEROES.
017000     02  WKS-TOT-90-MAS           PIC S9(09)V99 VALUE ZEROES.
017100     02  FILLER                   PIC X(04) VALUE SPACES.
017200 01  WKS-ACUM-CUBETA              PIC S9(09)V99 VALUE ZEROES.
017300******************************************************************
017400*   TABLA DE CONTRATOS EN MEMORIA PARA ACUMULAR MORA Y DURACION  *
017500******************************************************************
017600 01  WKS-TABLA-CONTRATOS.
017700     02  WKS-CONTRATO OCCURS 1 TO 9999 TIMES
017800                    DEPENDING ON WKS-TOTAL-CONTRATOS
017900                    ASCENDING KEY IS WKS-LEASE-ID-TB
018000                    INDEXED BY IDX-LSE.
018100         04  WKS-LEASE-ID-TB          PIC 9(06).
018200         04  WKS-TENANT-NAME-TB       PIC X(30).
018300         04  WKS-LEASE-STATUS-TB      PIC X(10).
018400         04  WKS-START-DATE-TB        PIC 9(08).
018500         04  WKS-END-DATE-TB          PIC 9(08).
018600         04  WKS-DURACION-MESES-TB    PIC S9(05) COMP-3.
018700         04  WKS-SALDO-MORA-TB        PIC S9(09)V99.
018800         04  WKS-RENTA-PAGADA-TB      PIC S9(09)V99.
018900         04  FILLER                   PIC X(04).
019000******************************************************************
019100*              ENCABEZADOS Y LINEAS DEL REPORTE                  *
019200******************************************************************
019300 01  WKS-ENC-1.
019400     02  FILLER            PIC X(35) VALUE SPACES.
019500     02  FILLER            PIC X(45) VALUE
019600         'TENARA ADMINISTRACION DE RENTAS Y COBROS'.
019700     02  FILLER            PIC X(20) VALUE SPACES.
019800     02  FILLER            PIC X(08) VALUE 'PAG. '.
019900     02  WKS-ENC-1-PAGINA  PIC ZZ9.
020000 01  WKS-ENC-2.
020100     02  FILLER            PIC X(35) VALUE SPACES.
020200     02  FILLER            PIC X(50) VALUE
020300         'REPORTE DE ANTIGUEDAD DE MORA - REPORTE 03'.
020400 01  WKS-ENC-3.
020500     02  FILLER            PIC X(01) VALUE SPACES.
020600     02  FILLER            PIC X(23) VALUE 'FACTURA'.
020700     02  FILLER            PIC X(10) VALUE 'CONTRATO'.
020800     02  FILLER            PIC X(11) VALUE 'VENCE'.
020900     02  FILLER            PIC X(11) VALUE 'SALDO'.
021000     02  FILLER            PIC X(10) VALUE 'CUBETA'.
021100 01  WKS-DET-1.
021200     02  WKS-DET-FACTURA      PIC X(20)    VALUE SPACES.
021300     02  FILLER               PIC X(03) VALUE SPACES.
021400     02  WKS-DET-CONTRATO     PIC ZZZZZ9   VALUE ZEROES.
021500     02  FILLER               PIC X(04) VALUE SPACES.
021600     02  WKS-DET-VENCE        PIC 9(08)    VALUE ZEROES.
021700     02  FILLER               PIC X(02) VALUE SPACES.
021800     02  WKS-DET-SALDO        PIC ZZ,ZZ9.99 VALUE ZEROES.
021900     02  FILLER               PIC X(02) VALUE SPACES.
022000     02  WKS-DET-CUBETA       PIC X(08)    VALUE SPACES.
022100 01  WKS-TOT-CUBETA-LIN.
022200     02  FILLER               PIC X(01) VALUE SPACES.
022300     02  FILLER               PIC X(20) VALUE
022400         'TOTAL CUBETA........'.
022500     02  WKS-TCL-NOMBRE       PIC X(08)  VALUE SPACES.
022600     02  FILLER               PIC X(04) VALUE SPACES.
022700     02  WKS-TCL-MONTO        PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
022800 01  WKS-TOT-GENERAL.
022900     02  FILLER               PIC X(01) VALUE SPACES.
023000     02  FILLER               PIC X(28) VALUE
023100         'TOTAL GENERAL EN MORA.......'.
023200     02  WKS-TOT-GRAL-MONTO   PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
023300 01  WKS-ENC-DURACION.
023400     02  FILLER            PIC X(35) VALUE SPACES.
023500     02  FILLER            PIC X(50) VALUE
023600         'DURACION Y MORA POR CONTRATO - ANEXO'.
023700 01  WKS-ENC-DURACION-2.
023800     02  FILLER            PIC X(01) VALUE SPACES.
023900     02  FILLER            PIC X(12) VALUE 'CONTRATO'.
024000     02  FILLER            PIC X(31) VALUE 'INQUILINO'.
024100     02  FILLER            PIC X(11) VALUE 'MESES'.
024200     02  FILLER            PIC X(11) VALUE 'MORA'.
024300     02  FILLER            PIC X(14) VALUE 'RENTA PAGADA'.
024400 01  WKS-DET-DURACION.
024500     02  WKS-DD-CONTRATO      PIC ZZZZZ9   VALUE ZEROES.
024600     02  FILLER               PIC X(06) VALUE SPACES.
024700     02  WKS-DD-INQUILINO     PIC X(30)    VALUE SPACES.
024800     02  FILLER               PIC X(01) VALUE SPACES.
024900     02  WKS-DD-MESES         PIC ZZ9      VALUE ZEROES.
025000     02  FILLER               PIC X(03) VALUE SPACES.
025100     02  WKS-DD-MORA          PIC ZZ,ZZ9.99 VALUE ZEROES.
025200     02  FILLER               PIC X(03) VALUE SPACES.
025300     02  WKS-DD-RENTA         PIC ZZ,ZZ9.99 VALUE ZEROES.
025400 01  WKS-NUM-PAGINA               PIC 9(03) COMP VALUE 1.
025500 01  WKS-LINEAS-EN-PAGINA         PIC 9(03) COMP VALUE ZEROES.
025600******************************************************************
025700 PROCEDURE DIVISION.
025800******************************************************************
025900*               S E C C I O N    P R I N C I P A L
026000******************************************************************
026100 000-MAIN SECTION.
026200     PERFORM 100-ABRIR-ARCHIVOS
026300     ACCEPT WKS-FECHA-CORRIDA FROM DATE
026400     MOVE 20                 TO WKS-HOY-ANIO4 (1:2)
026500     MOVE WKS-CORRIDA-ANIO2  TO WKS-HOY-ANIO4 (3:2)
026600     MOVE WKS-CORRIDA-MES    TO WKS-HOY-MES2
026700     MOVE WKS-CORRIDA-DIA    TO WKS-HOY-DIA2
026800     PERFORM 300-CARGAR-TABLA-CONTRATOS
026900     PERFORM 350-ORDENAR-FACTURAS
027000     PERFORM 250-INICIAR-REPORTE
027100     PERFORM 400-CLASIFICAR-FACTURAS-VENCIDAS
027200             UNTIL FIN-FACTURAS
027300     PERFORM 500-TOTALES-DE-CUBETA
027400     PERFORM 550-TERMINAR-REPORTE-MORA
027500     PERFORM 600-IMPRIMIR-ANEXO-DURACION
027600     PERFORM 800-ESTADISTICAS
027700     PERFORM 900-CERRAR-ARCHIVOS
027800     STOP RUN.
027900 000-MAIN-E. EXIT.
028000
028100 100-ABRIR-ARCHIVOS SECTION.
028200     MOVE 'TNRR010' TO PROGRAMA
028300     OPEN INPUT  CONTRATOS
028400     OPEN EXTEND REPORTE
028500     IF FS-CONTRATOS NOT EQUAL 0 AND 97
028600        MOVE 'OPEN'       TO ACCION
028700        MOVE SPACES       TO LLAVE
028800        MOVE 'CONTRATOS'  TO ARCHIVO
028900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029000                              FS-CONTRATOS, FSE-CONTRATOS
029100        DISPLAY '>>> ALGO SALIO MAL AL ABRIR CONTRATOS <<<'
029200                UPON CONSOLE
029300        MOVE 91 TO RETURN-CODE
029400        STOP RUN
029500     END-IF.
029600 100-ABRIR-ARCHIVOS-E. EXIT.
029700
029800******************************************************************
029900*   ORDENA LAS FACTURAS POR FECHA DE VENCIMIENTO ANTES DE         *
030000*   CLASIFICARLAS EN CUBETAS DE MORA (CR-10247)                  *
030100******************************************************************
030200 350-ORDENAR-FACTURAS SECTION.
030300     SORT WORKFILE
030400          ON ASCENDING KEY SRT-FAC-DUE-DATE
030500          INPUT PROCEDURE IS 360-LEER-FACTURAS-ENTRADA
030600          GIVING FACTURAS
030700     MOVE 'TNRR010' TO PROGRAMA
030800     OPEN INPUT FACTURAS
030900     IF FS-FACTURAS NOT EQUAL 0 AND 97
031000        MOVE 'OPEN'       TO ACCION
031100        MOVE SPACES       TO LLAVE
031200        MOVE 'FACTURAS'   TO ARCHIVO
031300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031400                              FS-FACTURAS, FSE-FACTURAS
031500        DISPLAY '>>> ALGO SALIO MAL AL ABRIR FACTURAS ORDENADAS <<<'
031600                UPON CONSOLE
031700        MOVE 91 TO RETURN-CODE
031800        STOP RUN
031900     END-IF.
032000 350-ORDENAR-FACTURAS-E. EXIT.
032100
032200 360-LEER-FACTURAS-ENTRADA SECTION.
032300     OPEN INPUT FACTURAS-ENT
032400     IF FS-FACTENT NOT EQUAL 0 AND 97
032500        MOVE 'TNRR010'      TO PROGRAMA
032600        MOVE 'OPEN'         TO ACCION
032700        MOVE SPACES         TO LLAVE
032800        MOVE 'FACTENT'      TO ARCHIVO
032900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
033000                              FS-FACTENT, FSE-FACTENT
033100        DISPLAY '>>> ALGO SALIO MAL AL ABRIR FACTURAS-ENT <<<'
033200                UPON CONSOLE
033300        MOVE 91 TO RETURN-CODE
033400        STOP RUN
033500     END-IF
033600     PERFORM 365-RELEASE-UNA-FACTURA THRU
033700             365-RELEASE-UNA-FACTURA-E
033800             UNTIL FS-FACTENT = 10
033900     CLOSE FACTURAS-ENT.
034000 360-LEER-FACTURAS-ENTRADA-E. EXIT.
034100
034200 365-RELEASE-UNA-FACTURA SECTION.
034300     READ FACTURAS-ENT
034400          AT END MOVE 10 TO FS-FACTENT
034500     END-READ
034600     IF FS-FACTENT NOT = 10
034700        MOVE REG-FACTURAS-ENT TO SRT-REG-FACTURAS
034800        RELEASE SRT-REG-FACTURAS
034900     END-IF.
035000 365-RELEASE-UNA-FACTURA-E. EXIT.
035100
035200******************************************************************
035300*   CARGA LOS CONTRATOS ACTIVOS Y CALCULA SU DURACION (RULE L)   *
035400******************************************************************
035500 300-CARGAR-TABLA-CONTRATOS SECTION.
035600     MOVE 0 TO WKS-TOTAL-CONTRATOS
035700     PERFORM 305-CARGAR-UN-CONTRATO THRU 305-CARGAR-UN-CONTRATO-E
035800             UNTIL FS-CONTRATOS = 10.
035900 300-CARGAR-TABLA-CONTRATOS-E. EXIT.
036000
036100 305-CARGAR-UN-CONTRATO SECTION.
036200     READ CONTRATOS
036300          AT END MOVE 10 TO FS-CONTRATOS
036400     END-READ
036500     IF FS-CONTRATOS NOT = 10
036600        ADD 1 TO WKS-TOTAL-CONTRATOS
036700        SET IDX-LSE TO WKS-TOTAL-CONTRATOS
036800        MOVE LSE-LEASE-ID      TO WKS-LEASE-ID-TB (IDX-LSE)
036900        MOVE LSE-TENANT-NAME   TO WKS-TENANT-NAME-TB (IDX-LSE)
037000        MOVE LSE-LEASE-STATUS  TO WKS-LEASE-STATUS-TB (IDX-LSE)
037100        MOVE LSE-START-DATE    TO WKS-START-DATE-TB (IDX-LSE)
037200        MOVE LSE-END-DATE      TO WKS-END-DATE-TB (IDX-LSE)
037300        MOVE ZEROES            TO WKS-RENTA-PAGADA-TB (IDX-LSE)
037400        MOVE ZEROES            TO WKS-SALDO-MORA-TB (IDX-LSE)
037500        PERFORM 310-DURACION-ARRENDAMIENTO
037600     END-IF.
037700 305-CARGAR-UN-CONTRATO-E. EXIT.
037800
037900******************************************************************
038000*   RULE L - DURACION EN MESES = (FIN - INICIO EN DIAS) / 30     *
038100******************************************************************
038200 310-DURACION-ARRENDAMIENTO SECTION.
038300     IF LSE-END-DATE = ZEROES
038400        MOVE ZEROES TO WKS-DURACION-MESES-TB (IDX-LSE)
038500     ELSE
038600        COMPUTE WKS-DURACION-MESES-TB (IDX-LSE) =
038700           (FUNCTION INTEGER-OF-DATE (LSE-END-DATE) -
038800            FUNCTION INTEGER-OF-DATE (LSE-START-DATE)) / 30
038900     END-IF.
039000 310-DURACION-ARRENDAMIENTO-E. EXIT.
039100
039200 250-INICIAR-REPORTE SECTION.
039300     MOVE 1 TO WKS-NUM-PAGINA
039400     MOVE SPACES TO WKS-CUBETA-ANTERIOR
039500     PERFORM 260-IMPRIMIR-ENCABEZADO.
039600 250-INICIAR-REPORTE-E. EXIT.
039700
039800 260-IMPRIMIR-ENCABEZADO SECTION.
039900     MOVE WKS-NUM-PAGINA TO WKS-ENC-1-PAGINA
040000     MOVE WKS-ENC-1  TO LIN-REPORTE
040100     WRITE LIN-REPORTE AFTER ADVANCING PAGE
040200     MOVE WKS-ENC-2  TO LIN-REPORTE
040300     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
040400     MOVE WKS-ENC-3  TO LIN-REPORTE
040500     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
040600     MOVE SPACES     TO LIN-REPORTE
040700     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
040800     ADD 1 TO WKS-NUM-PAGINA
040900     MOVE 5 TO WKS-LINEAS-EN-PAGINA.
041000 260-IMPRIMIR-ENCABEZADO-E. EXIT.
041100
041200******************************************************************
041300*   RECORRE LAS FACTURAS Y CLASIFICA LAS QUE ESTAN EN MORA       *
041400******************************************************************
041500 400-CLASIFICAR-FACTURAS-VENCIDAS SECTION.
041600     READ FACTURAS NEXT RECORD
041700          AT END MOVE 1 TO WKS-FIN-FACTURAS
041800     END-READ
041900     IF NOT FIN-FACTURAS
042000        ADD 1 TO WKS-FACT-LEIDAS
042100        IF FAC-STATUS-PAGADA
042200           PERFORM 430-ACUMULAR-RENTA-PAGADA
042300        END-IF
042400        MOVE 0 TO WKS-CALIFICA-MORA
042500        IF FAC-STATUS-PENDIENTE OR FAC-STATUS-VENCIDA
042600                                 OR FAC-STATUS-PARCIAL
042700           MOVE 1 TO WKS-CALIFICA-MORA
042800        END-IF
042900        IF CALIFICA-PARA-MORA
043000           ADD 1 TO WKS-FACT-CLASIFICADAS
043100           COMPUTE WKS-SALDO-FACTURA =
043200                   FAC-TOTAL-AMOUNT - FAC-AMOUNT-PAID
043300           COMPUTE WKS-DIAS-MORA =
043400              FUNCTION INTEGER-OF-DATE (WKS-FECHA-CORRIDA-8) -
043500              FUNCTION INTEGER-OF-DATE (FAC-DUE-DATE)
043600           PERFORM 410-CLASIFICAR-BUCKET
043700           PERFORM 420-ACUMULAR-ARRENDAMIENTO
043800           PERFORM 470-IMPRIMIR-DETALLE
043900        END-IF
044000     END-IF.
044100 400-CLASIFICAR-FACTURAS-VENCIDAS-E. EXIT.
044200
044300******************************************************************
044400*   RULE A - CUBETAS DE ANTIGUEDAD DE MORA                       *
044500******************************************************************
044600 410-CLASIFICAR-BUCKET SECTION.
044700     EVALUATE TRUE
044800        WHEN WKS-DIAS-MORA <= 0
044900           MOVE 'CURRENT'  TO WKS-CUBETA-ACTUAL
045000           ADD WKS-SALDO-FACTURA TO WKS-TOT-CURRENT
045100        WHEN WKS-DIAS-MORA <= 30
045200           MOVE '1-30'     TO WKS-CUBETA-ACTUAL
045300           ADD WKS-SALDO-FACTURA TO WKS-TOT-1-30
045400        WHEN WKS-DIAS-MORA <= 60
045500           MOVE '31-60'    TO WKS-CUBETA-ACTUAL
045600           ADD WKS-SALDO-FACTURA TO WKS-TOT-31-60
045700        WHEN WKS-DIAS-MORA <= 90
045800           MOVE '61-90'    TO WKS-CUBETA-ACTUAL
045900           ADD WKS-SALDO-FACTURA TO WKS-TOT-61-90
046000        WHEN OTHER
046100           MOVE '90+'      TO WKS-CUBETA-ACTUAL
046200           ADD WKS-SALDO-FACTURA TO WKS-TOT-90-MAS
046300     END-EVALUATE
046400     ADD WKS-SALDO-FACTURA TO WKS-GRAN-TOTAL-SALDO.
046500 410-CLASIFICAR-BUCKET-E. EXIT.
046600
046700******************************************************************
046800*      ACUMULADOR DE MORA POR ARRENDAMIENTO (ANEXO DE CONTRATO)  *
046900******************************************************************
047000 420-ACUMULAR-ARRENDAMIENTO SECTION.
047100     MOVE 0 TO WKS-CONTRATO-ACUMULADO
047200     PERFORM 425-ACUMULAR-UN-CONTRATO THRU
047300             425-ACUMULAR-UN-CONTRATO-E
047400             VARYING IDX-LSE FROM 1 BY 1
047500             UNTIL IDX-LSE > WKS-TOTAL-CONTRATOS
047600             OR CONTRATO-YA-ACUMULADO.
047700 420-ACUMULAR-ARRENDAMIENTO-E. EXIT.
047800
047900 425-ACUMULAR-UN-CONTRATO SECTION.
048000     IF WKS-LEASE-ID-TB (IDX-LSE) = FAC-LEASE-ID
048100        ADD WKS-SALDO-FACTURA TO WKS-SALDO-MORA-TB (IDX-LSE)
048200        MOVE 1 TO WKS-CONTRATO-ACUMULADO
048300     END-IF.
048400 425-ACUMULAR-UN-CONTRATO-E. EXIT.
048500
048600******************************************************************
048700*   ACUMULADOR DE RENTA PAGADA POR ARRENDAMIENTO (CR-10247)       *
048800******************************************************************
048900 430-ACUMULAR-RENTA-PAGADA SECTION.
049000     MOVE 0 TO WKS-CONTRATO-ACUMULADO
049100     PERFORM 435-ACUMULAR-RENTA-UN-CONTRATO THRU
049200             435-ACUMULAR-RENTA-UN-CONTRATO-E
049300             VARYING IDX-LSE FROM 1 BY 1
049400             UNTIL IDX-LSE > WKS-TOTAL-CONTRATOS
049500             OR CONTRATO-YA-ACUMULADO.
049600 430-ACUMULAR-RENTA-PAGADA-E. EXIT.
049700
049800 435-ACUMULAR-RENTA-UN-CONTRATO SECTION.
049900     IF WKS-LEASE-ID-TB (IDX-LSE) = FAC-LEASE-ID
050000        ADD FAC-AMOUNT-PAID TO WKS-RENTA-PAGADA-TB (IDX-LSE)
050100        MOVE 1 TO WKS-CONTRATO-ACUMULADO
050200     END-IF.
050300 435-ACUMULAR-RENTA-UN-CONTRATO-E. EXIT.
050400
050500******************************************************************
050600*     IMPRIME LA LINEA DE DETALLE CON CORTE POR CUBETA DE MORA   *
050700******************************************************************
050800 470-IMPRIMIR-DETALLE SECTION.
050900     IF WKS-CUBETA-ANTERIOR = SPACES
051000        MOVE WKS-CUBETA-ACTUAL TO WKS-CUBETA-ANTERIOR
051100     END-IF
051200     IF WKS-CUBETA-ACTUAL NOT = WKS-CUBETA-ANTERIOR
051300        PERFORM 480-TOTAL-DE-CUBETA
051400        MOVE WKS-CUBETA-ACTUAL TO WKS-CUBETA-ANTERIOR
051500     END-IF
051600     IF WKS-LINEAS-EN-PAGINA > 50
051700        PERFORM 260-IMPRIMIR-ENCABEZADO
051800     END-IF
051900     MOVE FAC-INVOICE-NUMBER TO WKS-DET-FACTURA
052000     MOVE FAC-LEASE-ID       TO WKS-DET-CONTRATO
052100     MOVE FAC-DUE-DATE       TO WKS-DET-VENCE
052200     MOVE WKS-SALDO-FACTURA  TO WKS-DET-SALDO
052300     MOVE WKS-CUBETA-ACTUAL  TO WKS-DET-CUBETA
052400     MOVE WKS-DET-1          TO LIN-REPORTE
052500     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
052600     ADD 1 TO WKS-LINEAS-EN-PAGINA.
052700 470-IMPRIMIR-DETALLE-E. EXIT.
052800
052900 480-TOTAL-DE-CUBETA SECTION.
053000     EVALUATE WKS-CUBETA-ANTERIOR
053100        WHEN 'CURRENT'  MOVE WKS-TOT-CURRENT TO WKS-ACUM-CUBETA
053200                        MOVE ZEROES TO WKS-TOT-CURRENT
053300        WHEN '1-30'     MOVE WKS-TOT-1-30    TO WKS-ACUM-CUBETA
053400                        MOVE ZEROES TO WKS-TOT-1-30
053500        WHEN '31-60'    MOVE WKS-TOT-31-60   TO WKS-ACUM-CUBETA
053600                        MOVE ZEROES TO WKS-TOT-31-60
053700        WHEN '61-90'    MOVE WKS-TOT-61-90   TO WKS-ACUM-CUBETA
053800                        MOVE ZEROES TO WKS-TOT-61-90
053900        WHEN '90+'      MOVE WKS-TOT-90-MAS  TO WKS-ACUM-CUBETA
054000                        MOVE ZEROES TO WKS-TOT-90-MAS
054100     END-EVALUATE
054200     MOVE WKS-CUBETA-ANTERIOR TO WKS-TCL-NOMBRE
054300     MOVE WKS-ACUM-CUBETA     TO WKS-TCL-MONTO
054400     MOVE WKS-TOT-CUBETA-LIN  TO LIN-REPORTE
054500     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
054600     MOVE SPACES              TO LIN-REPORTE
054700     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
054800     ADD 3 TO WKS-LINEAS-EN-PAGINA.
054900 480-TOTAL-DE-CUBETA-E. EXIT.
055000
055100 500-TOTALES-DE-CUBETA SECTION.
055200     IF WKS-FACT-CLASIFICADAS > 0
055300        PERFORM 480-TOTAL-DE-CUBETA
055400     END-IF.
055500 500-TOTALES-DE-CUBETA-E. EXIT.
055600
055700 550-TERMINAR-REPORTE-MORA SECTION.
055800     MOVE WKS-GRAN-TOTAL-SALDO TO WKS-TOT-GRAL-MONTO
055900     MOVE WKS-TOT-GENERAL      TO LIN-REPORTE
056000     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES.
056100 550-TERMINAR-REPORTE-MORA-E. EXIT.
056200
056300******************************************************************
056400*   ANEXO: DURACION Y MORA ACUMULADA POR CONTRATO (RULE L)       *
056500******************************************************************
056600 600-IMPRIMIR-ANEXO-DURACION SECTION.
056700     MOVE WKS-ENC-DURACION   TO LIN-REPORTE
056800     WRITE LIN-REPORTE AFTER ADVANCING PAGE
056900     MOVE WKS-ENC-DURACION-2 TO LIN-REPORTE
057000     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
057100     PERFORM 610-IMPRIMIR-UNA-DURACION THRU
057200             610-IMPRIMIR-UNA-DURACION-E
057300             VARYING IDX-LSE FROM 1 BY 1
057400             UNTIL IDX-LSE > WKS-TOTAL-CONTRATOS.
057500 600-IMPRIMIR-ANEXO-DURACION-E. EXIT.
057600
057700 610-IMPRIMIR-UNA-DURACION SECTION.
057800     MOVE WKS-LEASE-ID-TB (IDX-LSE)       TO WKS-DD-CONTRATO
057900     MOVE WKS-TENANT-NAME-TB (IDX-LSE)    TO WKS-DD-INQUILINO
058000     MOVE WKS-DURACION-MESES-TB (IDX-LSE) TO WKS-DD-MESES
058100     MOVE WKS-SALDO-MORA-TB (IDX-LSE)     TO WKS-DD-MORA
058200     MOVE WKS-RENTA-PAGADA-TB (IDX-LSE)   TO WKS-DD-RENTA
058300     MOVE WKS-DET-DURACION                TO LIN-REPORTE
058400     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE.
058500 610-IMPRIMIR-UNA-DURACION-E. EXIT.
058600
058700 800-ESTADISTICAS SECTION.
058800     MOVE WKS-FACT-LEIDAS        TO WKS-MASCARA-CANT
058900     DISPLAY '*********************************************'
059000     DISPLAY '*   ESTADISTICAS - ANTIGUEDAD DE MORA        *'
059100     DISPLAY '*********************************************'
059200     DISPLAY ' FACTURAS LEIDAS             : ' WKS-MASCARA-CANT
059300     MOVE WKS-FACT-CLASIFICADAS  TO WKS-MASCARA-CANT
059400     DISPLAY ' FACTURAS EN MORA CLASIFICADAS: ' WKS-MASCARA-CANT
059500     MOVE WKS-GRAN-TOTAL-SALDO   TO WKS-MASCARA-MONTO
059600     DISPLAY ' SALDO TOTAL EN MORA         : ' WKS-MASCARA-MONTO
059700     DISPLAY '*********************************************'.
059800 800-ESTADISTICAS-E. EXIT.
059900
060000 900-CERRAR-ARCHIVOS SECTION.
060100     CLOSE FACTURAS CONTRATOS REPORTE.
060200 900-CERRAR-ARCHIVOS-E. EXIT.
