000100******************************************************************
000200* COPY        : LSEMAE                                          *
000300* APLICACION  : RENTAS Y COBROS - TENARA                        *
000400* DESCRIPCION : MAESTRO DE CONTRATOS DE ARRENDAMIENTO (LEASE).  *
000500*             : UN REGISTRO POR CONTRATO, LLAVE LSE-LEASE-ID.   *
000600*             : ARCHIVO ORDENADO POR ARRENDADOR Y CONTRATO.     *
000700* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000800* FECHA       : 03/02/2025                                       *
000900******************************************************************
001000*  2025-02-03 PEDR CR-10041  CREACION INICIAL DEL COPY           *
001100*  2025-03-11 EEDR CR-10077  SE AGREGA FILLER DE EXPANSION       *
001200*  2026-01-20 JMPR CR-10250  SE ANIDA LA REDEFINICION DE FECHAS  *CR10250*
001300*             AL MISMO NIVEL DEL CAMPO QUE REDEFINE (05), YA NO  *
001400*             COMO 01 SUELTO                                     *
001500******************************************************************
001600 01  REG-LSEMAE.
001700     05  LSE-LEASE-ID              PIC 9(06).
001800     05  LSE-LANDLORD-ID           PIC 9(06).
001900     05  LSE-PROPERTY-ID           PIC 9(06).
002000     05  LSE-UNIT-ID               PIC 9(06).
002100     05  LSE-TENANT-NAME           PIC X(30).
002200     05  LSE-LEASE-STATUS          PIC X(10).
002300         88  LSE-STATUS-ACTIVA               VALUE 'ACTIVE'.
002400         88  LSE-STATUS-EXPIRADA             VALUE 'EXPIRED'.
002500         88  LSE-STATUS-TERMINADA            VALUE 'TERMINATED'.
002600     05  LSE-RENT-AMOUNT           PIC S9(08)V99.
002700     05  LSE-DEPOSIT-AMOUNT        PIC S9(08)V99.
002800     05  LSE-DEPOSIT-PAID-FLAG     PIC X(01).
002900         88  LSE-DEPOSITO-PAGADO             VALUE 'Y'.
003000******************************************************************
003100*        REDEFINICION DE FECHAS PARA CALCULO DE DURACION        *
003200******************************************************************
003300     05  LSE-START-DATE            PIC 9(08).
003400     05  LSE-START-DATE-R  REDEFINES LSE-START-DATE.
003500         10  LSE-START-ANIO            PIC 9(04).
003600         10  LSE-START-MES             PIC 9(02).
003700         10  LSE-START-DIA             PIC 9(02).
003800     05  LSE-END-DATE              PIC 9(08).
003900     05  LSE-END-DATE-R    REDEFINES LSE-END-DATE.
004000         10  LSE-END-ANIO              PIC 9(04).
004100         10  LSE-END-MES               PIC 9(02).
004200         10  LSE-END-DIA               PIC 9(02).
004300     05  FILLER                    PIC X(19).
