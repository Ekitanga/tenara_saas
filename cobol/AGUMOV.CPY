000100******************************************************************
000200* COPY        : AGUMOV                                          *
000300* APLICACION  : RENTAS Y COBROS - TENARA                        *
000400* DESCRIPCION : MOVIMIENTO DE LECTURA DE CONTADOR DE AGUA       *
000500*             : (WATER-READING). LLAVE UNT-UNIT-ID.             *
000600* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000700* FECHA       : 05/02/2025                                       *
000800******************************************************************
000900*  2025-02-05 PEDR CR-10041  CREACION INICIAL DEL COPY           *
001000*  2026-01-20 JMPR CR-10250  SE ANIDA LA REDEFINICION DE FECHA   *CR10250*
001100*             DE LECTURA AL MISMO NIVEL DEL CAMPO QUE REDEFINE   *
001200*             (05), YA NO COMO 01 SUELTO                         *
001300******************************************************************
001400 01  REG-AGUMOV.
001500     05  AGU-UNIT-ID               PIC 9(06).
001600     05  AGU-READING-DATE          PIC 9(08).
001700     05  AGU-READING-DATE-R  REDEFINES AGU-READING-DATE.
001800         10  AGU-LECTURA-ANIO          PIC 9(04).
001900         10  AGU-LECTURA-MES           PIC 9(02).
002000         10  AGU-LECTURA-DIA           PIC 9(02).
002100     05  AGU-PREVIOUS-READING      PIC S9(08)V99.
002200     05  AGU-CURRENT-READING       PIC S9(08)V99.
002300     05  AGU-CONSUMPTION           PIC S9(08)V99.
002400     05  AGU-AMOUNT                PIC S9(08)V99.
002500     05  FILLER                    PIC X(26).
