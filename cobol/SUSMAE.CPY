000100******************************************************************
000200* COPY        : SUSMAE                                          *
000300* APLICACION  : RENTAS Y COBROS - TENARA                        *
000400* DESCRIPCION : MAESTRO DE SUSCRIPCION (SUBSCRIPTION), UN       *
000500*             : REGISTRO POR ARRENDADOR. LOS CAMPOS SUS-PAGO-*  *
000600*             : SON EL INDICADOR DE PAGO DE SUSCRIPCION         *
000700*             : CONFIRMADO EN ESTE CICLO (VIENE DE LA PLATAFORMA*
000800*             : EN LINEA, SE APAGA AL PROCESARLO).              *
000900* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
001000* FECHA       : 07/02/2025                                       *
001100******************************************************************
001200*  2025-02-07 PEDR CR-10041  CREACION INICIAL DEL COPY           *
001300*  2025-06-16 EEDR CR-10155  SE AGREGA INDICADOR DE PAGO CICLO   *
001400*  2026-01-20 JMPR CR-10250  SE ANIDA LA REDEFINICION DE FECHA   *CR10250*
001500*             DE VENCIMIENTO AL MISMO NIVEL DEL CAMPO QUE        *
001600*             REDEFINE (05), YA NO COMO 01 SUELTO                *
001700*  2026-01-27 JMPR CR-10251  SE TOMA FILLER DE EXPANSION PARA    *CR10251*
001800*             GRABAR LAS UNIDADES DISPONIBLES Y LA BANDERA DE    *
001900*             PUEDE-AGREGAR DERIVADAS EN TNRS010 (RULE B)        *
002000******************************************************************
002100 01  REG-SUSMAE.
002200     05  SUS-LANDLORD-ID           PIC 9(06).
002300     05  SUS-PLAN-NAME             PIC X(10).
002400         88  SUS-PLAN-PLUS                   VALUE 'PLUS'.
002500         88  SUS-PLAN-PRO                    VALUE 'PRO'.
002600         88  SUS-PLAN-BUSINESS               VALUE 'BUSINESS'.
002700         88  SUS-PLAN-ENTERPRISE             VALUE 'ENTERPRISE'.
002800     05  SUS-MAX-UNITS             PIC 9(05).
002900     05  SUS-MONTHLY-PRICE         PIC S9(08)V99.
003000     05  SUS-SUB-STATUS            PIC X(09).
003100         88  SUS-STATUS-TRIAL                 VALUE 'TRIAL'.
003200         88  SUS-STATUS-ACTIVA                VALUE 'ACTIVE'.
003300         88  SUS-STATUS-EXPIRADA              VALUE 'EXPIRED'.
003400         88  SUS-STATUS-SUSPENDIDA            VALUE 'SUSPENDED'.
003500     05  SUS-END-DATE              PIC 9(08).
003600     05  SUS-END-DATE-R  REDEFINES SUS-END-DATE.
003700         10  SUS-VENCE-ANIO            PIC 9(04).
003800         10  SUS-VENCE-MES             PIC 9(02).
003900         10  SUS-VENCE-DIA             PIC 9(02).
004000     05  SUS-UNITS-USED            PIC 9(05).
004100     05  SUS-PAGO-CONFIRMADO       PIC X(01).
004200         88  SUS-PAGO-CICLO-CONFIRMADO       VALUE 'Y'.
004300     05  SUS-PAGO-MONTO            PIC S9(08)V99.
004400     05  SUS-UNITS-DISPONIBLES     PIC 9(05).
004500     05  SUS-PUEDE-AGREGAR         PIC X(01).
004600         88  SUS-PUEDE-AGREGAR-UNIDADES     VALUE 'Y'.
004700     05  FILLER                    PIC X(10).
