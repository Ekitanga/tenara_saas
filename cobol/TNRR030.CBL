000100******************************************************************
000200* FECHA       : 27/02/2025                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : RENTAS Y COBROS - TENARA                         *
000500* PROGRAMA    : TNRR030                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ACUMULA LOS INGRESOS POR PAGOS CONFIRMADOS Y     *
000800*             : LOS GASTOS POR CATEGORIA DEL CICLO, CALCULA LA   *
000900*             : UTILIDAD NETA Y EL MARGEN, E IMPRIME EL REPORTE  *
001000*             : DE GANANCIAS Y PERDIDAS.                         *
001100* ARCHIVOS    : PAGOS=A(I), GASTOS=A(I), REPORTE=A(EXT)          *
001200* ACCION (ES) : L=LECTURA                                        *
001300* INSTALADO   : 10/03/2025                                       *
001400* BPM/RATIONAL: 231196                                           *
001500* NOMBRE      : REPORTE DE GANANCIAS Y PERDIDAS                  *
001600* PROGRAMA(S) : NO APLICA                                        *
001700******************************************************************
001800*               H I S T O R I A L   D E   C A M B I O S          *
001900******************************************************************
002000*  2025-02-27 PEDR CR-10041  VERSION INICIAL DEL PROGRAMA        *
002100*  2025-03-10 PEDR CR-10041  PRUEBAS DE ACEPTACION EN QA         *
002200*  2025-06-23 EEDR CR-10159  SE AGREGA CORTE DE GASTOS POR       *
002300*             CATEGORIA CON TOTALES Y CONTADORES                 *
002400*  2025-08-04 JMPR CR-10184  SE AGREGA MARGEN DE UTILIDAD         *
002500*  2025-09-18 EEDR CR-10190  REVISION Y2K DE FECHAS DE CORRIDA   *CR10190*
002600*  2025-12-15 PEDR CR-10244  CIERRE DE OBSERVACIONES DE AUDITORIA*
002700*  2026-01-20 JMPR CR-10250  SE QUITA CONTADOR IDX-CAT DUPLICADO *CR10250*
002800*             (QUEDABA AMBIGUO CON EL INDEXED BY DE LA TABLA)    *
002900*  2026-01-27 JMPR CR-10251  SE AGREGA LECTURA DE CONTRATOS Y    *CR10251*
003000*             FACTURAS PARA DESGLOSAR LA FACTURACION/COBRO POR   *
003100*             ARRENDADOR Y PROPIEDAD, Y LOS GASTOS POR PROPIEDAD *
003200*             (ANTES SOLO SE VEIA UN TOTAL GLOBAL DE INGRESOS Y  *
003300*             LOS GASTOS SOLO SE VEIAN POR CATEGORIA)            *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    TNRR030.
003700 AUTHOR.        ERICK RAMIREZ.
003800 INSTALLATION.  TENARA ADMINISTRACION DE RENTAS.
003900 DATE-WRITTEN.  02/27/2025.
004000 DATE-COMPILED.
004100 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*---> MOVIMIENTOS DE PAGO DEL CICLO (SOLO LOS CONFIRMADOS CALIFICAN)
004900     SELECT PAGOS     ASSIGN TO PAGOS
005000            ORGANIZATION  IS SEQUENTIAL
005100            ACCESS        IS SEQUENTIAL
005200            FILE STATUS   IS FS-PAGOS
005300                             FSE-PAGOS.
005400*---> MOVIMIENTOS DE GASTO DEL CICLO
005500     SELECT GASTOS    ASSIGN TO GASTOS
005600            ORGANIZATION  IS SEQUENTIAL
005700            ACCESS        IS SEQUENTIAL
005800            FILE STATUS   IS FS-GASTOS
005900                             FSE-GASTOS.
006000*---> MAESTRO DE CONTRATOS (LEASE) PARA UBICAR ARRENDADOR/PROP.  *CR10251*
006100     SELECT CONTRATOS ASSIGN TO CONTRATOS
006200            ORGANIZATION  IS SEQUENTIAL
006300            ACCESS        IS SEQUENTIAL
006400            FILE STATUS   IS FS-CONTRATOS
006500                             FSE-CONTRATOS.
006600*---> MAESTRO DE FACTURAS PARA LA FACTURACION POR ARRENDADOR/PROP*
006700     SELECT FACTURAS  ASSIGN TO FACTURAS
006800            ORGANIZATION  IS SEQUENTIAL
006900            ACCESS        IS SEQUENTIAL
007000            FILE STATUS   IS FS-FACTURAS
007100                             FSE-FACTURAS.
007200*---> REPORTE COMPARTIDO DEL CICLO
007300     SELECT REPORTE   ASSIGN TO REPORTE
007400            ORGANIZATION  IS SEQUENTIAL
007500            ACCESS        IS SEQUENTIAL
007600            FILE STATUS   IS FS-REPORTE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  PAGOS
008100     RECORD CONTAINS 80 CHARACTERS.
008200     COPY PAGMOV.
008300 FD  GASTOS
008400     RECORD CONTAINS 80 CHARACTERS.
008500     COPY GASMOV.
008600 FD  CONTRATOS
008700     RECORD CONTAINS 120 CHARACTERS.
008800     COPY LSEMAE.
008900 FD  FACTURAS
009000     RECORD CONTAINS 140 CHARACTERS.
009100     COPY FACMAE.
009200 FD  REPORTE
009300     RECORD CONTAINS 132 CHARACTERS.
009400 01  LIN-REPORTE                   PIC X(132).
009500
009600 WORKING-STORAGE SECTION.
009700******************************************************************
009800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009900******************************************************************
010000 01  WKS-FS-STATUS.
010100     02  FS-PAGOS                 PIC 9(02) VALUE ZEROES.
010200     02  FSE-PAGOS.
010300         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
010400         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
010500         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
010600     02  FS-GASTOS                PIC 9(02) VALUE ZEROES.
010700     02  FSE-GASTOS.
010800         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
010900         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
011000         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
011100     02  FS-CONTRATOS             PIC 9(02) VALUE ZEROES.
011200     02  FSE-CONTRATOS.
011300         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
011400         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
011500         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
011600     02  FS-FACTURAS              PIC 9(02) VALUE ZEROES.
011700     02  FSE-FACTURAS.
011800         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
011900         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
012000         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
012100     02  FS-REPORTE               PIC 9(02) VALUE ZEROES.
012200     02  PROGRAMA                 PIC X(08) VALUE SPACES.
012300     02  ARCHIVO                  PIC X(08) VALUE SPACES.
012400     02  ACCION                   PIC X(10) VALUE SPACES.
012500     02  LLAVE                    PIC X(32) VALUE SPACES.
012600     02  FILLER                   PIC X(04) VALUE SPACES.
012700******************************************************************
012800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
012900******************************************************************
013000 01  WKS-CONTADORES.
013100     02  WKS-PAGOS-LEIDOS         PIC 9(07) COMP-3 VALUE ZEROES.
013200     02  WKS-PAGOS-CONFIRMADOS    PIC 9(07) COMP-3 VALUE ZEROES.
013300     02  WKS-GASTOS-LEIDOS        PIC 9(07) COMP-3 VALUE ZEROES.
013400     02  WKS-CONTRATOS-LEIDOS     PIC 9(07) COMP-3 VALUE ZEROES.
013500     02  WKS-FACTURAS-LEIDAS      PIC 9(07) COMP-3 VALUE ZEROES.
013600     02  WKS-TOTAL-CONTRATOS      PIC 9(05) COMP VALUE ZEROES.
013700     02  WKS-CANT-INGRESOS        PIC 9(05) COMP VALUE ZEROES.
013800     02  WKS-CANT-GASTOS-PROP     PIC 9(05) COMP VALUE ZEROES.
013900 01  WKS-MONTOS.
014000     02  WKS-TOTAL-INGRESOS       PIC S9(09)V99 VALUE ZEROES.
014100     02  WKS-TOTAL-GASTOS         PIC S9(09)V99 VALUE ZEROES.
014200     02  WKS-UTILIDAD-NETA        PIC S9(09)V99 VALUE ZEROES.
014300     02  WKS-UTILIDAD-NETA-R  REDEFINES WKS-UTILIDAD-NETA.
014400         04  WKS-UTIL-ENTERO      PIC S9(09).
014500         04  WKS-UTIL-DECIMAL     PIC 9(02).
014600     02  WKS-MARGEN-UTILIDAD      PIC S9(05)V99 VALUE ZEROES.
014700     02  WKS-TOTAL-FACTURADO-GRAL PIC S9(09)V99 VALUE ZEROES.
014800     02  WKS-TOTAL-COBRADO-GRAL   PIC S9(09)V99 VALUE ZEROES.
014900     02  WKS-PROPIEDAD-FACTURA    PIC 9(06) VALUE ZEROES.
015000     02  FILLER                   PIC X(04) VALUE SPACES.
015100 01  WKS-EDICION.
015200     02  WKS-MASCARA-CANT         PIC ZZZ,ZZ9      VALUE ZEROES.
015300     02  WKS-MASCARA-MONTO        PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
015400     02  FILLER                   PIC X(04) VALUE SPACES.
015500 01  WKS-FLAGS.
015600     02  WKS-FIN-PAGOS            PIC 9(01) VALUE ZEROES.
015700         88  FIN-PAGOS                      VALUE 1.
015800     02  WKS-FIN-GASTOS           PIC 9(01) VALUE ZEROES.
015900         88  FIN-GASTOS                     VALUE 1.
016000     02  WKS-FIN-CONTRATOS        PIC 9(01) VALUE ZEROES.
016100         88  FIN-CONTRATOS                  VALUE 1.
016200     02  WKS-FIN-FACTURAS         PIC 9(01) VALUE ZEROES.
016300         88  FIN-FACTURAS                   VALUE 1.
016400     02  WKS-CATEGORIA-UBICADA    PIC 9(01) VALUE ZEROES.
016500         88  CATEGORIA-YA-UBICADA           VALUE 1.
016600     02  WKS-CONTRATO-UBICADO     PIC 9(01) VALUE ZEROES.
016700         88  CONTRATO-UBICADO               VALUE 1.
016800     02  WKS-INGRESO-UBICADO      PIC 9(01) VALUE ZEROES.
016900         88  INGRESO-UBICADO                VALUE 1.
017000     02  WKS-GASTO-PROP-UBICADO   PIC 9(01) VALUE ZEROES.
017100         88  GASTO-PROP-UBICADO             VALUE 1.
017200     02  FILLER                   PIC X(04) VALUE SPACES.
017300******************************************************************
017400*   TABLA DE CATEGORIAS DE GASTO EN MEMORIA (RULE F)              *
017500******************************************************************
017600 01  WKS-CANT-CATEGORIAS         PIC 9(02) COMP VALUE 12.
017700 01  WKS-TABLA-CATEGORIAS.
017800     02  WKS-CATEGORIA OCCURS 12 TIMES INDEXED BY IDX-CAT.
017900         04  WKS-CAT-NOMBRE-TB       PIC X(12).
018000         04  WKS-CAT-MONTO-TB        PIC S9(09)V99.
018100         04  WKS-CAT-CONTADOR-TB     PIC 9(05) COMP-3.
018200         04  FILLER                  PIC X(04).
018300 01  WKS-NOMBRES-CATEGORIA.
018400     02  FILLER  PIC X(12) VALUE 'REPAIRS'.
018500     02  FILLER  PIC X(12) VALUE 'ELECTRICITY'.
018600     02  FILLER  PIC X(12) VALUE 'WATER'.
018700     02  FILLER  PIC X(12) VALUE 'MAINTENANCE'.
018800     02  FILLER  PIC X(12) VALUE 'INSURANCE'.
018900     02  FILLER  PIC X(12) VALUE 'TAXES'.
019000     02  FILLER  PIC X(12) VALUE 'SALARIES'.
019100     02  FILLER  PIC X(12) VALUE 'SECURITY'.
019200     02  FILLER  PIC X(12) VALUE 'CLEANING'.
019300     02  FILLER  PIC X(12) VALUE 'LEGAL'.
019400     02  FILLER  PIC X(12) VALUE 'MARKETING'.
019500     02  FILLER  PIC X(12) VALUE 'OTHER'.
019600 01  WKS-NOMBRES-CATEGORIA-R REDEFINES WKS-NOMBRES-CATEGORIA.
019700     02  WKS-NOMBRE-CAT-TB OCCURS 12 TIMES PIC X(12).
019800******************************************************************
019900*   TABLA DE CONTRATOS EN MEMORIA - UBICA ARRENDADOR Y PROPIEDAD *CR10251*
020000*   DE UNA FACTURA A PARTIR DE SU LEASE-ID (RULE REVENUE)        *
020100******************************************************************
020200 01  WKS-TABLA-CONTRATOS.
020300     02  WKS-CONTRATO OCCURS 1 TO 9999 TIMES
020400                      DEPENDING ON WKS-TOTAL-CONTRATOS
020500                      INDEXED BY IDX-CTR.
020600         04  WKS-LEASE-ID-CTR-TB     PIC 9(06).
020700         04  WKS-LANDLORD-ID-CTR-TB  PIC 9(06).
020800         04  WKS-PROPERTY-ID-CTR-TB  PIC 9(06).
020900         04  FILLER                  PIC X(04).
021000******************************************************************
021100*   TABLA DE FACTURACION POR ARRENDADOR Y PROPIEDAD (REVENUE)   *CR10251*
021200******************************************************************
021300 01  WKS-TABLA-INGRESOS.
021400     02  WKS-INGRESO OCCURS 1 TO 500 TIMES
021500                     DEPENDING ON WKS-CANT-INGRESOS
021600                     INDEXED BY IDX-ING.
021700         04  WKS-ING-ARRENDADOR-TB   PIC 9(06).
021800         04  WKS-ING-PROPIEDAD-TB    PIC 9(06).
021900         04  WKS-ING-FACTURADO-TB    PIC S9(09)V99.
022000         04  WKS-ING-COBRADO-TB      PIC S9(09)V99.
022100         04  FILLER                  PIC X(04).
022200******************************************************************
022300*   TABLA DE GASTOS POR PROPIEDAD (RULE F - DESGLOSE POR PROP.)  *CR10251*
022400******************************************************************
022500 01  WKS-TABLA-GASTOS-PROP.
022600     02  WKS-GASTO-PROP OCCURS 1 TO 500 TIMES
022700                        DEPENDING ON WKS-CANT-GASTOS-PROP
022800                        INDEXED BY IDX-GPR.
022900         04  WKS-GPR-PROPIEDAD-TB    PIC 9(06).
023000         04  WKS-GPR-MONTO-TB        PIC S9(09)V99.
023100         04  WKS-GPR-CONTADOR-TB     PIC 9(05) COMP-3.
023200         04  FILLER                  PIC X(04).
023300******************************************************************
023400*              ENCABEZADOS Y LINEAS DEL REPORTE                  *
023500******************************************************************
023600 01  WKS-ENC-1.
023700     02  FILLER            PIC X(35) VALUE SPACES.
023800     02  FILLER            PIC X(45) VALUE
023900         'TENARA ADMINISTRACION DE RENTAS Y COBROS'.
024000     02  FILLER            PIC X(20) VALUE SPACES.
024100     02  FILLER            PIC X(08) VALUE 'PAG. '.
024200     02  WKS-ENC-1-PAGINA  PIC ZZ9.
024300 01  WKS-ENC-2.
024400     02  FILLER            PIC X(35) VALUE SPACES.
024500     02  FILLER            PIC X(50) VALUE
024600         'REPORTE DE GANANCIAS Y PERDIDAS - REPORTE 05'.
024700 01  WKS-ENC-3.
024800     02  FILLER            PIC X(01) VALUE SPACES.
024900     02  FILLER            PIC X(15) VALUE 'CATEGORIA'.
025000     02  FILLER            PIC X(11) VALUE 'CANTIDAD'.
025100     02  FILLER            PIC X(16) VALUE 'MONTO'.
025200 01  WKS-DET-CATEGORIA.
025300     02  WKS-DC-NOMBRE        PIC X(12)    VALUE SPACES.
025400     02  FILLER               PIC X(04) VALUE SPACES.
025500     02  WKS-DC-CANTIDAD      PIC ZZ9      VALUE ZEROES.
025600     02  FILLER               PIC X(05) VALUE SPACES.
025700     02  WKS-DC-MONTO         PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
025800 01  WKS-LIN-INGRESOS.
025900     02  FILLER               PIC X(01) VALUE SPACES.
026000     02  FILLER               PIC X(30) VALUE
026100         'TOTAL INGRESOS (PAGOS CONF.)..'.
026200     02  WKS-LI-MONTO         PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
026300 01  WKS-LIN-GASTOS.
026400     02  FILLER               PIC X(01) VALUE SPACES.
026500     02  FILLER               PIC X(30) VALUE
026600         'TOTAL GASTOS..................'.
026700     02  WKS-LG-MONTO         PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
026800 01  WKS-LIN-UTILIDAD.
026900     02  FILLER               PIC X(01) VALUE SPACES.
027000     02  FILLER               PIC X(30) VALUE
027100         'UTILIDAD NETA.................'.
027200     02  WKS-LU-MONTO         PIC ZZ,ZZZ,ZZ9.99- VALUE ZEROES.
027300 01  WKS-LIN-MARGEN.
027400     02  FILLER               PIC X(01) VALUE SPACES.
027500     02  FILLER               PIC X(30) VALUE
027600         'MARGEN DE UTILIDAD %..........'.
027700     02  WKS-LM-PORCENTAJE    PIC ZZ9.99- VALUE ZEROES.
027800******************************************************************
027900*   DESGLOSE DE GASTOS POR PROPIEDAD (RULE F)                    *CR10251*
028000******************************************************************
028100 01  WKS-SUBTITULO-GPR.
028200     02  FILLER               PIC X(01) VALUE SPACES.
028300     02  FILLER               PIC X(40) VALUE
028400         'DESGLOSE DE GASTOS POR PROPIEDAD'.
028500 01  WKS-ENC-GPR.
028600     02  FILLER               PIC X(01) VALUE SPACES.
028700     02  FILLER               PIC X(15) VALUE 'PROPIEDAD'.
028800     02  FILLER               PIC X(11) VALUE 'CANTIDAD'.
028900     02  FILLER               PIC X(16) VALUE 'MONTO'.
029000 01  WKS-DET-GASTO-PROP.
029100     02  WKS-GP-PROPIEDAD     PIC ZZZZZ9   VALUE ZEROES.
029200     02  FILLER               PIC X(10) VALUE SPACES.
029300     02  WKS-GP-CANTIDAD      PIC ZZ9      VALUE ZEROES.
029400     02  FILLER               PIC X(05) VALUE SPACES.
029500     02  WKS-GP-MONTO         PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
029600 01  WKS-LIN-GASTOS-PROP-TOTAL.
029700     02  FILLER               PIC X(01) VALUE SPACES.
029800     02  FILLER               PIC X(30) VALUE
029900         'TOTAL GASTOS (TODAS PROP.)....'.
030000     02  WKS-GPT-MONTO        PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
030100******************************************************************
030200*   FACTURACION POR ARRENDADOR Y PROPIEDAD (RULE REVENUE)        *CR10251*
030300******************************************************************
030400 01  WKS-SUBTITULO-ING.
030500     02  FILLER               PIC X(01) VALUE SPACES.
030600     02  FILLER               PIC X(45) VALUE
030700         'FACTURACION POR ARRENDADOR Y PROPIEDAD'.
030800 01  WKS-ENC-ING-3.
030900     02  FILLER               PIC X(01) VALUE SPACES.
031000     02  FILLER               PIC X(12) VALUE 'ARRENDADOR'.
031100     02  FILLER               PIC X(12) VALUE 'PROPIEDAD'.
031200     02  FILLER               PIC X(16) VALUE 'FACTURADO'.
031300     02  FILLER               PIC X(16) VALUE 'COBRADO'.
031400 01  WKS-DET-ING.
031500     02  WKS-DI-ARRENDADOR    PIC ZZZZZ9   VALUE ZEROES.
031600     02  FILLER               PIC X(06) VALUE SPACES.
031700     02  WKS-DI-PROPIEDAD     PIC ZZZZZ9   VALUE ZEROES.
031800     02  FILLER               PIC X(06) VALUE SPACES.
031900     02  WKS-DI-FACTURADO     PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
032000     02  FILLER               PIC X(02) VALUE SPACES.
032100     02  WKS-DI-COBRADO       PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
032200 01  WKS-LIN-ING-TOTAL.
032300     02  FILLER               PIC X(01) VALUE SPACES.
032400     02  FILLER               PIC X(30) VALUE
032500         'TOTAL FACTURADO / COBRADO.....'.
032600     02  WKS-IT-FACTURADO     PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
032700     02  FILLER               PIC X(02) VALUE SPACES.
032800     02  WKS-IT-COBRADO       PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
032900 01  WKS-NUM-PAGINA               PIC 9(03) COMP VALUE 1.
033000 01  WKS-LINEAS-EN-PAGINA         PIC 9(03) COMP VALUE ZEROES.
033100******************************************************************
033200 PROCEDURE DIVISION.
033300******************************************************************
033400*               S E C C I O N    P R I N C I P A L
033500******************************************************************
033600 000-MAIN SECTION.
033700     PERFORM 100-ABRIR-ARCHIVOS
033800     PERFORM 150-CARGAR-TABLA-CONTRATOS
033900     PERFORM 200-INICIALIZAR-CATEGORIAS
034000     PERFORM 250-INICIAR-REPORTE
034100     PERFORM 300-ACUMULAR-INGRESOS
034200             UNTIL FIN-PAGOS
034300     PERFORM 305-ACUMULAR-FACTURACION
034400             UNTIL FIN-FACTURAS
034500     PERFORM 310-ACUMULAR-GASTOS
034600             UNTIL FIN-GASTOS
034700     PERFORM 320-CALCULAR-UTILIDAD
034800     PERFORM 470-IMPRIMIR-CATEGORIAS
034900     PERFORM 476-IMPRIMIR-GASTOS-PROPIEDAD
035000     PERFORM 478-IMPRIMIR-INGRESOS-PROPIEDAD
035100     PERFORM 480-IMPRIMIR-RESUMEN-FINANCIERO
035200     PERFORM 800-ESTADISTICAS
035300     PERFORM 900-CERRAR-ARCHIVOS
035400     STOP RUN.
035500 000-MAIN-E. EXIT.
035600
035700 100-ABRIR-ARCHIVOS SECTION.
035800     MOVE 'TNRR030' TO PROGRAMA
035900     OPEN INPUT  PAGOS
036000                 GASTOS
036100                 CONTRATOS
036200                 FACTURAS
036300     OPEN EXTEND REPORTE
036400     IF FS-PAGOS NOT EQUAL 0 AND 97
036500        MOVE 'OPEN'       TO ACCION
036600        MOVE SPACES       TO LLAVE
036700        MOVE 'PAGOS'      TO ARCHIVO
036800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
036900                              FS-PAGOS, FSE-PAGOS
037000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR PAGOS <<<'
037100                UPON CONSOLE
037200        MOVE 91 TO RETURN-CODE
037300        STOP RUN
037400     END-IF.
037500 100-ABRIR-ARCHIVOS-E. EXIT.
037600
037700******************************************************************
037800*   CARGA EN MEMORIA LOS CONTRATOS PARA UBICAR ARRENDADOR Y      *CR10251*
037900*   PROPIEDAD DE CADA FACTURA A PARTIR DE SU LEASE-ID            *
038000******************************************************************
038100 150-CARGAR-TABLA-CONTRATOS SECTION.
038200     PERFORM 155-CARGAR-UN-CONTRATO
038300             UNTIL FIN-CONTRATOS.
038400 150-CARGAR-TABLA-CONTRATOS-E. EXIT.
038500
038600 155-CARGAR-UN-CONTRATO SECTION.
038700     READ CONTRATOS NEXT RECORD
038800          AT END MOVE 1 TO WKS-FIN-CONTRATOS
038900     END-READ
039000     IF NOT FIN-CONTRATOS
039100        ADD 1 TO WKS-CONTRATOS-LEIDOS
039200        ADD 1 TO WKS-TOTAL-CONTRATOS
039300        SET IDX-CTR TO WKS-TOTAL-CONTRATOS
039400        MOVE LSE-LEASE-ID     TO WKS-LEASE-ID-CTR-TB (IDX-CTR)
039500        MOVE LSE-LANDLORD-ID  TO WKS-LANDLORD-ID-CTR-TB (IDX-CTR)
039600        MOVE LSE-PROPERTY-ID  TO WKS-PROPERTY-ID-CTR-TB (IDX-CTR)
039700     END-IF.
039800 155-CARGAR-UN-CONTRATO-E. EXIT.
039900
040000******************************************************************
040100*   CARGA LOS NOMBRES DE LAS 12 CATEGORIAS DE GASTO EN LA TABLA  *
040200******************************************************************
040300 200-INICIALIZAR-CATEGORIAS SECTION.
040400     PERFORM 205-INICIALIZAR-UNA-CATEGORIA THRU
040500             205-INICIALIZAR-UNA-CATEGORIA-E
040600             VARYING IDX-CAT FROM 1 BY 1
040700             UNTIL IDX-CAT > WKS-CANT-CATEGORIAS.
040800 200-INICIALIZAR-CATEGORIAS-E. EXIT.
040900
041000 205-INICIALIZAR-UNA-CATEGORIA SECTION.
041100     MOVE WKS-NOMBRE-CAT-TB (IDX-CAT)
041200                              TO WKS-CAT-NOMBRE-TB (IDX-CAT)
041300     MOVE ZEROES              TO WKS-CAT-MONTO-TB (IDX-CAT)
041400     MOVE ZEROES              TO WKS-CAT-CONTADOR-TB (IDX-CAT).
041500 205-INICIALIZAR-UNA-CATEGORIA-E. EXIT.
041600
041700 250-INICIAR-REPORTE SECTION.
041800     MOVE 1 TO WKS-NUM-PAGINA
041900     PERFORM 260-IMPRIMIR-ENCABEZADO.
042000 250-INICIAR-REPORTE-E. EXIT.
042100
042200 260-IMPRIMIR-ENCABEZADO SECTION.
042300     MOVE WKS-NUM-PAGINA TO WKS-ENC-1-PAGINA
042400     MOVE WKS-ENC-1  TO LIN-REPORTE
042500     WRITE LIN-REPORTE AFTER ADVANCING PAGE
042600     MOVE WKS-ENC-2  TO LIN-REPORTE
042700     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
042800     MOVE WKS-ENC-3  TO LIN-REPORTE
042900     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
043000     MOVE SPACES     TO LIN-REPORTE
043100     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
043200     ADD 1 TO WKS-NUM-PAGINA
043300     MOVE 5 TO WKS-LINEAS-EN-PAGINA.
043400 260-IMPRIMIR-ENCABEZADO-E. EXIT.
043500
043600******************************************************************
043700*   RULE F - INGRESO = SUMA DE PAGOS CONFIRMADOS DEL CICLO        *
043800******************************************************************
043900 300-ACUMULAR-INGRESOS SECTION.
044000     READ PAGOS NEXT RECORD
044100          AT END MOVE 1 TO WKS-FIN-PAGOS
044200     END-READ
044300     IF NOT FIN-PAGOS
044400        ADD 1 TO WKS-PAGOS-LEIDOS
044500        IF PAG-STATUS-CONFIRMADO
044600           ADD 1 TO WKS-PAGOS-CONFIRMADOS
044700           ADD PAG-AMOUNT TO WKS-TOTAL-INGRESOS
044800        END-IF
044900     END-IF.
045000 300-ACUMULAR-INGRESOS-E. EXIT.
045100
045200******************************************************************
045300*   RULE REVENUE - FACTURACION Y COBRO POR ARRENDADOR/PROPIEDAD  *CR10251*
045400******************************************************************
045500 305-ACUMULAR-FACTURACION SECTION.
045600     READ FACTURAS NEXT RECORD
045700          AT END MOVE 1 TO WKS-FIN-FACTURAS
045800     END-READ
045900     IF NOT FIN-FACTURAS
046000        ADD 1 TO WKS-FACTURAS-LEIDAS
046100        PERFORM 306-UBICAR-CONTRATO-FACTURA
046200        PERFORM 307-ACUMULAR-INGRESO-PROP
046300     END-IF.
046400 305-ACUMULAR-FACTURACION-E. EXIT.
046500
046600 306-UBICAR-CONTRATO-FACTURA SECTION.
046700     MOVE 0 TO WKS-CONTRATO-UBICADO
046800     MOVE ZEROES TO WKS-PROPIEDAD-FACTURA
046900     PERFORM 309-COMPARAR-UN-CONTRATO THRU
047000             309-COMPARAR-UN-CONTRATO-E
047100             VARYING IDX-CTR FROM 1 BY 1
047200             UNTIL IDX-CTR > WKS-TOTAL-CONTRATOS
047300             OR CONTRATO-UBICADO.
047400 306-UBICAR-CONTRATO-FACTURA-E. EXIT.
047500
047600 309-COMPARAR-UN-CONTRATO SECTION.
047700     IF WKS-LEASE-ID-CTR-TB (IDX-CTR) = FAC-LEASE-ID
047800        MOVE WKS-PROPERTY-ID-CTR-TB (IDX-CTR) TO WKS-PROPIEDAD-FACTURA
047900        MOVE 1 TO WKS-CONTRATO-UBICADO
048000     END-IF.
048100 309-COMPARAR-UN-CONTRATO-E. EXIT.
048200
048300 307-ACUMULAR-INGRESO-PROP SECTION.
048400     MOVE 0 TO WKS-INGRESO-UBICADO
048500     PERFORM 308-COMPARAR-UN-INGRESO THRU
048600             308-COMPARAR-UN-INGRESO-E
048700             VARYING IDX-ING FROM 1 BY 1
048800             UNTIL IDX-ING > WKS-CANT-INGRESOS
048900             OR INGRESO-UBICADO
049000     IF NOT INGRESO-UBICADO
049100        ADD 1 TO WKS-CANT-INGRESOS
049200        SET IDX-ING TO WKS-CANT-INGRESOS
049300        MOVE FAC-LANDLORD-ID    TO WKS-ING-ARRENDADOR-TB (IDX-ING)
049400        MOVE WKS-PROPIEDAD-FACTURA TO WKS-ING-PROPIEDAD-TB (IDX-ING)
049500        MOVE FAC-TOTAL-AMOUNT   TO WKS-ING-FACTURADO-TB (IDX-ING)
049600        MOVE FAC-AMOUNT-PAID    TO WKS-ING-COBRADO-TB (IDX-ING)
049700     END-IF
049800     ADD FAC-TOTAL-AMOUNT TO WKS-TOTAL-FACTURADO-GRAL
049900     ADD FAC-AMOUNT-PAID  TO WKS-TOTAL-COBRADO-GRAL.
050000 307-ACUMULAR-INGRESO-PROP-E. EXIT.
050100
050200 308-COMPARAR-UN-INGRESO SECTION.
050300     IF WKS-ING-ARRENDADOR-TB (IDX-ING) = FAC-LANDLORD-ID
050400        AND WKS-ING-PROPIEDAD-TB (IDX-ING) = WKS-PROPIEDAD-FACTURA
050500        ADD FAC-TOTAL-AMOUNT TO WKS-ING-FACTURADO-TB (IDX-ING)
050600        ADD FAC-AMOUNT-PAID  TO WKS-ING-COBRADO-TB (IDX-ING)
050700        MOVE 1 TO WKS-INGRESO-UBICADO
050800     END-IF.
050900 308-COMPARAR-UN-INGRESO-E. EXIT.
051000
051100******************************************************************
051200*   RULE F - GASTO = SUMA DE GASTOS DEL CICLO POR CATEGORIA      *
051300******************************************************************
051400 310-ACUMULAR-GASTOS SECTION.
051500     READ GASTOS NEXT RECORD
051600          AT END MOVE 1 TO WKS-FIN-GASTOS
051700     END-READ
051800     IF NOT FIN-GASTOS
051900        ADD 1 TO WKS-GASTOS-LEIDOS
052000        ADD GAS-AMOUNT TO WKS-TOTAL-GASTOS
052100        PERFORM 315-UBICAR-CATEGORIA
052200        PERFORM 311-ACUMULAR-GASTO-PROP
052300     END-IF.
052400 310-ACUMULAR-GASTOS-E. EXIT.
052500
052600 315-UBICAR-CATEGORIA SECTION.
052700     MOVE 0 TO WKS-CATEGORIA-UBICADA
052800     PERFORM 317-COMPARAR-UNA-CATEGORIA THRU
052900             317-COMPARAR-UNA-CATEGORIA-E
053000             VARYING IDX-CAT FROM 1 BY 1
053100             UNTIL IDX-CAT > WKS-CANT-CATEGORIAS
053200             OR CATEGORIA-YA-UBICADA.
053300 315-UBICAR-CATEGORIA-E. EXIT.
053400
053500 317-COMPARAR-UNA-CATEGORIA SECTION.
053600     IF WKS-CAT-NOMBRE-TB (IDX-CAT) = GAS-CATEGORY
053700        ADD GAS-AMOUNT TO WKS-CAT-MONTO-TB (IDX-CAT)
053800        ADD 1          TO WKS-CAT-CONTADOR-TB (IDX-CAT)
053900        MOVE 1 TO WKS-CATEGORIA-UBICADA
054000     END-IF.
054100 317-COMPARAR-UNA-CATEGORIA-E. EXIT.
054200
054300******************************************************************
054400*   RULE F - GASTOS POR PROPIEDAD (0 = GASTO GENERAL SIN PROP.)  *CR10251*
054500******************************************************************
054600 311-ACUMULAR-GASTO-PROP SECTION.
054700     MOVE 0 TO WKS-GASTO-PROP-UBICADO
054800     PERFORM 312-COMPARAR-UN-GASTO-PROP THRU
054900             312-COMPARAR-UN-GASTO-PROP-E
055000             VARYING IDX-GPR FROM 1 BY 1
055100             UNTIL IDX-GPR > WKS-CANT-GASTOS-PROP
055200             OR GASTO-PROP-UBICADO
055300     IF NOT GASTO-PROP-UBICADO
055400        ADD 1 TO WKS-CANT-GASTOS-PROP
055500        SET IDX-GPR TO WKS-CANT-GASTOS-PROP
055600        MOVE GAS-PROPERTY-ID TO WKS-GPR-PROPIEDAD-TB (IDX-GPR)
055700        MOVE GAS-AMOUNT      TO WKS-GPR-MONTO-TB (IDX-GPR)
055800        MOVE 1               TO WKS-GPR-CONTADOR-TB (IDX-GPR)
055900     END-IF.
056000 311-ACUMULAR-GASTO-PROP-E. EXIT.
056100
056200 312-COMPARAR-UN-GASTO-PROP SECTION.
056300     IF WKS-GPR-PROPIEDAD-TB (IDX-GPR) = GAS-PROPERTY-ID
056400        ADD GAS-AMOUNT TO WKS-GPR-MONTO-TB (IDX-GPR)
056500        ADD 1          TO WKS-GPR-CONTADOR-TB (IDX-GPR)
056600        MOVE 1 TO WKS-GASTO-PROP-UBICADO
056700     END-IF.
056800 312-COMPARAR-UN-GASTO-PROP-E. EXIT.
056900
057000******************************************************************
057100*   RULE F - UTILIDAD NETA = INGRESOS - GASTOS                   *
057200*   MARGEN % = UTILIDAD NETA / INGRESOS * 100 (0 SI NO HAY ING.) *
057300******************************************************************
057400 320-CALCULAR-UTILIDAD SECTION.
057500     COMPUTE WKS-UTILIDAD-NETA =
057600             WKS-TOTAL-INGRESOS - WKS-TOTAL-GASTOS
057700     IF WKS-TOTAL-INGRESOS = 0
057800        MOVE ZEROES TO WKS-MARGEN-UTILIDAD
057900     ELSE
058000        COMPUTE WKS-MARGEN-UTILIDAD ROUNDED =
058100           (WKS-UTILIDAD-NETA / WKS-TOTAL-INGRESOS) * 100
058200     END-IF.
058300 320-CALCULAR-UTILIDAD-E. EXIT.
058400
058500******************************************************************
058600*      IMPRIME EL DESGLOSE DE GASTOS POR CATEGORIA (RULE F)      *
058700******************************************************************
058800 470-IMPRIMIR-CATEGORIAS SECTION.
058900     PERFORM 475-IMPRIMIR-UNA-CATEGORIA THRU
059000             475-IMPRIMIR-UNA-CATEGORIA-E
059100             VARYING IDX-CAT FROM 1 BY 1
059200             UNTIL IDX-CAT > WKS-CANT-CATEGORIAS.
059300 470-IMPRIMIR-CATEGORIAS-E. EXIT.
059400
059500 475-IMPRIMIR-UNA-CATEGORIA SECTION.
059600     IF WKS-LINEAS-EN-PAGINA > 50
059700        PERFORM 260-IMPRIMIR-ENCABEZADO
059800     END-IF
059900     MOVE WKS-CAT-NOMBRE-TB (IDX-CAT)    TO WKS-DC-NOMBRE
060000     MOVE WKS-CAT-CONTADOR-TB (IDX-CAT)  TO WKS-DC-CANTIDAD
060100     MOVE WKS-CAT-MONTO-TB (IDX-CAT)     TO WKS-DC-MONTO
060200     MOVE WKS-DET-CATEGORIA              TO LIN-REPORTE
060300     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
060400     ADD 1 TO WKS-LINEAS-EN-PAGINA.
060500 475-IMPRIMIR-UNA-CATEGORIA-E. EXIT.
060600
060700******************************************************************
060800*   IMPRIME EL DESGLOSE DE GASTOS POR PROPIEDAD (RULE F)         *CR10251*
060900******************************************************************
061000 476-IMPRIMIR-GASTOS-PROPIEDAD SECTION.
061100     IF WKS-LINEAS-EN-PAGINA > 45
061200        PERFORM 260-IMPRIMIR-ENCABEZADO
061300     END-IF
061400     MOVE WKS-SUBTITULO-GPR TO LIN-REPORTE
061500     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
061600     MOVE WKS-ENC-GPR       TO LIN-REPORTE
061700     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
061800     ADD 4 TO WKS-LINEAS-EN-PAGINA
061900     PERFORM 477-IMPRIMIR-UN-GASTO-PROP THRU
062000             477-IMPRIMIR-UN-GASTO-PROP-E
062100             VARYING IDX-GPR FROM 1 BY 1
062200             UNTIL IDX-GPR > WKS-CANT-GASTOS-PROP
062300     MOVE WKS-TOTAL-GASTOS    TO WKS-GPT-MONTO
062400     MOVE WKS-LIN-GASTOS-PROP-TOTAL TO LIN-REPORTE
062500     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
062600     ADD 2 TO WKS-LINEAS-EN-PAGINA.
062700 476-IMPRIMIR-GASTOS-PROPIEDAD-E. EXIT.
062800
062900 477-IMPRIMIR-UN-GASTO-PROP SECTION.
063000     IF WKS-LINEAS-EN-PAGINA > 50
063100        PERFORM 260-IMPRIMIR-ENCABEZADO
063200     END-IF
063300     MOVE WKS-GPR-PROPIEDAD-TB (IDX-GPR) TO WKS-GP-PROPIEDAD
063400     MOVE WKS-GPR-CONTADOR-TB (IDX-GPR)  TO WKS-GP-CANTIDAD
063500     MOVE WKS-GPR-MONTO-TB (IDX-GPR)     TO WKS-GP-MONTO
063600     MOVE WKS-DET-GASTO-PROP             TO LIN-REPORTE
063700     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
063800     ADD 1 TO WKS-LINEAS-EN-PAGINA.
063900 477-IMPRIMIR-UN-GASTO-PROP-E. EXIT.
064000
064100******************************************************************
064200*   IMPRIME LA FACTURACION POR ARRENDADOR Y PROPIEDAD (REVENUE)  *CR10251*
064300******************************************************************
064400 478-IMPRIMIR-INGRESOS-PROPIEDAD SECTION.
064500     IF WKS-LINEAS-EN-PAGINA > 42
064600        PERFORM 260-IMPRIMIR-ENCABEZADO
064700     END-IF
064800     MOVE WKS-SUBTITULO-ING TO LIN-REPORTE
064900     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
065000     MOVE WKS-ENC-ING-3     TO LIN-REPORTE
065100     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
065200     ADD 4 TO WKS-LINEAS-EN-PAGINA
065300     PERFORM 479-IMPRIMIR-UN-INGRESO-PROP THRU
065400             479-IMPRIMIR-UN-INGRESO-PROP-E
065500             VARYING IDX-ING FROM 1 BY 1
065600             UNTIL IDX-ING > WKS-CANT-INGRESOS
065700     MOVE WKS-TOTAL-FACTURADO-GRAL TO WKS-IT-FACTURADO
065800     MOVE WKS-TOTAL-COBRADO-GRAL   TO WKS-IT-COBRADO
065900     MOVE WKS-LIN-ING-TOTAL        TO LIN-REPORTE
066000     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
066100     ADD 2 TO WKS-LINEAS-EN-PAGINA.
066200 478-IMPRIMIR-INGRESOS-PROPIEDAD-E. EXIT.
066300
066400 479-IMPRIMIR-UN-INGRESO-PROP SECTION.
066500     IF WKS-LINEAS-EN-PAGINA > 50
066600        PERFORM 260-IMPRIMIR-ENCABEZADO
066700     END-IF
066800     MOVE WKS-ING-ARRENDADOR-TB (IDX-ING) TO WKS-DI-ARRENDADOR
066900     MOVE WKS-ING-PROPIEDAD-TB (IDX-ING)  TO WKS-DI-PROPIEDAD
067000     MOVE WKS-ING-FACTURADO-TB (IDX-ING)  TO WKS-DI-FACTURADO
067100     MOVE WKS-ING-COBRADO-TB (IDX-ING)    TO WKS-DI-COBRADO
067200     MOVE WKS-DET-ING                     TO LIN-REPORTE
067300     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
067400     ADD 1 TO WKS-LINEAS-EN-PAGINA.
067500 479-IMPRIMIR-UN-INGRESO-PROP-E. EXIT.
067600
067700******************************************************************
067800*   IMPRIME INGRESOS, GASTOS, UTILIDAD NETA Y MARGEN FINAL       *
067900******************************************************************
068000 480-IMPRIMIR-RESUMEN-FINANCIERO SECTION.
068100     MOVE WKS-TOTAL-INGRESOS  TO WKS-LI-MONTO
068200     MOVE WKS-LIN-INGRESOS    TO LIN-REPORTE
068300     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
068400     MOVE WKS-TOTAL-GASTOS    TO WKS-LG-MONTO
068500     MOVE WKS-LIN-GASTOS      TO LIN-REPORTE
068600     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
068700     MOVE WKS-UTILIDAD-NETA   TO WKS-LU-MONTO
068800     MOVE WKS-LIN-UTILIDAD    TO LIN-REPORTE
068900     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
069000     MOVE WKS-MARGEN-UTILIDAD TO WKS-LM-PORCENTAJE
069100     MOVE WKS-LIN-MARGEN      TO LIN-REPORTE
069200     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE.
069300 480-IMPRIMIR-RESUMEN-FINANCIERO-E. EXIT.
069400
069500 800-ESTADISTICAS SECTION.
069600     MOVE WKS-PAGOS-LEIDOS       TO WKS-MASCARA-CANT
069700     DISPLAY '*********************************************'
069800     DISPLAY '*   ESTADISTICAS - GANANCIAS Y PERDIDAS      *'
069900     DISPLAY '*********************************************'
070000     DISPLAY ' PAGOS LEIDOS                : ' WKS-MASCARA-CANT
070100     MOVE WKS-PAGOS-CONFIRMADOS  TO WKS-MASCARA-CANT
070200     DISPLAY ' PAGOS CONFIRMADOS           : ' WKS-MASCARA-CANT
070300     MOVE WKS-GASTOS-LEIDOS      TO WKS-MASCARA-CANT
070400     DISPLAY ' GASTOS LEIDOS                : ' WKS-MASCARA-CANT
070500     MOVE WKS-FACTURAS-LEIDAS    TO WKS-MASCARA-CANT
070600     DISPLAY ' FACTURAS LEIDAS              : ' WKS-MASCARA-CANT
070700     MOVE WKS-UTILIDAD-NETA      TO WKS-MASCARA-MONTO
070800     DISPLAY ' UTILIDAD NETA DEL CICLO     : ' WKS-MASCARA-MONTO
070900     DISPLAY '*********************************************'.
071000 800-ESTADISTICAS-E. EXIT.
071100
071200 900-CERRAR-ARCHIVOS SECTION.
071300     CLOSE PAGOS GASTOS CONTRATOS FACTURAS REPORTE.
071400 900-CERRAR-ARCHIVOS-E. EXIT.
