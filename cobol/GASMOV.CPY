000100******************************************************************
000200* COPY        : GASMOV                                          *
000300* APLICACION  : RENTAS Y COBROS - TENARA                        *
000400* DESCRIPCION : MOVIMIENTO DE GASTO (EXPENSE) POR ARRENDADOR Y  *
000500*             : PROPIEDAD (0 = GASTO GENERAL SIN PROPIEDAD).    *
000600* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000700* FECHA       : 07/02/2025                                       *
000800******************************************************************
000900*  2025-02-07 PEDR CR-10041  CREACION INICIAL DEL COPY           *
001000*  2026-01-20 JMPR CR-10250  SE ANIDA LA REDEFINICION DE FECHA   *CR10250*
001100*             DE GASTO AL MISMO NIVEL DEL CAMPO QUE REDEFINE     *
001200*             (05), YA NO COMO 01 SUELTO                         *
001300******************************************************************
001400 01  REG-GASMOV.
001500     05  GAS-EXPENSE-ID            PIC 9(06).
001600     05  GAS-LANDLORD-ID           PIC 9(06).
001700     05  GAS-PROPERTY-ID           PIC 9(06).
001800     05  GAS-CATEGORY              PIC X(12).
001900         88  GAS-CAT-REPARACIONES          VALUE 'REPAIRS'.
002000         88  GAS-CAT-ELECTRICIDAD          VALUE 'ELECTRICITY'.
002100         88  GAS-CAT-AGUA                  VALUE 'WATER'.
002200         88  GAS-CAT-MANTENIMIENTO         VALUE 'MAINTENANCE'.
002300         88  GAS-CAT-SEGURO                VALUE 'INSURANCE'.
002400         88  GAS-CAT-IMPUESTOS             VALUE 'TAXES'.
002500         88  GAS-CAT-SALARIOS              VALUE 'SALARIES'.
002600         88  GAS-CAT-SEGURIDAD             VALUE 'SECURITY'.
002700         88  GAS-CAT-LIMPIEZA              VALUE 'CLEANING'.
002800         88  GAS-CAT-LEGAL                 VALUE 'LEGAL'.
002900         88  GAS-CAT-MERCADEO              VALUE 'MARKETING'.
003000         88  GAS-CAT-OTRO                  VALUE 'OTHER'.
003100     05  GAS-AMOUNT                PIC S9(08)V99.
003200     05  GAS-EXPENSE-DATE          PIC 9(08).
003300     05  GAS-EXPENSE-DATE-R  REDEFINES GAS-EXPENSE-DATE.
003400         10  GAS-FECHA-ANIO            PIC 9(04).
003500         10  GAS-FECHA-MES             PIC 9(02).
003600         10  GAS-FECHA-DIA             PIC 9(02).
003700     05  FILLER                    PIC X(32).
