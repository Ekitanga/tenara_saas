000100******************************************************************
000200* COPY        : PAGMOV                                          *
000300* APLICACION  : RENTAS Y COBROS - TENARA                        *
000400* DESCRIPCION : MOVIMIENTO DE PAGO (PAYMENT) CONTRA UNA FACTURA.*
000500* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000600* FECHA       : 06/02/2025                                       *
000700******************************************************************
000800*  2025-02-06 PEDR CR-10041  CREACION INICIAL DEL COPY           *
000900******************************************************************
001000 01  REG-PAGMOV.
001100     05  PAG-PAYMENT-ID            PIC 9(06).
001200     05  PAG-INVOICE-NUMBER        PIC X(20).
001300     05  PAG-AMOUNT                PIC S9(08)V99.
001400     05  PAG-PAY-METHOD            PIC X(06).
001500         88  PAG-METODO-MPESA                VALUE 'MPESA'.
001600         88  PAG-METODO-CASH                 VALUE 'CASH'.
001700         88  PAG-METODO-BANK                 VALUE 'BANK'.
001800         88  PAG-METODO-CHEQUE                VALUE 'CHEQUE'.
001900     05  PAG-MANUAL-FLAG           PIC X(01).
002000         88  PAG-ES-MANUAL                   VALUE 'Y'.
002100     05  PAG-PAY-STATUS            PIC X(09).
002200         88  PAG-STATUS-PENDIENTE            VALUE 'PENDING'.
002300         88  PAG-STATUS-CONFIRMADO           VALUE 'CONFIRMED'.
002400         88  PAG-STATUS-FALLIDO              VALUE 'FAILED'.
002500     05  PAG-PAYMENT-DATE          PIC 9(08).
002600     05  FILLER                    PIC X(20).
