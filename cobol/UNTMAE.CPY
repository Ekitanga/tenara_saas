000100******************************************************************
000200* COPY        : UNTMAE                                          *
000300* APLICACION  : RENTAS Y COBROS - TENARA                        *
000400* DESCRIPCION : MAESTRO DE UNIDADES (UNIT). UN REGISTRO POR     *
000500*             : UNIDAD, LLAVE UNT-UNIT-ID. ARCHIVO ORDENADO POR *
000600*             : UNT-UNIT-ID PARA CARGA EN TABLA EN MEMORIA.     *
000700* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000800* FECHA       : 03/02/2025                                       *
000900******************************************************************
001000*  2025-02-03 PEDR CR-10041  CREACION INICIAL DEL COPY           *
001100*  2025-04-02 EEDR CR-10102  SE AGREGA 88 DE TIPO DE AGUA        *
001200******************************************************************
001300 01  REG-UNTMAE.
001400     05  UNT-UNIT-ID               PIC 9(06).
001500     05  UNT-PROPERTY-ID           PIC 9(06).
001600     05  UNT-UNIT-NUMBER           PIC X(10).
001700     05  UNT-UNIT-TYPE             PIC X(10).
001800     05  UNT-MONTHLY-RENT          PIC S9(08)V99.
001900     05  UNT-GARBAGE-FEE           PIC S9(08)V99.
002000     05  UNT-WATER-BILL-TYPE       PIC X(08).
002100         88  UNT-AGUA-FIJA                   VALUE 'FIXED'.
002200         88  UNT-AGUA-MEDIDA                 VALUE 'METERED'.
002300         88  UNT-AGUA-INCLUIDA               VALUE 'INCLUDED'.
002400     05  UNT-WATER-FIXED-AMT       PIC S9(08)V99.
002500     05  UNT-WATER-RATE-PER-UNIT   PIC S9(08)V99.
002600     05  UNT-LAST-WATER-READING    PIC S9(08)V99.
002700     05  UNT-OCCUPIED-FLAG         PIC X(01).
002800         88  UNT-OCUPADA                     VALUE 'Y'.
002900     05  FILLER                    PIC X(29).
