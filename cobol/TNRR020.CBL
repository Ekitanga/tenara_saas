000100******************************************************************
000200* FECHA       : 24/02/2025                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : RENTAS Y COBROS - TENARA                         *
000500* PROGRAMA    : TNRR020                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA LA OCUPACION Y VACANCIA DE CADA          *
000800*             : PROPIEDAD A PARTIR DE LAS UNIDADES Y LOS         *
000900*             : CONTRATOS ACTIVOS, E IMPRIME EL REPORTE DE       *
001000*             : OCUPACION.                                       *
001100* ARCHIVOS    : UNIDADES=A(I), CONTRATOS=A(I), REPORTE=A(EXT)    *
001200* ACCION (ES) : L=LECTURA                                        *
001300* INSTALADO   : 07/03/2025                                       *
001400* BPM/RATIONAL: 231195                                           *
001500* NOMBRE      : REPORTE DE OCUPACION POR PROPIEDAD               *
001600* PROGRAMA(S) : NO APLICA                                        *
001700******************************************************************
001800*               H I S T O R I A L   D E   C A M B I O S          *
001900******************************************************************
002000*  2025-02-24 PEDR CR-10041  VERSION INICIAL DEL PROGRAMA        *
002100*  2025-03-07 PEDR CR-10041  PRUEBAS DE ACEPTACION EN QA         *
002200*  2025-06-10 EEDR CR-10151  SE AGREGA CORTE POR PROPIEDAD CON   *
002300*             PORCENTAJE DE OCUPACION Y VACANCIA                 *
002400*  2025-09-18 EEDR CR-10190  REVISION Y2K DE FECHAS DE CORRIDA   *CR10190*
002500*  2025-12-09 PEDR CR-10238  CIERRE DE OBSERVACIONES DE AUDITORIA*
002600*  2026-01-20 JMPR CR-10250  SE QUITAN LOS CONTADORES IDX-UNI E  *CR10250*
002700*             IDX-LSE DUPLICADOS (QUEDABAN AMBIGUOS CON EL       *
002800*             INDEXED BY DE SUS TABLAS)                          *
002900*  2026-01-27 JMPR CR-10251  SE AGREGA EL PORCENTAJE DE OCUPACION*CR10251*
003000*             GENERAL EN LA LINEA DE TOTALES (ANTES SOLO SE      *
003100*             VEIAN LAS CANTIDADES CRUDAS, SIN LA TASA GENERAL)  *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    TNRR020.
003500 AUTHOR.        ERICK RAMIREZ.
003600 INSTALLATION.  TENARA ADMINISTRACION DE RENTAS.
003700 DATE-WRITTEN.  02/24/2025.
003800 DATE-COMPILED.
003900 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*---> MAESTRO DE UNIDADES, ORDEN POR PROPIEDAD Y UNIDAD
004700     SELECT UNIDADES  ASSIGN TO UNIDADES
004800            ORGANIZATION  IS SEQUENTIAL
004900            ACCESS        IS SEQUENTIAL
005000            FILE STATUS   IS FS-UNIDADES
005100                             FSE-UNIDADES.
005200*---> MAESTRO DE CONTRATOS DE ARRENDAMIENTO
005300     SELECT CONTRATOS ASSIGN TO CONTRATOS
005400            ORGANIZATION  IS SEQUENTIAL
005500            ACCESS        IS SEQUENTIAL
005600            FILE STATUS   IS FS-CONTRATOS
005700                             FSE-CONTRATOS.
005800*---> REPORTE COMPARTIDO DEL CICLO
005900     SELECT REPORTE   ASSIGN TO REPORTE
006000            ORGANIZATION  IS SEQUENTIAL
006100            ACCESS        IS SEQUENTIAL
006200            FILE STATUS   IS FS-REPORTE.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  UNIDADES
006700     RECORD CONTAINS 120 CHARACTERS.
006800     COPY UNTMAE.
006900 FD  CONTRATOS
007000     RECORD CONTAINS 120 CHARACTERS.
007100     COPY LSEMAE.
007200 FD  REPORTE
007300     RECORD CONTAINS 132 CHARACTERS.
007400 01  LIN-REPORTE                   PIC X(132).
007500
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007900******************************************************************
008000 01  WKS-FS-STATUS.
008100     02  FS-UNIDADES              PIC 9(02) VALUE ZEROES.
008200     02  FSE-UNIDADES.
008300         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
008400         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
008500         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
008600     02  FS-CONTRATOS             PIC 9(02) VALUE ZEROES.
008700     02  FSE-CONTRATOS.
008800         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
008900         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009000         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009100     02  FS-REPORTE               PIC 9(02) VALUE ZEROES.
009200     02  PROGRAMA                 PIC X(08) VALUE SPACES.
009300     02  ARCHIVO                  PIC X(08) VALUE SPACES.
009400     02  ACCION                   PIC X(10) VALUE SPACES.
009500     02  LLAVE                    PIC X(32) VALUE SPACES.
009600     02  FILLER                   PIC X(04) VALUE SPACES.
009700******************************************************************
009800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
009900******************************************************************
010000******************************************************************
010100*          REDEFINICION DEL IDENTIFICADOR DE PROPIEDAD           *
010200******************************************************************
010300 01  WKS-PROPIEDAD-LLAVE          PIC 9(06) VALUE ZEROES.
010400 01  WKS-PROPIEDAD-LLAVE-R REDEFINES WKS-PROPIEDAD-LLAVE.
010500     05  WKS-PROP-REGION          PIC 9(02).
010600     05  WKS-PROP-CONSECUTIVO     PIC 9(04).
010700 01  WKS-CONTADORES.
010800     02  WKS-UNID-LEIDAS          PIC 9(07) COMP-3 VALUE ZEROES.
010900     02  WKS-TOTAL-UNIDADES       PIC 9(05) COMP   VALUE ZEROES.
011000     02  WKS-TOTAL-CONTRATOS      PIC 9(05) COMP   VALUE ZEROES.
011100     02  WKS-TOT-UNIDADES-GRAL    PIC 9(07) COMP-3 VALUE ZEROES.
011200     02  WKS-TOT-OCUPADAS-GRAL    PIC 9(07) COMP-3 VALUE ZEROES.
011300     02  FILLER                   PIC X(04) VALUE SPACES.
011400 01  WKS-EDICION.
011500     02  WKS-MASCARA-CANT         PIC ZZZ,ZZ9      VALUE ZEROES.
011600     02  WKS-MASCARA-PCT          PIC ZZ9.99       VALUE ZEROES.
011700     02  FILLER                   PIC X(04) VALUE SPACES.
011800 01  WKS-FLAGS.
011900     02  WKS-FIN-UNIDADES         PIC 9(01) VALUE ZEROES.
012000         88  FIN-UNIDADES                   VALUE 1.
012100     02  WKS-TIENE-CONTRATO-ACTIVO PIC 9(01) VALUE ZEROES.
012200         88  TIENE-CONTRATO-ACTIVO          VALUE 1.
012300     02  WKS-PRIMERA-LINEA        PIC 9(01) VALUE ZEROES.
012400         88  ES-PRIMERA-LINEA                VALUE 1.
012500     02  FILLER                   PIC X(04) VALUE SPACES.
012600******************************************************************
012700*   TABLA DE CONTRATOS ACTIVOS EN MEMORIA (LLAVE = UNT-UNIT-ID)  *
012800******************************************************************
012900 01  WKS-TABLA-CONTRATOS.
013000     02  WKS-CONTRATO OCCURS 1 TO 9999 TIMES
013100                    DEPENDING ON WKS-TOTAL-CONTRATOS
013200                    INDEXED BY IDX-LSE.
013300         04  WKS-UNIT-ID-LSE-TB       PIC 9(06).
013400         04  WKS-LEASE-STATUS-TB      PIC X(10).
013500         04  FILLER                   PIC X(04).
013600******************************************************************
013700*          ACUMULADORES DE OCUPACION POR PROPIEDAD (RULE O)      *
013800******************************************************************
013900 01  WKS-PROPIEDAD-ANTERIOR       PIC 9(06)      VALUE ZEROES.
014000 01  WKS-CTA-UNIDADES-PROP        PIC 9(05) COMP VALUE ZEROES.
014100 01  WKS-CTA-OCUPADAS-PROP        PIC 9(05) COMP VALUE ZEROES.
014200 01  WKS-PCT-OCUPACION            PIC S9(03)V99  VALUE ZEROES.
014300 01  WKS-PCT-VACANCIA             PIC S9(03)V99  VALUE ZEROES.
014400 01  WKS-PCT-OCUPACION-GRAL       PIC S9(03)V99  VALUE ZEROES.
014500******************************************************************
014600*              ENCABEZADOS Y LINEAS DEL REPORTE                  *
014700******************************************************************
014800 01  WKS-ENC-1.
014900     02  FILLER            PIC X(35) VALUE SPACES.
015000     02  FILLER            PIC X(45) VALUE
015100         'TENARA ADMINISTRACION DE RENTAS Y COBROS'.
015200     02  FILLER            PIC X(20) VALUE SPACES.
015300     02  FILLER            PIC X(08) VALUE 'PAG. '.
015400     02  WKS-ENC-1-PAGINA  PIC ZZ9.
015500 01  WKS-ENC-2.
015600     02  FILLER            PIC X(35) VALUE SPACES.
015700     02  FILLER            PIC X(50) VALUE
015800         'REPORTE DE OCUPACION POR PROPIEDAD - REPORTE 04'.
015900 01  WKS-ENC-3.
016000     02  FILLER            PIC X(01) VALUE SPACES.
016100     02  FILLER            PIC X(11) VALUE 'PROPIEDAD'.
016200     02  FILLER            PIC X(11) VALUE 'UNIDADES'.
016300     02  FILLER            PIC X(11) VALUE 'OCUPADAS'.
016400     02  FILLER            PIC X(11) VALUE 'OCUP.%'.
016500     02  FILLER            PIC X(11) VALUE 'VACAN.%'.
016600 01  WKS-DET-1.
016700     02  WKS-DET-PROPIEDAD    PIC ZZZZZ9   VALUE ZEROES.
016800     02  FILLER               PIC X(06) VALUE SPACES.
016900     02  WKS-DET-UNIDADES     PIC ZZ9      VALUE ZEROES.
017000     02  FILLER               PIC X(06) VALUE SPACES.
017100     02  WKS-DET-OCUPADAS     PIC ZZ9      VALUE ZEROES.
017200     02  FILLER               PIC X(05) VALUE SPACES.
017300     02  WKS-DET-OCUP-PCT     PIC ZZ9.99   VALUE ZEROES.
017400     02  FILLER               PIC X(04) VALUE SPACES.
017500     02  WKS-DET-VACAN-PCT    PIC ZZ9.99   VALUE ZEROES.
017600 01  WKS-TOT-GENERAL.
017700     02  FILLER               PIC X(01) VALUE SPACES.
017800     02  FILLER               PIC X(24) VALUE
017900         'TOTAL UNIDADES..........'.
018000     02  WKS-TOT-UNI          PIC ZZZ,ZZ9 VALUE ZEROES.
018100     02  FILLER               PIC X(04) VALUE SPACES.
018200     02  FILLER               PIC X(20) VALUE
018300         'TOTAL OCUPADAS......'.
018400     02  WKS-TOT-OCUP         PIC ZZZ,ZZ9 VALUE ZEROES.
018500     02  FILLER               PIC X(04) VALUE SPACES.
018600     02  FILLER               PIC X(11) VALUE
018700         'OCUP.GRAL%.'.
018800     02  WKS-TOT-OCUP-PCT     PIC ZZ9.99 VALUE ZEROES.
018900 01  WKS-NUM-PAGINA               PIC 9(03) COMP VALUE 1.
019000 01  WKS-LINEAS-EN-PAGINA         PIC 9(03) COMP VALUE ZEROES.
019100******************************************************************
019200 PROCEDURE DIVISION.
019300******************************************************************
019400*               S E C C I O N    P R I N C I P A L
019500******************************************************************
019600 000-MAIN SECTION.
019700     PERFORM 100-ABRIR-ARCHIVOS
019800     PERFORM 300-CARGAR-TABLA-CONTRATOS
019900     PERFORM 250-INICIAR-REPORTE
020000     PERFORM 400-CALCULAR-OCUPACION
020100             UNTIL FIN-UNIDADES
020200     PERFORM 480-TOTAL-DE-PROPIEDAD
020300     PERFORM 550-TERMINAR-REPORTE
020400     PERFORM 800-ESTADISTICAS
020500     PERFORM 900-CERRAR-ARCHIVOS
020600     STOP RUN.
020700 000-MAIN-E. EXIT.
020800
020900 100-ABRIR-ARCHIVOS SECTION.
021000     MOVE 'TNRR020' TO PROGRAMA
021100     OPEN INPUT  UNIDADES
021200                 CONTRATOS
021300     OPEN EXTEND REPORTE
021400     IF FS-UNIDADES NOT EQUAL 0 AND 97
021500        MOVE 'OPEN'       TO ACCION
021600        MOVE SPACES       TO LLAVE
021700        MOVE 'UNIDADES'   TO ARCHIVO
021800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021900                              FS-UNIDADES, FSE-UNIDADES
022000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR UNIDADES <<<'
022100                UPON CONSOLE
022200        MOVE 91 TO RETURN-CODE
022300        STOP RUN
022400     END-IF.
022500 100-ABRIR-ARCHIVOS-E. EXIT.
022600
022700******************************************************************
022800*   CARGA LOS CONTRATOS ACTIVOS PARA SABER QUE UNIDAD ESTA OCUPADA*
022900******************************************************************
023000 300-CARGAR-TABLA-CONTRATOS SECTION.
023100     MOVE 0 TO WKS-TOTAL-CONTRATOS
023200     PERFORM 305-CARGAR-UN-CONTRATO THRU 305-CARGAR-UN-CONTRATO-E
023300             UNTIL FS-CONTRATOS = 10.
023400 300-CARGAR-TABLA-CONTRATOS-E. EXIT.
023500
023600 305-CARGAR-UN-CONTRATO SECTION.
023700     READ CONTRATOS
023800          AT END MOVE 10 TO FS-CONTRATOS
023900     END-READ
024000     IF FS-CONTRATOS NOT = 10 AND LSE-STATUS-ACTIVA
024100        ADD 1 TO WKS-TOTAL-CONTRATOS
024200        SET IDX-LSE TO WKS-TOTAL-CONTRATOS
024300        MOVE LSE-UNIT-ID       TO WKS-UNIT-ID-LSE-TB (IDX-LSE)
024400        MOVE LSE-LEASE-STATUS  TO WKS-LEASE-STATUS-TB (IDX-LSE)
024500     END-IF.
024600 305-CARGAR-UN-CONTRATO-E. EXIT.
024700
024800 250-INICIAR-REPORTE SECTION.
024900     MOVE 1 TO WKS-NUM-PAGINA
025000     SET ES-PRIMERA-LINEA TO TRUE
025100     PERFORM 260-IMPRIMIR-ENCABEZADO.
025200 250-INICIAR-REPORTE-E. EXIT.
025300
025400 260-IMPRIMIR-ENCABEZADO SECTION.
025500     MOVE WKS-NUM-PAGINA TO WKS-ENC-1-PAGINA
025600     MOVE WKS-ENC-1  TO LIN-REPORTE
025700     WRITE LIN-REPORTE AFTER ADVANCING PAGE
025800     MOVE WKS-ENC-2  TO LIN-REPORTE
025900     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
026000     MOVE WKS-ENC-3  TO LIN-REPORTE
026100     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
026200     MOVE SPACES     TO LIN-REPORTE
026300     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
026400     ADD 1 TO WKS-NUM-PAGINA
026500     MOVE 5 TO WKS-LINEAS-EN-PAGINA.
026600 260-IMPRIMIR-ENCABEZADO-E. EXIT.
026700
026800******************************************************************
026900*        RECORRE LAS UNIDADES CON CORTE POR PROPIEDAD            *
027000******************************************************************
027100 400-CALCULAR-OCUPACION SECTION.
027200     READ UNIDADES NEXT RECORD
027300          AT END MOVE 1 TO WKS-FIN-UNIDADES
027400     END-READ
027500     IF NOT FIN-UNIDADES
027600        ADD 1 TO WKS-UNID-LEIDAS
027700        IF ES-PRIMERA-LINEA
027800           MOVE UNT-PROPERTY-ID TO WKS-PROPIEDAD-ANTERIOR
027900           MOVE 0 TO WKS-PRIMERA-LINEA
028000        END-IF
028100        IF UNT-PROPERTY-ID NOT = WKS-PROPIEDAD-ANTERIOR
028200           PERFORM 480-TOTAL-DE-PROPIEDAD
028300           MOVE UNT-PROPERTY-ID   TO WKS-PROPIEDAD-ANTERIOR
028400           MOVE UNT-PROPERTY-ID   TO WKS-PROPIEDAD-LLAVE
028500           MOVE ZEROES TO WKS-CTA-UNIDADES-PROP
028600                          WKS-CTA-OCUPADAS-PROP
028700        END-IF
028800        ADD 1 TO WKS-CTA-UNIDADES-PROP
028900        ADD 1 TO WKS-TOT-UNIDADES-GRAL
029000        PERFORM 410-TIENE-CONTRATO-ACTIVO
029100        IF TIENE-CONTRATO-ACTIVO
029200           ADD 1 TO WKS-CTA-OCUPADAS-PROP
029300           ADD 1 TO WKS-TOT-OCUPADAS-GRAL
029400        END-IF
029500     END-IF.
029600 400-CALCULAR-OCUPACION-E. EXIT.
029700
029800******************************************************************
029900*   RULE O - UNA UNIDAD ESTA OCUPADA SI TIENE CONTRATO ACTIVO    *
030000******************************************************************
030100 410-TIENE-CONTRATO-ACTIVO SECTION.
030200     MOVE 0 TO WKS-TIENE-CONTRATO-ACTIVO
030300     PERFORM 415-COMPARAR-UN-CONTRATO THRU
030400             415-COMPARAR-UN-CONTRATO-E
030500             VARYING IDX-LSE FROM 1 BY 1
030600             UNTIL IDX-LSE > WKS-TOTAL-CONTRATOS
030700             OR TIENE-CONTRATO-ACTIVO.
030800 410-TIENE-CONTRATO-ACTIVO-E. EXIT.
030900
031000 415-COMPARAR-UN-CONTRATO SECTION.
031100     IF WKS-UNIT-ID-LSE-TB (IDX-LSE) = UNT-UNIT-ID
031200        MOVE 1 TO WKS-TIENE-CONTRATO-ACTIVO
031300     END-IF.
031400 415-COMPARAR-UN-CONTRATO-E. EXIT.
031500
031600******************************************************************
031700*   RULE O - PORCENTAJE DE OCUPACION Y VACANCIA POR PROPIEDAD    *
031800******************************************************************
031900 480-TOTAL-DE-PROPIEDAD SECTION.
032000     IF WKS-CTA-UNIDADES-PROP > 0
032100        COMPUTE WKS-PCT-OCUPACION ROUNDED =
032200           (WKS-CTA-OCUPADAS-PROP / WKS-CTA-UNIDADES-PROP) * 100
032300        COMPUTE WKS-PCT-VACANCIA ROUNDED =
032400           ((WKS-CTA-UNIDADES-PROP - WKS-CTA-OCUPADAS-PROP) /
032500             WKS-CTA-UNIDADES-PROP) * 100
032600     ELSE
032700        MOVE ZEROES TO WKS-PCT-OCUPACION WKS-PCT-VACANCIA
032800     END-IF
032900     IF WKS-LINEAS-EN-PAGINA > 50
033000        PERFORM 260-IMPRIMIR-ENCABEZADO
033100     END-IF
033200     MOVE WKS-PROPIEDAD-ANTERIOR TO WKS-DET-PROPIEDAD
033300     MOVE WKS-CTA-UNIDADES-PROP  TO WKS-DET-UNIDADES
033400     MOVE WKS-CTA-OCUPADAS-PROP  TO WKS-DET-OCUPADAS
033500     MOVE WKS-PCT-OCUPACION      TO WKS-DET-OCUP-PCT
033600     MOVE WKS-PCT-VACANCIA       TO WKS-DET-VACAN-PCT
033700     MOVE WKS-DET-1              TO LIN-REPORTE
033800     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
033900     ADD 1 TO WKS-LINEAS-EN-PAGINA.
034000 480-TOTAL-DE-PROPIEDAD-E. EXIT.
034100
034200 550-TERMINAR-REPORTE SECTION.
034300     IF WKS-TOT-UNIDADES-GRAL > 0
034400        COMPUTE WKS-PCT-OCUPACION-GRAL ROUNDED =
034500           (WKS-TOT-OCUPADAS-GRAL / WKS-TOT-UNIDADES-GRAL) * 100
034600     ELSE
034700        MOVE ZEROES TO WKS-PCT-OCUPACION-GRAL
034800     END-IF
034900     MOVE WKS-TOT-UNIDADES-GRAL TO WKS-TOT-UNI
035000     MOVE WKS-TOT-OCUPADAS-GRAL TO WKS-TOT-OCUP
035100     MOVE WKS-PCT-OCUPACION-GRAL TO WKS-TOT-OCUP-PCT
035200     MOVE WKS-TOT-GENERAL       TO LIN-REPORTE
035300     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES.
035400 550-TERMINAR-REPORTE-E. EXIT.
035500
035600 800-ESTADISTICAS SECTION.
035700     MOVE WKS-UNID-LEIDAS        TO WKS-MASCARA-CANT
035800     DISPLAY '*********************************************'
035900     DISPLAY '*   ESTADISTICAS - OCUPACION POR PROPIEDAD   *'
036000     DISPLAY '*********************************************'
036100     DISPLAY ' UNIDADES LEIDAS             : ' WKS-MASCARA-CANT
036200     MOVE WKS-TOT-UNIDADES-GRAL  TO WKS-MASCARA-CANT
036300     DISPLAY ' TOTAL UNIDADES              : ' WKS-MASCARA-CANT
036400     MOVE WKS-TOT-OCUPADAS-GRAL  TO WKS-MASCARA-CANT
036500     DISPLAY ' TOTAL OCUPADAS              : ' WKS-MASCARA-CANT
036600     DISPLAY '*********************************************'.
036700 800-ESTADISTICAS-E. EXIT.
036800
036900 900-CERRAR-ARCHIVOS SECTION.
037000     CLOSE UNIDADES CONTRATOS REPORTE.
037100 900-CERRAR-ARCHIVOS-E. EXIT.
