000100******************************************************************
000200* COPY        : FACMAE                                          *
000300* APLICACION  : RENTAS Y COBROS - TENARA                        *
000400* DESCRIPCION : MAESTRO DE FACTURAS (INVOICE). LA FACTURACION   *
000500*             : AGREGA REGISTROS (OPEN EXTEND) Y LA APLICACION  *
000600*             : DE PAGOS REGRABA EL MAESTRO COMPLETO.           *
000700* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000800* FECHA       : 06/02/2025                                       *
000900******************************************************************
001000*  2025-02-06 PEDR CR-10041  CREACION INICIAL DEL COPY           *
001100*  2025-05-20 EEDR CR-10130  SE AGREGA 88 DE ESTADO DE FACTURA   *
001200*  2026-01-20 JMPR CR-10250  SE ANIDAN LAS REDEFINICIONES DE MES *CR10250*
001300*             Y VENCIMIENTO AL MISMO NIVEL DEL CAMPO QUE         *
001400*             REDEFINEN (05), YA NO COMO 01 SUELTO                *
001500******************************************************************
001600 01  REG-FACMAE.
001700     05  FAC-INVOICE-NUMBER        PIC X(20).
001800     05  FAC-LEASE-ID              PIC 9(06).
001900     05  FAC-LANDLORD-ID           PIC 9(06).
002000     05  FAC-BILLING-MONTH         PIC 9(06).
002100     05  FAC-BILLING-MONTH-R  REDEFINES FAC-BILLING-MONTH.
002200         10  FAC-FACT-ANIO             PIC 9(04).
002300         10  FAC-FACT-MES              PIC 9(02).
002400     05  FAC-DUE-DATE              PIC 9(08).
002500     05  FAC-DUE-DATE-R       REDEFINES FAC-DUE-DATE.
002600         10  FAC-VENCE-ANIO            PIC 9(04).
002700         10  FAC-VENCE-MES             PIC 9(02).
002800         10  FAC-VENCE-DIA             PIC 9(02).
002900     05  FAC-RENT-AMOUNT           PIC S9(08)V99.
003000     05  FAC-WATER-AMOUNT          PIC S9(08)V99.
003100     05  FAC-GARBAGE-AMOUNT        PIC S9(08)V99.
003200     05  FAC-OTHER-CHARGES         PIC S9(08)V99.
003300     05  FAC-TOTAL-AMOUNT          PIC S9(08)V99.
003400     05  FAC-AMOUNT-PAID           PIC S9(08)V99.
003500     05  FAC-INVOICE-STATUS        PIC X(08).
003600         88  FAC-STATUS-PENDIENTE            VALUE 'PENDING'.
003700         88  FAC-STATUS-PARCIAL              VALUE 'PARTIAL'.
003800         88  FAC-STATUS-PAGADA               VALUE 'PAID'.
003900         88  FAC-STATUS-VENCIDA              VALUE 'OVERDUE'.
004000     05  FILLER                    PIC X(26).
