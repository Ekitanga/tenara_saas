000100******************************************************************
000200* FECHA       : 10/02/2025                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : RENTAS Y COBROS - TENARA                         *
000500* PROGRAMA    : TNRA010                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA EL CONSUMO Y EL CARGO DE AGUA DE CADA    *
000800*             : LECTURA DE CONTADOR RECIBIDA EN EL CICLO,        *
000900*             : ACTUALIZA LA ULTIMA LECTURA EN EL MAESTRO DE     *
001000*             : UNIDADES Y REGRABA AMBOS ARCHIVOS.               *
001100* ARCHIVOS    : LECTURAS=A(I-O), UNIDADES=A(REGRABA)             *
001200* ACCION (ES) : A=ACTUALIZA                                      *
001300* INSTALADO   : 14/02/2025                                       *
001400* BPM/RATIONAL: 231190                                           *
001500* NOMBRE      : CALCULO DE CARGOS DE AGUA POR CONSUMO            *
001600* PROGRAMA(S) : NO APLICA                                        *
001700******************************************************************
001800*               H I S T O R I A L   D E   C A M B I O S          *
001900******************************************************************
002000*  2025-02-10 PEDR CR-10041  VERSION INICIAL DEL PROGRAMA        *
002100*  2025-02-14 PEDR CR-10041  PRUEBAS DE ACEPTACION EN QA         *
002200*  2025-03-04 EEDR CR-10068  SE AGREGA VALIDACION DE CONSUMO     *
002300*             NEGATIVO (CONTADOR REINICIADO POR EL PROVEEDOR)    *
002400*  2025-04-02 EEDR CR-10102  SE AGREGA TABLA DE UNIDADES EN      *
002500*             MEMORIA PARA EVITAR RELECTURA DEL MAESTRO          *
002600*  2025-06-30 JMPR CR-10161  AJUSTE MENSAJES DE ESTADISTICAS     *
002700*  2025-09-18 EEDR CR-10190  REVISION Y2K DE FECHAS DE LECTURA   *CR10190*
002800*  2025-11-05 PEDR CR-10205  CIERRE DE OBSERVACIONES DE AUDITORIA*
002900*  2026-01-20 JMPR CR-10250  SE QUITA CONTADOR IDX-UNI DUPLICADO *CR10250*
003000*             (QUEDABA AMBIGUO CON EL INDEXED BY DE LA TABLA) Y  *
003100*             SE COMPLETA EL MNEMONICO DEL UPSI-0 EN SPECIAL-    *
003200*             NAMES (FALTABA LA CLAUSULA IS)                     *
003300*  2026-01-27 JMPR CR-10251  SE QUITA LA DECLARACION DUPLICADA DE*CR10251*
003400*             WKS-MODO-DETALLE-ON/OFF EN WORKING (YA SON NOMBRES *
003500*             DE CONDICION IMPLICITOS DEL UPSI-0 EN SPECIAL-     *
003600*             NAMES, NO SE PUEDEN VOLVER A DECLARAR COMO CAMPO). *
003700*             SE UTILIZA EL SWITCH PARA ACTIVAR EL DETALLE DE    *
003800*             CONSUMO POR LECTURA (BANDERA DE OPERACION UPSI-0)  *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    TNRA010.
004200 AUTHOR.        ERICK RAMIREZ.
004300 INSTALLATION.  TENARA ADMINISTRACION DE RENTAS.
004400 DATE-WRITTEN.  02/10/2025.
004500 DATE-COMPILED.
004600 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     UPSI-0 IS WS-0 ON  STATUS IS  WKS-MODO-DETALLE-ON
005100                    OFF STATUS IS  WKS-MODO-DETALLE-OFF.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*---> LECTURAS DE CONTADOR DE AGUA DEL CICLO, ACCESO SECUENCIAL
005500     SELECT LECTURAS  ASSIGN TO LECTURAS
005600            ORGANIZATION  IS SEQUENTIAL
005700            ACCESS        IS SEQUENTIAL
005800            FILE STATUS   IS FS-LECTURAS
005900                             FSE-LECTURAS.
006000*---> MAESTRO DE UNIDADES, ORDENADO POR UNT-UNIT-ID
006100     SELECT UNIDADES  ASSIGN TO UNIDADES
006200            ORGANIZATION  IS SEQUENTIAL
006300            ACCESS        IS SEQUENTIAL
006400            FILE STATUS   IS FS-UNIDADES
006500                             FSE-UNIDADES.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900******************************************************************
007000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007100******************************************************************
007200*   MOVIMIENTO DE LECTURA DE CONTADOR DE AGUA POR UNIDAD.
007300 FD  LECTURAS
007400     RECORD CONTAINS 80 CHARACTERS.
007500     COPY AGUMOV.
007600*   MAESTRO DE UNIDADES.
007700 FD  UNIDADES
007800     RECORD CONTAINS 120 CHARACTERS.
007900     COPY UNTMAE.
008000
008100 WORKING-STORAGE SECTION.
008200******************************************************************
008300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008400******************************************************************
008500 01  WKS-FS-STATUS.
008600     02  FS-LECTURAS              PIC 9(02) VALUE ZEROES.
008700     02  FSE-LECTURAS.
008800         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
008900         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009000         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009100     02  FS-UNIDADES              PIC 9(02) VALUE ZEROES.
009200     02  FSE-UNIDADES.
009300         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009400         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009500         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009600*      VARIABLES DE LA RUTINA DE FSE (VER SHR COBLIB DEBD1R00)
009700     02  PROGRAMA                 PIC X(08) VALUE SPACES.
009800     02  ARCHIVO                  PIC X(08) VALUE SPACES.
009900     02  ACCION                   PIC X(10) VALUE SPACES.
010000     02  LLAVE                    PIC X(32) VALUE SPACES.
010100     02  FILLER                   PIC X(04) VALUE SPACES.
010200******************************************************************
010300*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010400******************************************************************
010500******************************************************************
010600*          REDEFINICION DE FECHA DE LECTURA POR PARTES           *
010700******************************************************************
010800 01  WKS-FECHA-LECTURA-AGUA       PIC 9(08) VALUE ZEROES.
010900 01  WKS-FECHA-LECTURA-AGUA-R REDEFINES WKS-FECHA-LECTURA-AGUA.
011000     05  WKS-FLA-ANIO4            PIC 9(04).
011100     05  WKS-FLA-MES2             PIC 9(02).
011200     05  WKS-FLA-DIA2             PIC 9(02).
011300******************************************************************
011400*      REDEFINICION DEL MONTO DE AGUA CALCULADO (ENTERO/DEC)     *
011500******************************************************************
011600 01  WKS-MONTO-AGUA-CALC          PIC S9(08)V99 VALUE ZEROES.
011700 01  WKS-MONTO-AGUA-CALC-R REDEFINES WKS-MONTO-AGUA-CALC.
011800     05  WKS-MAC-ENTERO           PIC S9(08).
011900     05  WKS-MAC-DECIMAL          PIC 9(02).
012000 01  WKS-CONTADORES.
012100     02  WKS-LEIDOS-LECTURA       PIC 9(07) COMP-3 VALUE ZEROES.
012200     02  WKS-REGRABADOS-LECTURA   PIC 9(07) COMP-3 VALUE ZEROES.
012300     02  WKS-CONSUMO-NEGATIVO     PIC 9(07) COMP-3 VALUE ZEROES.
012400     02  WKS-UNIDADES-ACTUALIZ    PIC 9(07) COMP-3 VALUE ZEROES.
012500     02  WKS-TOTAL-UNIDADES       PIC 9(05) COMP   VALUE ZEROES.
012600     02  WKS-MONTO-TOTAL-AGUA     PIC S9(09)V99    VALUE ZEROES.
012700     02  FILLER                   PIC X(04) VALUE SPACES.
012800 01  WKS-EDICION.
012900     02  WKS-MASCARA-CANT         PIC ZZZ,ZZ9      VALUE ZEROES.
013000     02  WKS-MASCARA-MONTO        PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
013100     02  FILLER                   PIC X(04) VALUE SPACES.
013200 01  WKS-FLAGS.
013300     02  WKS-FIN-LECTURAS         PIC 9(01) VALUE ZEROES.
013400         88  FIN-LECTURAS                   VALUE 1.
013500     02  WKS-FIN-UNIDADES         PIC 9(01) VALUE ZEROES.
013600         88  FIN-UNIDADES                   VALUE 1.
013700     02  WKS-UNIDAD-ENCONTRADA    PIC 9(01) VALUE ZEROES.
013800         88  UNIDAD-ENCONTRADA              VALUE 1.
013900     02  FILLER                   PIC X(04) VALUE SPACES.
014000******************************************************************
014100*          TABLA DE UNIDADES EN MEMORIA (COPIA DE UNTMAE)        *
014200******************************************************************
014300 01  WKS-TABLA-UNIDADES.
014400     02  WKS-UNIDAD OCCURS 1 TO 9999 TIMES
014500                    DEPENDING ON WKS-TOTAL-UNIDADES
014600                    ASCENDING KEY IS WKS-UNIT-ID-TB
014700                    INDEXED BY IDX-UNI.
014800         04  WKS-UNIT-ID-TB           PIC 9(06).
014900         04  WKS-PROPERTY-ID-TB       PIC 9(06).
015000         04  WKS-UNIT-NUMBER-TB       PIC X(10).
015100         04  WKS-UNIT-TYPE-TB         PIC X(10).
015200         04  WKS-MONTHLY-RENT-TB      PIC S9(08)V99.
015300         04  WKS-GARBAGE-FEE-TB       PIC S9(08)V99.
015400         04  WKS-WATER-BILL-TYPE-TB   PIC X(08).
015500         04  WKS-WATER-FIXED-AMT-TB   PIC S9(08)V99.
015600         04  WKS-WATER-RATE-TB        PIC S9(08)V99.
015700         04  WKS-LAST-READING-TB      PIC S9(08)V99.
015800         04  WKS-OCCUPIED-FLAG-TB     PIC X(01).
015900         04  FILLER                   PIC X(04).
016000******************************************************************
016100*            REDEFINICION DE LLAVE DE LECTURA POR PARTES         *
016200******************************************************************
016300 01  WKS-LLAVE-LECTURA            PIC 9(06)   VALUE ZEROES.
016400 01  WKS-LLAVE-LECTURA-R  REDEFINES WKS-LLAVE-LECTURA.
016500     02  WKS-LLAVE-PREFIJO        PIC 9(03).
016600     02  WKS-LLAVE-SUFIJO         PIC 9(03).
016700******************************************************************
016800 PROCEDURE DIVISION.
016900******************************************************************
017000*               S E C C I O N    P R I N C I P A L
017100******************************************************************
017200 000-MAIN SECTION.
017300     PERFORM 100-ABRIR-ARCHIVOS
017400     PERFORM 200-CARGAR-TABLA-UNIDADES
017500     PERFORM 300-PROCESAR-LECTURAS
017600             UNTIL FIN-LECTURAS
017700     PERFORM 500-REGRABAR-UNIDADES
017800     PERFORM 800-ESTADISTICAS
017900     PERFORM 900-CERRAR-ARCHIVOS
018000     STOP RUN.
018100 000-MAIN-E. EXIT.
018200
018300 100-ABRIR-ARCHIVOS SECTION.
018400     MOVE 'TNRA010' TO PROGRAMA
018500     OPEN I-O    LECTURAS
018600          INPUT  UNIDADES
018700     IF FS-LECTURAS NOT EQUAL 0 AND 97
018800        MOVE 'OPEN'      TO ACCION
018900        MOVE SPACES      TO LLAVE
019000        MOVE 'LECTURAS'  TO ARCHIVO
019100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019200                              FS-LECTURAS, FSE-LECTURAS
019300        DISPLAY '>>> ALGO SALIO MAL AL ABRIR LECTURAS <<<'
019400                UPON CONSOLE
019500        MOVE 91 TO RETURN-CODE
019600        STOP RUN
019700     END-IF
019800     IF FS-UNIDADES NOT EQUAL 0 AND 97
019900        MOVE 'OPEN'      TO ACCION
020000        MOVE SPACES      TO LLAVE
020100        MOVE 'UNIDADES'  TO ARCHIVO
020200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020300                              FS-UNIDADES, FSE-UNIDADES
020400        DISPLAY '>>> ALGO SALIO MAL AL ABRIR UNIDADES <<<'
020500                UPON CONSOLE
020600        MOVE 91 TO RETURN-CODE
020700        STOP RUN
020800     END-IF.
020900 100-ABRIR-ARCHIVOS-E. EXIT.
021000
021100******************************************************************
021200*     CARGA EL MAESTRO DE UNIDADES A LA TABLA WKS-TABLA-UNIDADES *
021300*     (EL ARCHIVO YA VIENE ORDENADO POR UNT-UNIT-ID)             *
021400******************************************************************
021500 200-CARGAR-TABLA-UNIDADES SECTION.
021600     READ UNIDADES
021700          AT END MOVE 1 TO WKS-FIN-UNIDADES
021800     END-READ
021900     PERFORM 205-CARGAR-UNA-UNIDAD THRU 205-CARGAR-UNA-UNIDAD-E
022000             UNTIL FIN-UNIDADES.
022100 200-CARGAR-TABLA-UNIDADES-E. EXIT.
022200
022300 205-CARGAR-UNA-UNIDAD SECTION.
022400     ADD 1 TO WKS-TOTAL-UNIDADES
022500     SET IDX-UNI TO WKS-TOTAL-UNIDADES
022600     MOVE UNT-UNIT-ID             TO WKS-UNIT-ID-TB (IDX-UNI)
022700     MOVE UNT-PROPERTY-ID         TO WKS-PROPERTY-ID-TB (IDX-UNI)
022800     MOVE UNT-UNIT-NUMBER         TO WKS-UNIT-NUMBER-TB (IDX-UNI)
022900     MOVE UNT-UNIT-TYPE           TO WKS-UNIT-TYPE-TB (IDX-UNI)
023000     MOVE UNT-MONTHLY-RENT        TO WKS-MONTHLY-RENT-TB (IDX-UNI)
023100     MOVE UNT-GARBAGE-FEE         TO WKS-GARBAGE-FEE-TB (IDX-UNI)
023200     MOVE UNT-WATER-BILL-TYPE     TO WKS-WATER-BILL-TYPE-TB
023300                                                     (IDX-UNI)
023400     MOVE UNT-WATER-FIXED-AMT     TO WKS-WATER-FIXED-AMT-TB
023500                                                     (IDX-UNI)
023600     MOVE UNT-WATER-RATE-PER-UNIT TO WKS-WATER-RATE-TB (IDX-UNI)
023700     MOVE UNT-LAST-WATER-READING  TO WKS-LAST-READING-TB
023800                                                     (IDX-UNI)
023900     MOVE UNT-OCCUPIED-FLAG       TO WKS-OCCUPIED-FLAG-TB
024000                                                     (IDX-UNI)
024100     READ UNIDADES
024200          AT END MOVE 1 TO WKS-FIN-UNIDADES
024300     END-READ.
024400 205-CARGAR-UNA-UNIDAD-E. EXIT.
024500
024600******************************************************************
024700*          PROCESA CADA LECTURA DE CONTADOR DEL CICLO            *
024800******************************************************************
024900 300-PROCESAR-LECTURAS SECTION.
025000     READ LECTURAS NEXT RECORD
025100          AT END MOVE 1 TO WKS-FIN-LECTURAS
025200     END-READ
025300     IF NOT FIN-LECTURAS
025400        ADD 1 TO WKS-LEIDOS-LECTURA
025500        PERFORM 310-CALCULAR-CONSUMO
025600        PERFORM 320-UBICAR-UNIDAD
025700        IF UNIDAD-ENCONTRADA
025800           PERFORM 330-ACTUALIZAR-LECTURA-Y-UNIDAD
025900        END-IF
026000     END-IF.
026100 300-PROCESAR-LECTURAS-E. EXIT.
026200
026300******************************************************************
026400*    CONSUMO = LECTURA ACTUAL - LECTURA ANTERIOR (MINIMO CERO)   *
026500******************************************************************
026600 310-CALCULAR-CONSUMO SECTION.
026700     COMPUTE AGU-CONSUMPTION =
026800             AGU-CURRENT-READING - AGU-PREVIOUS-READING
026900     IF AGU-CONSUMPTION < 0
027000        MOVE ZEROES TO AGU-CONSUMPTION
027100        ADD 1 TO WKS-CONSUMO-NEGATIVO
027200     END-IF.
027300 310-CALCULAR-CONSUMO-E. EXIT.
027400
027500******************************************************************
027600*   BUSCA LA UNIDAD DE LA LECTURA EN LA TABLA (ORDEN ASCENDENTE) *
027700******************************************************************
027800 320-UBICAR-UNIDAD SECTION.
027900     MOVE 0 TO WKS-UNIDAD-ENCONTRADA
028000     SEARCH ALL WKS-UNIDAD
028100        AT END
028200           DISPLAY 'AVISO: LECTURA SIN UNIDAD EN MAESTRO - UNIDAD '
028300                    AGU-UNIT-ID
028400        WHEN WKS-UNIT-ID-TB (IDX-UNI) = AGU-UNIT-ID
028500           MOVE 1 TO WKS-UNIDAD-ENCONTRADA
028600     END-SEARCH.
028700 320-UBICAR-UNIDAD-E. EXIT.
028800
028900******************************************************************
029000*  MONTO = CONSUMO * TARIFA, REGRABA LECTURA Y ACTUALIZA TABLA   *
029100******************************************************************
029200 330-ACTUALIZAR-LECTURA-Y-UNIDAD SECTION.
029300     MOVE AGU-READING-DATE TO WKS-FECHA-LECTURA-AGUA
029400     COMPUTE WKS-MONTO-AGUA-CALC ROUNDED =
029500             AGU-CONSUMPTION * WKS-WATER-RATE-TB (IDX-UNI)
029600     MOVE WKS-MONTO-AGUA-CALC TO AGU-AMOUNT
029700     ADD AGU-AMOUNT TO WKS-MONTO-TOTAL-AGUA
029800     REWRITE REG-AGUMOV
029900     IF FS-LECTURAS NOT = 0
030000        DISPLAY 'ERROR AL REGRABAR LECTURAS, STATUS: '
030100                FS-LECTURAS ' UNIDAD: ' AGU-UNIT-ID
030200                ' FECHA: ' WKS-FLA-ANIO4 WKS-FLA-MES2 WKS-FLA-DIA2
030300     ELSE
030400        ADD 1 TO WKS-REGRABADOS-LECTURA
030500     END-IF
030600     MOVE AGU-CURRENT-READING TO WKS-LAST-READING-TB (IDX-UNI)
030700     ADD 1 TO WKS-UNIDADES-ACTUALIZ
030800*   SI EL SWITCH DE OPERACION UPSI-0 ESTA ENCENDIDO SE           *CR10251*
030900*   MUESTRA EL DETALLE DE CONSUMO Y CARGO DE LA LECTURA          *CR10251*
031000     IF WKS-MODO-DETALLE-ON
031100        DISPLAY '   DETALLE - UNIDAD: ' AGU-UNIT-ID
031200                ' CONSUMO: '            AGU-CONSUMPTION
031300                ' MONTO: '              AGU-AMOUNT
031400     END-IF.
031500 330-ACTUALIZAR-LECTURA-Y-UNIDAD-E. EXIT.
031600
031700******************************************************************
031800*   REGRABA EL MAESTRO DE UNIDADES CON LAS ULTIMAS LECTURAS      *
031900******************************************************************
032000 500-REGRABAR-UNIDADES SECTION.
032100     CLOSE  UNIDADES
032200     OPEN   OUTPUT UNIDADES
032300     PERFORM 505-REGRABAR-UNA-UNIDAD THRU 505-REGRABAR-UNA-UNIDAD-E
032400             VARYING IDX-UNI FROM 1 BY 1
032500             UNTIL IDX-UNI > WKS-TOTAL-UNIDADES.
032600 500-REGRABAR-UNIDADES-E. EXIT.
032700
032800 505-REGRABAR-UNA-UNIDAD SECTION.
032900     MOVE WKS-UNIT-ID-TB (IDX-UNI)         TO UNT-UNIT-ID
033000     MOVE WKS-PROPERTY-ID-TB (IDX-UNI)     TO UNT-PROPERTY-ID
033100     MOVE WKS-UNIT-NUMBER-TB (IDX-UNI)     TO UNT-UNIT-NUMBER
033200     MOVE WKS-UNIT-TYPE-TB (IDX-UNI)       TO UNT-UNIT-TYPE
033300     MOVE WKS-MONTHLY-RENT-TB (IDX-UNI)    TO UNT-MONTHLY-RENT
033400     MOVE WKS-GARBAGE-FEE-TB (IDX-UNI)     TO UNT-GARBAGE-FEE
033500     MOVE WKS-WATER-BILL-TYPE-TB (IDX-UNI) TO
033600                                           UNT-WATER-BILL-TYPE
033700     MOVE WKS-WATER-FIXED-AMT-TB (IDX-UNI) TO
033800                                           UNT-WATER-FIXED-AMT
033900     MOVE WKS-WATER-RATE-TB (IDX-UNI)      TO
034000                                       UNT-WATER-RATE-PER-UNIT
034100     MOVE WKS-LAST-READING-TB (IDX-UNI)    TO
034200                                       UNT-LAST-WATER-READING
034300     MOVE WKS-OCCUPIED-FLAG-TB (IDX-UNI)   TO UNT-OCCUPIED-FLAG
034400     WRITE REG-UNTMAE
034500     IF FS-UNIDADES NOT = 0
034600        DISPLAY 'ERROR AL REGRABAR UNIDADES, STATUS: '
034700                FS-UNIDADES ' UNIDAD: ' UNT-UNIT-ID
034800     END-IF.
034900 505-REGRABAR-UNA-UNIDAD-E. EXIT.
035000
035100 800-ESTADISTICAS SECTION.
035200     MOVE WKS-LEIDOS-LECTURA     TO WKS-MASCARA-CANT
035300     DISPLAY '*********************************************'
035400     DISPLAY '*      ESTADISTICAS - CARGOS DE AGUA         *'
035500     DISPLAY '*********************************************'
035600     DISPLAY ' LECTURAS LEIDAS             : ' WKS-MASCARA-CANT
035700     MOVE WKS-REGRABADOS-LECTURA TO WKS-MASCARA-CANT
035800     DISPLAY ' LECTURAS REGRABADAS         : ' WKS-MASCARA-CANT
035900     MOVE WKS-CONSUMO-NEGATIVO   TO WKS-MASCARA-CANT
036000     DISPLAY ' LECTURAS CON CONSUMO EN CERO: ' WKS-MASCARA-CANT
036100     MOVE WKS-UNIDADES-ACTUALIZ  TO WKS-MASCARA-CANT
036200     DISPLAY ' UNIDADES ACTUALIZADAS       : ' WKS-MASCARA-CANT
036300     MOVE WKS-MONTO-TOTAL-AGUA   TO WKS-MASCARA-MONTO
036400     DISPLAY ' MONTO TOTAL DE AGUA CICLO   : ' WKS-MASCARA-MONTO
036500     DISPLAY '*********************************************'.
036600 800-ESTADISTICAS-E. EXIT.
036700
036800 900-CERRAR-ARCHIVOS SECTION.
036900     CLOSE LECTURAS UNIDADES.
037000 900-CERRAR-ARCHIVOS-E. EXIT.
