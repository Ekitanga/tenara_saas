000100******************************************************************
000200* FECHA       : 12/02/2025                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : RENTAS Y COBROS - TENARA                         *
000500* PROGRAMA    : TNRF010                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERA LAS FACTURAS MENSUALES DE LOS CONTRATOS   *
000800*             : DE ARRENDAMIENTO ACTIVOS Y EMITE EL RESUMEN DE   *
000900*             : FACTURACION POR ARRENDADOR.                      *
001000* ARCHIVOS    : CONTRATOS=A(I), UNIDADES=A(I), LECTURAS=A(I),    *
001100*             : FACTURAS=A(EXTEND), REPORTE=A(EXTEND)            *
001200* ACCION (ES) : A=ALTA                                           *
001300* INSTALADO   : 20/02/2025                                       *
001400* BPM/RATIONAL: 231191                                           *
001500* NOMBRE      : GENERACION MENSUAL DE FACTURAS DE RENTA          *
001600* PROGRAMA(S) : NO APLICA                                        *
001700******************************************************************
001800*               H I S T O R I A L   D E   C A M B I O S          *
001900******************************************************************
002000*  2025-02-12 PEDR CR-10041  VERSION INICIAL DEL PROGRAMA        *
002100*  2025-02-20 PEDR CR-10041  PRUEBAS DE ACEPTACION EN QA         *
002200*  2025-03-18 EEDR CR-10081  SE AGREGA VALIDACION DE FACTURA     *
002300*             DUPLICADA POR CONTRATO Y MES DE FACTURACION        *
002400*  2025-05-20 EEDR CR-10130  SE AGREGA DERIVACION DE ESTADO      *
002500*             DE FACTURA AL MOMENTO DE CREARLA                   *
002600*  2025-07-08 JMPR CR-10171  SE AGREGA REPORTE RESUMEN DE        *
002700*             FACTURACION CON CORTE POR ARRENDADOR               *
002800*  2025-09-18 EEDR CR-10190  REVISION Y2K DE FECHAS DE CORRIDA   *CR10190*
002900*  2025-11-12 PEDR CR-10211  CIERRE DE OBSERVACIONES DE AUDITORIA*
003000*  2026-01-20 JMPR CR-10250  SE QUITAN LOS CONTADORES IDX-UNI,   *CR10250*
003100*             IDX-LEC E IDX-FAC DUPLICADOS (QUEDABAN AMBIGUOS CON*
003200*             EL INDEXED BY DE SUS TABLAS)                       *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    TNRF010.
003600 AUTHOR.        ERICK RAMIREZ.
003700 INSTALLATION.  TENARA ADMINISTRACION DE RENTAS.
003800 DATE-WRITTEN.  02/12/2025.
003900 DATE-COMPILED.
004000 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*---> MAESTRO DE CONTRATOS DE ARRENDAMIENTO, ORDEN LANDLORD/LEASE
004800     SELECT CONTRATOS ASSIGN TO CONTRATOS
004900            ORGANIZATION  IS SEQUENTIAL
005000            ACCESS        IS SEQUENTIAL
005100            FILE STATUS   IS FS-CONTRATOS
005200                             FSE-CONTRATOS.
005300*---> MAESTRO DE UNIDADES, ORDEN UNT-UNIT-ID
005400     SELECT UNIDADES  ASSIGN TO UNIDADES
005500            ORGANIZATION  IS SEQUENTIAL
005600            ACCESS        IS SEQUENTIAL
005700            FILE STATUS   IS FS-UNIDADES
005800                             FSE-UNIDADES.
005900*---> LECTURAS DE AGUA YA PROCESADAS POR TNRA010
006000     SELECT LECTURAS  ASSIGN TO LECTURAS
006100            ORGANIZATION  IS SEQUENTIAL
006200            ACCESS        IS SEQUENTIAL
006300            FILE STATUS   IS FS-LECTURAS
006400                             FSE-LECTURAS.
006500*---> MAESTRO DE FACTURAS - SE LEE PARA VALIDAR DUPLICADAS Y SE
006600*---> ABRE EN EXTEND PARA AGREGAR LAS NUEVAS
006700     SELECT FACTURAS  ASSIGN TO FACTURAS
006800            ORGANIZATION  IS SEQUENTIAL
006900            ACCESS        IS SEQUENTIAL
007000            FILE STATUS   IS FS-FACTURAS
007100                             FSE-FACTURAS.
007200*---> REPORTE COMPARTIDO DEL CICLO (SE ABRE EN EXTEND)
007300     SELECT REPORTE   ASSIGN TO REPORTE
007400            ORGANIZATION  IS SEQUENTIAL
007500            ACCESS        IS SEQUENTIAL
007600            FILE STATUS   IS FS-REPORTE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000******************************************************************
008100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008200******************************************************************
008300 FD  CONTRATOS
008400     RECORD CONTAINS 120 CHARACTERS.
008500     COPY LSEMAE.
008600 FD  UNIDADES
008700     RECORD CONTAINS 120 CHARACTERS.
008800     COPY UNTMAE.
008900 FD  LECTURAS
009000     RECORD CONTAINS 80 CHARACTERS.
009100     COPY AGUMOV.
009200 FD  FACTURAS
009300     RECORD CONTAINS 140 CHARACTERS.
009400     COPY FACMAE.
009500 FD  REPORTE
009600     RECORD CONTAINS 132 CHARACTERS.
009700 01  LIN-REPORTE                   PIC X(132).
009800
009900 WORKING-STORAGE SECTION.
010000******************************************************************
010100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010200******************************************************************
010300 01  WKS-FS-STATUS.
010400     02  FS-CONTRATOS             PIC 9(02) VALUE ZEROES.
010500     02  FSE-CONTRATOS.
010600         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
010700         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
010800         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
010900     02  FS-UNIDADES              PIC 9(02) VALUE ZEROES.
011000     02  FSE-UNIDADES.
011100         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
011200         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
011300         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
011400     02  FS-LECTURAS              PIC 9(02) VALUE ZEROES.
011500     02  FSE-LECTURAS.
011600         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
011700         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
011800         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
011900     02  FS-FACTURAS              PIC 9(02) VALUE ZEROES.
012000     02  FSE-FACTURAS.
012100         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
012200         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
012300         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
012400     02  FS-REPORTE               PIC 9(02) VALUE ZEROES.
012500     02  PROGRAMA                 PIC X(08) VALUE SPACES.
012600     02  ARCHIVO                  PIC X(08) VALUE SPACES.
012700     02  ACCION                   PIC X(10) VALUE SPACES.
012800     02  LLAVE                    PIC X(32) VALUE SPACES.
012900     02  FILLER                   PIC X(04) VALUE SPACES.
013000******************************************************************
013100*                  FECHA DE CORRIDA DEL CICLO                    *
013200******************************************************************
013300 01  WKS-FECHA-CORRIDA            PIC 9(06) VALUE ZEROES.
013400 01  WKS-FECHA-CORRIDA-R  REDEFINES WKS-FECHA-CORRIDA.
013500     05  WKS-CORRIDA-ANIO2        PIC 9(02).
013600     05  WKS-CORRIDA-MES          PIC 9(02).
013700     05  WKS-CORRIDA-DIA          PIC 9(02).
013800 01  WKS-ANIO-MES-FACTURA         PIC 9(06) VALUE ZEROES.
013900 01  WKS-ANIO-MES-FACTURA-R REDEFINES WKS-ANIO-MES-FACTURA.
014000     05  WKS-FACT-ANIO4           PIC 9(04).
014100     05  WKS-FACT-MES2            PIC 9(02).
014200 01  WKS-FECHA-VENCE              PIC 9(08) VALUE ZEROES.
014300 01  WKS-FECHA-VENCE-R    REDEFINES WKS-FECHA-VENCE.
014400     05  WKS-VENCE-ANIO4          PIC 9(04).
014500     05  WKS-VENCE-MES2           PIC 9(02).
014600     05  WKS-VENCE-DIA2           PIC 9(02).
014700 01  WKS-FECHA-CORRIDA-8          PIC 9(08) VALUE ZEROES.
014800 01  WKS-FECHA-CORRIDA-8-R REDEFINES WKS-FECHA-CORRIDA-8.
014900     05  WKS-HOY-ANIO4            PIC 9(04).
015000     05  WKS-HOY-MES2             PIC 9(02).
015100     05  WKS-HOY-DIA2             PIC 9(02).
015200******************************************************************
015300*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
015400******************************************************************
015500 01  WKS-CONTADORES.
015600     02  WKS-CONTRATOS-LEIDOS     PIC 9(07) COMP-3 VALUE ZEROES.
015700     02  WKS-FACT-CREADAS         PIC 9(07) COMP-3 VALUE ZEROES.
015800     02  WKS-FACT-OMITIDAS        PIC 9(07) COMP-3 VALUE ZEROES.
015900     02  WKS-CONTRATOS-INACTIVOS  PIC 9(07) COMP-3 VALUE ZEROES.
016000     02  WKS-TOTAL-UNIDADES       PIC 9(05) COMP   VALUE ZEROES.
016100     02  WKS-TOTAL-LECTURAS       PIC 9(05) COMP   VALUE ZEROES.
016200     02  WKS-TOTAL-FACT-EXIST     PIC 9(05) COMP   VALUE ZEROES.
016300     02  WKS-SECUENCIA-FACTURA    PIC 9(08) COMP  VALUE ZEROES.
016400     02  WKS-MONTO-TOTAL-FACT     PIC S9(09)V99   VALUE ZEROES.
016500     02  FILLER                   PIC X(04) VALUE SPACES.
016600 01  WKS-EDICION.
016700     02  WKS-MASCARA-CANT         PIC ZZZ,ZZ9      VALUE ZEROES.
016800     02  WKS-MASCARA-MONTO        PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
016900     02  FILLER                   PIC X(04) VALUE SPACES.
017000 01  WKS-FLAGS.
017100     02  WKS-FIN-CONTRATOS        PIC 9(01) VALUE ZEROES.
017200         88  FIN-CONTRATOS                  VALUE 1.
017300     02  WKS-UNIDAD-ENCONTRADA    PIC 9(01) VALUE ZEROES.
017400         88  UNIDAD-ENCONTRADA              VALUE 1.
017500     02  WKS-LECTURA-ENCONTRADA   PIC 9(01) VALUE ZEROES.
017600         88  LECTURA-ENCONTRADA              VALUE 1.
017700     02  WKS-FACTURA-EXISTE       PIC 9(01) VALUE ZEROES.
017800         88  FACTURA-YA-EXISTE               VALUE 1.
017900     02  WKS-PRIMERA-LINEA        PIC 9(01) VALUE ZEROES.
018000         88  ES-PRIMERA-LINEA                VALUE 1.
018100     02  FILLER                   PIC X(04) VALUE SPACES.
018200******************************************************************
018300*          TABLA DE UNIDADES EN MEMORIA (COPIA DE UNTMAE)        *
018400******************************************************************
018500 01  WKS-TABLA-UNIDADES.
018600     02  WKS-UNIDAD OCCURS 1 TO 9999 TIMES
018700                    DEPENDING ON WKS-TOTAL-UNIDADES
018800                    ASCENDING KEY IS WKS-UNIT-ID-TB
018900                    INDEXED BY IDX-UNI.
019000         04  WKS-UNIT-ID-TB           PIC 9(06).
019100         04  WKS-WATER-BILL-TYPE-TB   PIC X(08).
019200         04  WKS-WATER-FIXED-AMT-TB   PIC S9(08)V99.
019300         04  WKS-GARBAGE-FEE-TB       PIC S9(08)V99.
019400         04  FILLER                   PIC X(04).
019500******************************************************************
019600*          TABLA DE LECTURAS DE AGUA YA PROCESADAS DEL CICLO     *
019700******************************************************************
019800 01  WKS-TABLA-LECTURAS.
019900     02  WKS-LECTURA OCCURS 1 TO 9999 TIMES
020000                    DEPENDING ON WKS-TOTAL-LECTURAS
020100                    ASCENDING KEY IS WKS-UNIT-ID-LEC-TB
020200                    INDEXED BY IDX-LEC.
020300         04  WKS-UNIT-ID-LEC-TB       PIC 9(06).
020400         04  WKS-MONTO-AGUA-TB        PIC S9(08)V99.
020500         04  FILLER                   PIC X(04).
020600******************************************************************
020700*      TABLA DE FACTURAS YA EXISTENTES (VALIDACION DE DUPLICADO) *
020800******************************************************************
020900 01  WKS-TABLA-FACT-EXIST.
021000     02  WKS-FACT-EXIST OCCURS 1 TO 9999 TIMES
021100                    DEPENDING ON WKS-TOTAL-FACT-EXIST
021200                    INDEXED BY IDX-FAC.
021300         04  WKS-LEASE-ID-EXIST-TB    PIC 9(06).
021400         04  WKS-ANIO-MES-EXIST-TB    PIC 9(06).
021500         04  FILLER                   PIC X(04).
021600******************************************************************
021700*              AREA DE TRABAJO DE LA FACTURA A CREAR             *
021800******************************************************************
021900 01  WKS-FACTURA-NUEVA.
022000     02  WKS-NUM-FACTURA          PIC X(20)      VALUE SPACES.
022100     02  WKS-NUM-FACTURA-R  REDEFINES WKS-NUM-FACTURA.
022200         04  WKS-NF-LITERAL       PIC X(04).
022300         04  WKS-NF-ANIOMES       PIC 9(06).
022400         04  WKS-NF-GUION         PIC X(01).
022500         04  WKS-NF-SUFIJO        PIC 9(08).
022600         04  FILLER               PIC X(01).
022700******************************************************************
022800*                 ENCABEZADOS Y LINEAS DEL REPORTE               *
022900******************************************************************
023000 01  WKS-ENC-1.
023100     02  FILLER            PIC X(35) VALUE SPACES.
023200     02  FILLER            PIC X(45) VALUE
023300         'TENARA ADMINISTRACION DE RENTAS Y COBROS'.
023400     02  FILLER            PIC X(20) VALUE SPACES.
023500     02  FILLER            PIC X(08) VALUE 'PAG. '.
023600     02  WKS-ENC-1-PAGINA  PIC ZZ9.
023700 01  WKS-ENC-2.
023800     02  FILLER            PIC X(35) VALUE SPACES.
023900     02  FILLER            PIC X(50) VALUE
024000         'RESUMEN DE FACTURACION MENSUAL - REPORTE 01'.
024100 01  WKS-ENC-3.
024200     02  FILLER            PIC X(01) VALUE SPACES.
024300     02  FILLER            PIC X(10) VALUE 'ARRENDADOR'.
024400     02  FILLER            PIC X(23) VALUE 'FACTURA'.
024500     02  FILLER            PIC X(11) VALUE 'RENTA'.
024600     02  FILLER            PIC X(11) VALUE 'AGUA'.
024700     02  FILLER            PIC X(11) VALUE 'BASURA'.
024800     02  FILLER            PIC X(11) VALUE 'TOTAL'.
024900     02  FILLER            PIC X(09) VALUE 'ESTADO'.
025000 01  WKS-DET-1.
025100     02  WKS-DET-ARRENDADOR   PIC ZZZZZ9   VALUE ZEROES.
025200     02  FILLER               PIC X(04) VALUE SPACES.
025300     02  WKS-DET-FACTURA      PIC X(20)    VALUE SPACES.
025400     02  FILLER               PIC X(03) VALUE SPACES.
025500     02  WKS-DET-RENTA        PIC ZZ,ZZ9.99 VALUE ZEROES.
025600     02  FILLER               PIC X(01) VALUE SPACES.
025700     02  WKS-DET-AGUA         PIC ZZ,ZZ9.99 VALUE ZEROES.
025800     02  FILLER               PIC X(01) VALUE SPACES.
025900     02  WKS-DET-BASURA       PIC ZZ,ZZ9.99 VALUE ZEROES.
026000     02  FILLER               PIC X(01) VALUE SPACES.
026100     02  WKS-DET-TOTAL        PIC ZZ,ZZ9.99 VALUE ZEROES.
026200     02  FILLER               PIC X(02) VALUE SPACES.
026300     02  WKS-DET-ESTADO       PIC X(08)    VALUE SPACES.
026400 01  WKS-TOT-ARRENDADOR.
026500     02  FILLER               PIC X(01) VALUE SPACES.
026600     02  FILLER               PIC X(20) VALUE
026700         'TOTAL ARRENDADOR....'.
026800     02  WKS-TOT-ARR-ID       PIC ZZZZZ9  VALUE ZEROES.
026900     02  FILLER               PIC X(04) VALUE SPACES.
027000     02  WKS-TOT-ARR-MONTO    PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
027100 01  WKS-TOT-GENERAL.
027200     02  FILLER               PIC X(01) VALUE SPACES.
027300     02  FILLER               PIC X(28) VALUE
027400         'TOTAL GENERAL FACTURADO.....'.
027500     02  WKS-TOT-GRAL-MONTO   PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
027600 01  WKS-NUM-PAGINA               PIC 9(03) COMP VALUE 1.
027700 01  WKS-LINEAS-EN-PAGINA         PIC 9(03) COMP VALUE ZEROES.
027800 01  WKS-ARRENDADOR-ANTERIOR      PIC 9(06)      VALUE ZEROES.
027900 01  WKS-MONTO-ARRENDADOR         PIC S9(09)V99  VALUE ZEROES.
028000******************************************************************
028100 PROCEDURE DIVISION.
028200******************************************************************
028300*               S E C C I O N    P R I N C I P A L
028400******************************************************************
028500 000-MAIN SECTION.
028600     PERFORM 100-ABRIR-ARCHIVOS
028700     ACCEPT WKS-FECHA-CORRIDA FROM DATE
028800     MOVE 20                 TO WKS-FACT-ANIO4 (1:2)
028900     MOVE WKS-CORRIDA-ANIO2  TO WKS-FACT-ANIO4 (3:2)
029000     MOVE WKS-CORRIDA-MES    TO WKS-FACT-MES2
029100     MOVE 20                 TO WKS-VENCE-ANIO4 (1:2)
029200     MOVE WKS-CORRIDA-ANIO2  TO WKS-VENCE-ANIO4 (3:2)
029300     MOVE WKS-CORRIDA-MES    TO WKS-VENCE-MES2
029400     MOVE 5                  TO WKS-VENCE-DIA2
029500     MOVE 20                 TO WKS-HOY-ANIO4 (1:2)
029600     MOVE WKS-CORRIDA-ANIO2  TO WKS-HOY-ANIO4 (3:2)
029700     MOVE WKS-CORRIDA-MES    TO WKS-HOY-MES2
029800     MOVE WKS-CORRIDA-DIA    TO WKS-HOY-DIA2
029900     PERFORM 200-CARGAR-TABLA-UNIDADES
030000     PERFORM 210-CARGAR-TABLA-LECTURAS
030100     PERFORM 220-CARGAR-TABLA-FACTURAS-EXISTENTES
030200     PERFORM 230-REABRIR-FACTURAS-PARA-ALTA
030300     PERFORM 250-INICIAR-REPORTE
030400     PERFORM 400-FACTURAR-ARRENDAMIENTOS
030500             UNTIL FIN-CONTRATOS
030600     PERFORM 700-TOTAL-ULTIMO-ARRENDADOR
030700     PERFORM 750-TERMINAR-REPORTE
030800     PERFORM 800-ESTADISTICAS
030900     PERFORM 900-CERRAR-ARCHIVOS
031000     STOP RUN.
031100 000-MAIN-E. EXIT.
031200
031300 100-ABRIR-ARCHIVOS SECTION.
031400     MOVE 'TNRF010' TO PROGRAMA
031500     OPEN INPUT  CONTRATOS
031600                 UNIDADES
031700                 LECTURAS
031800                 FACTURAS
031900     OPEN OUTPUT REPORTE
032000     IF FS-CONTRATOS NOT EQUAL 0 AND 97
032100        MOVE 'OPEN'       TO ACCION
032200        MOVE SPACES       TO LLAVE
032300        MOVE 'CONTRATOS'  TO ARCHIVO
032400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032500                              FS-CONTRATOS, FSE-CONTRATOS
032600        DISPLAY '>>> ALGO SALIO MAL AL ABRIR CONTRATOS <<<'
032700                UPON CONSOLE
032800        MOVE 91 TO RETURN-CODE
032900        STOP RUN
033000     END-IF.
033100 100-ABRIR-ARCHIVOS-E. EXIT.
033200
033300******************************************************************
033400*   CARGA LA TABLA DE UNIDADES (TARIFA DE AGUA Y BASURA)         *
033500******************************************************************
033600 200-CARGAR-TABLA-UNIDADES SECTION.
033700     MOVE 0 TO WKS-TOTAL-UNIDADES
033800     PERFORM 205-LEER-UNA-UNIDAD THRU 205-LEER-UNA-UNIDAD-E
033900             UNTIL FS-UNIDADES = 10.
034000 200-CARGAR-TABLA-UNIDADES-E. EXIT.
034100
034200 205-LEER-UNA-UNIDAD SECTION.
034300     READ UNIDADES
034400          AT END MOVE 10 TO FS-UNIDADES
034500     END-READ
034600     IF FS-UNIDADES NOT = 10
034700        ADD 1 TO WKS-TOTAL-UNIDADES
034800        SET IDX-UNI TO WKS-TOTAL-UNIDADES
034900        MOVE UNT-UNIT-ID           TO WKS-UNIT-ID-TB (IDX-UNI)
035000        MOVE UNT-WATER-BILL-TYPE   TO WKS-WATER-BILL-TYPE-TB
035100                                                    (IDX-UNI)
035200        MOVE UNT-WATER-FIXED-AMT   TO WKS-WATER-FIXED-AMT-TB
035300                                                    (IDX-UNI)
035400        MOVE UNT-GARBAGE-FEE       TO WKS-GARBAGE-FEE-TB
035500                                                    (IDX-UNI)
035600     END-IF.
035700 205-LEER-UNA-UNIDAD-E. EXIT.
035800
035900******************************************************************
036000*   CARGA LA TABLA DE LECTURAS DE AGUA YA PROCESADAS POR TNRA010 *
036100******************************************************************
036200 210-CARGAR-TABLA-LECTURAS SECTION.
036300     MOVE 0 TO WKS-TOTAL-LECTURAS
036400     PERFORM 215-LEER-UNA-LECTURA THRU 215-LEER-UNA-LECTURA-E
036500             UNTIL FS-LECTURAS = 10.
036600 210-CARGAR-TABLA-LECTURAS-E. EXIT.
036700
036800 215-LEER-UNA-LECTURA SECTION.
036900     READ LECTURAS
037000          AT END MOVE 10 TO FS-LECTURAS
037100     END-READ
037200     IF FS-LECTURAS NOT = 10
037300        ADD 1 TO WKS-TOTAL-LECTURAS
037400        SET IDX-LEC TO WKS-TOTAL-LECTURAS
037500        MOVE AGU-UNIT-ID     TO WKS-UNIT-ID-LEC-TB (IDX-LEC)
037600        MOVE AGU-AMOUNT      TO WKS-MONTO-AGUA-TB (IDX-LEC)
037700     END-IF.
037800 215-LEER-UNA-LECTURA-E. EXIT.
037900
038000******************************************************************
038100*   CARGA LA TABLA DE FACTURAS YA EXISTENTES (LEASE + ANIO-MES)  *
038200******************************************************************
038300 220-CARGAR-TABLA-FACTURAS-EXISTENTES SECTION.
038400     MOVE 0 TO WKS-TOTAL-FACT-EXIST
038500     PERFORM 225-LEER-UNA-FACTURA THRU 225-LEER-UNA-FACTURA-E
038600             UNTIL FS-FACTURAS = 10.
038700 220-CARGAR-TABLA-FACTURAS-EXISTENTES-E. EXIT.
038800
038900 225-LEER-UNA-FACTURA SECTION.
039000     READ FACTURAS
039100          AT END MOVE 10 TO FS-FACTURAS
039200     END-READ
039300     IF FS-FACTURAS NOT = 10
039400        ADD 1 TO WKS-TOTAL-FACT-EXIST
039500        SET IDX-FAC TO WKS-TOTAL-FACT-EXIST
039600        MOVE FAC-LEASE-ID      TO WKS-LEASE-ID-EXIST-TB
039700                                               (IDX-FAC)
039800        MOVE FAC-BILLING-MONTH TO WKS-ANIO-MES-EXIST-TB
039900                                               (IDX-FAC)
040000     END-IF.
040100 225-LEER-UNA-FACTURA-E. EXIT.
040200
040300******************************************************************
040400*  EL MAESTRO SE LEYO COMPLETO PARA VALIDAR DUPLICADOS; SE       *
040500*  CIERRA Y SE REABRE EN EXTEND PARA AGREGAR LAS FACTURAS NUEVAS *
040600******************************************************************
040700 230-REABRIR-FACTURAS-PARA-ALTA SECTION.
040800     CLOSE FACTURAS
040900     OPEN EXTEND FACTURAS
041000     IF FS-FACTURAS NOT EQUAL 0 AND 97
041100        MOVE 'OPEN-EXT'    TO ACCION
041200        MOVE SPACES        TO LLAVE
041300        MOVE 'FACTURAS'    TO ARCHIVO
041400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041500                              FS-FACTURAS, FSE-FACTURAS
041600        DISPLAY '>>> ALGO SALIO MAL AL REABRIR FACTURAS <<<'
041700                UPON CONSOLE
041800        MOVE 91 TO RETURN-CODE
041900        STOP RUN
042000     END-IF.
042100 230-REABRIR-FACTURAS-PARA-ALTA-E. EXIT.
042200
042300 250-INICIAR-REPORTE SECTION.
042400     MOVE 1 TO WKS-NUM-PAGINA
042500     SET ES-PRIMERA-LINEA TO TRUE
042600     PERFORM 260-IMPRIMIR-ENCABEZADO.
042700 250-INICIAR-REPORTE-E. EXIT.
042800
042900 260-IMPRIMIR-ENCABEZADO SECTION.
043000     MOVE WKS-NUM-PAGINA TO WKS-ENC-1-PAGINA
043100     MOVE WKS-ENC-1  TO LIN-REPORTE
043200     WRITE LIN-REPORTE AFTER ADVANCING PAGE
043300     MOVE WKS-ENC-2  TO LIN-REPORTE
043400     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
043500     MOVE WKS-ENC-3  TO LIN-REPORTE
043600     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
043700     MOVE SPACES     TO LIN-REPORTE
043800     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
043900     ADD 1 TO WKS-NUM-PAGINA
044000     MOVE 5 TO WKS-LINEAS-EN-PAGINA.
044100 260-IMPRIMIR-ENCABEZADO-E. EXIT.
044200
044300******************************************************************
044400*      RECORRE LOS CONTRATOS Y FACTURA LOS QUE ESTAN ACTIVOS     *
044500******************************************************************
044600 400-FACTURAR-ARRENDAMIENTOS SECTION.
044700     READ CONTRATOS
044800          AT END MOVE 1 TO WKS-FIN-CONTRATOS
044900     END-READ
045000     IF NOT FIN-CONTRATOS
045100        ADD 1 TO WKS-CONTRATOS-LEIDOS
045200        IF LSE-STATUS-ACTIVA
045300           PERFORM 410-VALIDAR-DUPLICADO
045400           IF FACTURA-YA-EXISTE
045500              ADD 1 TO WKS-FACT-OMITIDAS
045600           ELSE
045700              PERFORM 420-ARMAR-FACTURA
045800              PERFORM 430-CALCULAR-CARGO-AGUA
045900              PERFORM 440-DERIVAR-TOTALES-Y-ESTADO
046000              PERFORM 450-ASIGNAR-NUMERO-FACTURA
046100              PERFORM 460-ESCRIBIR-FACTURA
046200              PERFORM 470-IMPRIMIR-DETALLE
046300           END-IF
046400        ELSE
046500           ADD 1 TO WKS-CONTRATOS-INACTIVOS
046600        END-IF
046700     END-IF.
046800 400-FACTURAR-ARRENDAMIENTOS-E. EXIT.
046900
047000******************************************************************
047100*   RULE D - PROTECCION DE DUPLICADO POR CONTRATO Y MES          *
047200******************************************************************
047300 410-VALIDAR-DUPLICADO SECTION.
047400     MOVE 0 TO WKS-FACTURA-EXISTE
047500     PERFORM 415-COMPARAR-UNA-FACTURA THRU
047600             415-COMPARAR-UNA-FACTURA-E
047700             VARYING IDX-FAC FROM 1 BY 1
047800             UNTIL IDX-FAC > WKS-TOTAL-FACT-EXIST
047900             OR FACTURA-YA-EXISTE.
048000 410-VALIDAR-DUPLICADO-E. EXIT.
048100
048200 415-COMPARAR-UNA-FACTURA SECTION.
048300     IF LSE-LEASE-ID = WKS-LEASE-ID-EXIST-TB (IDX-FAC)
048400        AND WKS-ANIO-MES-FACTURA = WKS-ANIO-MES-EXIST-TB
048500                                               (IDX-FAC)
048600        MOVE 1 TO WKS-FACTURA-EXISTE
048700     END-IF.
048800 415-COMPARAR-UNA-FACTURA-E. EXIT.
048900
049000******************************************************************
049100*      ARMA LA FACTURA CON RENTA, MES Y VENCIMIENTO              *
049200******************************************************************
049300 420-ARMAR-FACTURA SECTION.
049400     MOVE SPACES              TO REG-FACMAE
049500     MOVE LSE-LEASE-ID        TO FAC-LEASE-ID
049600     MOVE LSE-LANDLORD-ID     TO FAC-LANDLORD-ID
049700     MOVE WKS-ANIO-MES-FACTURA TO FAC-BILLING-MONTH
049800     MOVE WKS-FECHA-VENCE     TO FAC-DUE-DATE
049900     MOVE LSE-RENT-AMOUNT     TO FAC-RENT-AMOUNT
050000     MOVE ZEROES              TO FAC-OTHER-CHARGES
050100                                  FAC-AMOUNT-PAID.
050200 420-ARMAR-FACTURA-E. EXIT.
050300
050400******************************************************************
050500*   RULE W - CARGO DE AGUA SEGUN EL TIPO DE COBRO DE LA UNIDAD   *
050600******************************************************************
050700 430-CALCULAR-CARGO-AGUA SECTION.
050800     MOVE 0 TO WKS-UNIDAD-ENCONTRADA
050900     MOVE ZEROES TO FAC-WATER-AMOUNT
051000                     FAC-GARBAGE-AMOUNT
051100     SEARCH ALL WKS-UNIDAD
051200        AT END
051300           DISPLAY 'AVISO: CONTRATO SIN UNIDAD EN MAESTRO - '
051400                    LSE-UNIT-ID
051500        WHEN WKS-UNIT-ID-TB (IDX-UNI) = LSE-UNIT-ID
051600           MOVE 1 TO WKS-UNIDAD-ENCONTRADA
051700     END-SEARCH
051800     IF UNIDAD-ENCONTRADA
051900        MOVE WKS-GARBAGE-FEE-TB (IDX-UNI) TO FAC-GARBAGE-AMOUNT
052000        EVALUATE TRUE
052100           WHEN WKS-WATER-BILL-TYPE-TB (IDX-UNI) = 'INCLUDED'
052200              MOVE ZEROES TO FAC-WATER-AMOUNT
052300           WHEN WKS-WATER-BILL-TYPE-TB (IDX-UNI) = 'FIXED'
052400              MOVE WKS-WATER-FIXED-AMT-TB (IDX-UNI)
052500                              TO FAC-WATER-AMOUNT
052600           WHEN WKS-WATER-BILL-TYPE-TB (IDX-UNI) = 'METERED'
052700              PERFORM 435-BUSCAR-LECTURA-DE-CICLO
052800        END-EVALUATE
052900     END-IF.
053000 430-CALCULAR-CARGO-AGUA-E. EXIT.
053100
053200 435-BUSCAR-LECTURA-DE-CICLO SECTION.
053300     MOVE 0 TO WKS-LECTURA-ENCONTRADA
053400     SEARCH ALL WKS-LECTURA
053500        AT END
053600           MOVE ZEROES TO FAC-WATER-AMOUNT
053700        WHEN WKS-UNIT-ID-LEC-TB (IDX-LEC) = LSE-UNIT-ID
053800           MOVE 1 TO WKS-LECTURA-ENCONTRADA
053900           MOVE WKS-MONTO-AGUA-TB (IDX-LEC) TO FAC-WATER-AMOUNT
054000     END-SEARCH.
054100 435-BUSCAR-LECTURA-DE-CICLO-E. EXIT.
054200
054300******************************************************************
054400*      RULE T / RULE S - TOTAL Y ESTADO INICIAL DE LA FACTURA    *
054500******************************************************************
054600 440-DERIVAR-TOTALES-Y-ESTADO SECTION.
054700     COMPUTE FAC-TOTAL-AMOUNT =
054800             FAC-RENT-AMOUNT + FAC-WATER-AMOUNT +
054900             FAC-GARBAGE-AMOUNT + FAC-OTHER-CHARGES
055000     EVALUATE TRUE
055100        WHEN FAC-AMOUNT-PAID >= FAC-TOTAL-AMOUNT
055200           SET FAC-STATUS-PAGADA    TO TRUE
055300        WHEN FAC-AMOUNT-PAID > 0
055400           SET FAC-STATUS-PARCIAL   TO TRUE
055500        WHEN FAC-DUE-DATE < WKS-FECHA-CORRIDA-8
055600           SET FAC-STATUS-VENCIDA   TO TRUE
055700        WHEN OTHER
055800           SET FAC-STATUS-PENDIENTE TO TRUE
055900     END-EVALUATE
056000     ADD FAC-TOTAL-AMOUNT TO WKS-MONTO-TOTAL-FACT.
056100 440-DERIVAR-TOTALES-Y-ESTADO-E. EXIT.
056200
056300******************************************************************
056400*   RULE N - NUMERO DE FACTURA "INV-" + ANIOMES + "-" + SUFIJO   *
056500******************************************************************
056600 450-ASIGNAR-NUMERO-FACTURA SECTION.
056700     ADD 1 TO WKS-SECUENCIA-FACTURA
056800     MOVE 'INV-'                TO WKS-NF-LITERAL
056900     MOVE WKS-ANIO-MES-FACTURA  TO WKS-NF-ANIOMES
057000     MOVE '-'                   TO WKS-NF-GUION
057100     MOVE WKS-SECUENCIA-FACTURA TO WKS-NF-SUFIJO
057200     MOVE WKS-NUM-FACTURA       TO FAC-INVOICE-NUMBER.
057300 450-ASIGNAR-NUMERO-FACTURA-E. EXIT.
057400
057500 460-ESCRIBIR-FACTURA SECTION.
057600     WRITE REG-FACMAE
057700     IF FS-FACTURAS NOT = 0
057800        DISPLAY 'ERROR AL AGREGAR FACTURA, STATUS: '
057900                FS-FACTURAS ' FACTURA: ' FAC-INVOICE-NUMBER
058000     ELSE
058100        ADD 1 TO WKS-FACT-CREADAS
058200     END-IF.
058300 460-ESCRIBIR-FACTURA-E. EXIT.
058400
058500******************************************************************
058600*       IMPRIME LA LINEA DE DETALLE Y EL CORTE POR ARRENDADOR    *
058700******************************************************************
058800 470-IMPRIMIR-DETALLE SECTION.
058900     IF ES-PRIMERA-LINEA
059000        MOVE FAC-LANDLORD-ID TO WKS-ARRENDADOR-ANTERIOR
059100        MOVE 0 TO WKS-PRIMERA-LINEA
059200     END-IF
059300     IF FAC-LANDLORD-ID NOT = WKS-ARRENDADOR-ANTERIOR
059400        PERFORM 480-TOTAL-POR-ARRENDADOR
059500        MOVE FAC-LANDLORD-ID TO WKS-ARRENDADOR-ANTERIOR
059600        MOVE ZEROES TO WKS-MONTO-ARRENDADOR
059700     END-IF
059800     IF WKS-LINEAS-EN-PAGINA > 50
059900        PERFORM 260-IMPRIMIR-ENCABEZADO
060000     END-IF
060100     MOVE FAC-LANDLORD-ID    TO WKS-DET-ARRENDADOR
060200     MOVE FAC-INVOICE-NUMBER TO WKS-DET-FACTURA
060300     MOVE FAC-RENT-AMOUNT    TO WKS-DET-RENTA
060400     MOVE FAC-WATER-AMOUNT   TO WKS-DET-AGUA
060500     MOVE FAC-GARBAGE-AMOUNT TO WKS-DET-BASURA
060600     MOVE FAC-TOTAL-AMOUNT   TO WKS-DET-TOTAL
060700     MOVE FAC-INVOICE-STATUS TO WKS-DET-ESTADO
060800     MOVE WKS-DET-1          TO LIN-REPORTE
060900     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
061000     ADD 1 TO WKS-LINEAS-EN-PAGINA
061100     ADD FAC-TOTAL-AMOUNT TO WKS-MONTO-ARRENDADOR.
061200 470-IMPRIMIR-DETALLE-E. EXIT.
061300
061400 480-TOTAL-POR-ARRENDADOR SECTION.
061500     MOVE WKS-ARRENDADOR-ANTERIOR TO WKS-TOT-ARR-ID
061600     MOVE WKS-MONTO-ARRENDADOR    TO WKS-TOT-ARR-MONTO
061700     MOVE WKS-TOT-ARRENDADOR      TO LIN-REPORTE
061800     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
061900     MOVE SPACES                  TO LIN-REPORTE
062000     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
062100     ADD 3 TO WKS-LINEAS-EN-PAGINA.
062200 480-TOTAL-POR-ARRENDADOR-E. EXIT.
062300
062400 700-TOTAL-ULTIMO-ARRENDADOR SECTION.
062500     IF WKS-FACT-CREADAS > 0
062600        PERFORM 480-TOTAL-POR-ARRENDADOR
062700     END-IF.
062800 700-TOTAL-ULTIMO-ARRENDADOR-E. EXIT.
062900
063000 750-TERMINAR-REPORTE SECTION.
063100     MOVE WKS-MONTO-TOTAL-FACT TO WKS-TOT-GRAL-MONTO
063200     MOVE WKS-TOT-GENERAL      TO LIN-REPORTE
063300     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES.
063400 750-TERMINAR-REPORTE-E. EXIT.
063500
063600 800-ESTADISTICAS SECTION.
063700     MOVE WKS-CONTRATOS-LEIDOS  TO WKS-MASCARA-CANT
063800     DISPLAY '*********************************************'
063900     DISPLAY '*   ESTADISTICAS - GENERACION DE FACTURAS    *'
064000     DISPLAY '*********************************************'
064100     DISPLAY ' CONTRATOS LEIDOS            : ' WKS-MASCARA-CANT
064200     MOVE WKS-CONTRATOS-INACTIVOS TO WKS-MASCARA-CANT
064300     DISPLAY ' CONTRATOS NO ACTIVOS        : ' WKS-MASCARA-CANT
064400     MOVE WKS-FACT-CREADAS      TO WKS-MASCARA-CANT
064500     DISPLAY ' FACTURAS CREADAS            : ' WKS-MASCARA-CANT
064600     MOVE WKS-FACT-OMITIDAS     TO WKS-MASCARA-CANT
064700     DISPLAY ' FACTURAS OMITIDAS (DUPLICADO): ' WKS-MASCARA-CANT
064800     MOVE WKS-MONTO-TOTAL-FACT  TO WKS-MASCARA-MONTO
064900     DISPLAY ' MONTO TOTAL FACTURADO       : ' WKS-MASCARA-MONTO
065000     DISPLAY '*********************************************'.
065100 800-ESTADISTICAS-E. EXIT.
065200
065300 900-CERRAR-ARCHIVOS SECTION.
065400     CLOSE CONTRATOS UNIDADES LECTURAS FACTURAS REPORTE.
065500 900-CERRAR-ARCHIVOS-E. EXIT.
