000100******************************************************************
000200* FECHA       : 17/02/2025                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : RENTAS Y COBROS - TENARA                         *
000500* PROGRAMA    : TNRS010                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : DERIVA EL ESTADO DE LA SUSCRIPCION DE CADA       *
000800*             : ARRENDADOR, APLICA EL PAGO DE CICLO CONFIRMADO   *
000900*             : Y CALCULA LAS UNIDADES DISPONIBLES DEL PLAN.     *
001000* ARCHIVOS    : SUSCRIPCIONES=A(REGRABA)                         *
001100* ACCION (ES) : M=MODIFICA                                       *
001200* INSTALADO   : 24/02/2025                                       *
001300* BPM/RATIONAL: 231193                                           *
001400* NOMBRE      : RENOVACION DE SUSCRIPCIONES DE ARRENDADORES      *
001500* PROGRAMA(S) : NO APLICA                                        *
001600******************************************************************
001700*               H I S T O R I A L   D E   C A M B I O S          *
001800******************************************************************
001900*  2025-02-17 PEDR CR-10041  VERSION INICIAL DEL PROGRAMA        *
002000*  2025-02-24 PEDR CR-10041  PRUEBAS DE ACEPTACION EN QA         *
002100*  2025-05-06 EEDR CR-10121  SE AGREGA BANDERA DE PROXIMO A      *
002200*             VENCER (7 DIAS O MENOS)                            *
002300*  2025-06-16 EEDR CR-10155  SE AGREGA APLICACION DE PAGO DE     *
002400*             CICLO CONFIRMADO CON EXTENSION DE 30 DIAS          *
002500*  2025-09-18 EEDR CR-10190  REVISION Y2K DE FECHAS DE CORRIDA   *CR10190*
002600*  2025-11-25 PEDR CR-10224  CIERRE DE OBSERVACIONES DE AUDITORIA*
002700*  2026-01-20 JMPR CR-10250  SE COMPLETA EL MNEMONICO DEL UPSI-0 *CR10250*
002800*             EN SPECIAL-NAMES (FALTABA LA CLAUSULA IS)          *
002900*  2026-01-27 JMPR CR-10251  SE QUITA LA DECLARACION DUPLICADA DE*CR10251*
003000*             WKS-MODO-DETALLE-ON/OFF (YA SON NOMBRES DE        *
003100*             CONDICION IMPLICITOS DEL UPSI-0). SE QUITA LA     *
003200*             EXIGENCIA DE SUSCRIPCION ACTIVA PARA PODER-AGREGAR*
003300*             (RULE B NO LO PIDE) Y SE GRABAN LAS UNIDADES      *
003400*             DISPONIBLES Y LA BANDERA DE PUEDE-AGREGAR EN EL   *
003500*             MAESTRO (SUSMAE)                                 *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    TNRS010.
003900 AUTHOR.        ERICK RAMIREZ.
004000 INSTALLATION.  TENARA ADMINISTRACION DE RENTAS.
004100 DATE-WRITTEN.  02/17/2025.
004200 DATE-COMPILED.
004300 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     UPSI-0 IS WS-0 ON  STATUS IS  WKS-MODO-DETALLE-ON
004800                    OFF STATUS IS  WKS-MODO-DETALLE-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*---> MAESTRO DE SUSCRIPCIONES, UN REGISTRO POR ARRENDADOR
005200     SELECT SUSCRIPCIONES ASSIGN TO SUSCRIPCIONES
005300            ORGANIZATION  IS SEQUENTIAL
005400            ACCESS        IS SEQUENTIAL
005500            FILE STATUS   IS FS-SUSCRIPCIONES
005600                             FSE-SUSCRIPCIONES.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  SUSCRIPCIONES
006100     RECORD CONTAINS 80 CHARACTERS.
006200     COPY SUSMAE.
006300
006400 WORKING-STORAGE SECTION.
006500******************************************************************
006600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
006700******************************************************************
006800 01  WKS-FS-STATUS.
006900     02  FS-SUSCRIPCIONES         PIC 9(02) VALUE ZEROES.
007000     02  FSE-SUSCRIPCIONES.
007100         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
007200         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
007300         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
007400     02  PROGRAMA                 PIC X(08) VALUE SPACES.
007500     02  ARCHIVO                  PIC X(08) VALUE SPACES.
007600     02  ACCION                   PIC X(10) VALUE SPACES.
007700     02  LLAVE                    PIC X(32) VALUE SPACES.
007800     02  FILLER                   PIC X(04) VALUE SPACES.
007900******************************************************************
008000*                  FECHA DE CORRIDA DEL CICLO                    *
008100******************************************************************
008200 01  WKS-FECHA-CORRIDA            PIC 9(06) VALUE ZEROES.
008300 01  WKS-FECHA-CORRIDA-R  REDEFINES WKS-FECHA-CORRIDA.
008400     05  WKS-CORRIDA-ANIO2        PIC 9(02).
008500     05  WKS-CORRIDA-MES          PIC 9(02).
008600     05  WKS-CORRIDA-DIA          PIC 9(02).
008700 01  WKS-FECHA-CORRIDA-8          PIC 9(08) VALUE ZEROES.
008800 01  WKS-FECHA-CORRIDA-8-R REDEFINES WKS-FECHA-CORRIDA-8.
008900     05  WKS-HOY-ANIO4            PIC 9(04).
009000     05  WKS-HOY-MES2             PIC 9(02).
009100     05  WKS-HOY-DIA2             PIC 9(02).
009200******************************************************************
009300*   TABLA DE DIAS ACUMULADOS PARA CALCULO DE FECHA + 30 DIAS     *
009400*   (USADA PARA DETECTAR FIN DE MES AL EXTENDER VENCIMIENTOS)    *
009500******************************************************************
009600 01  TABLA-DIAS-MES.
009700     05  FILLER PIC 9(02)V9(02) VALUE 31.
009800     05  FILLER PIC 9(02)V9(02) VALUE 28.
009900     05  FILLER PIC 9(02)V9(02) VALUE 31.
010000     05  FILLER PIC 9(02)V9(02) VALUE 30.
010100     05  FILLER PIC 9(02)V9(02) VALUE 31.
010200     05  FILLER PIC 9(02)V9(02) VALUE 30.
010300     05  FILLER PIC 9(02)V9(02) VALUE 31.
010400     05  FILLER PIC 9(02)V9(02) VALUE 31.
010500     05  FILLER PIC 9(02)V9(02) VALUE 30.
010600     05  FILLER PIC 9(02)V9(02) VALUE 31.
010700     05  FILLER PIC 9(02)V9(02) VALUE 30.
010800     05  FILLER PIC 9(02)V9(02) VALUE 31.
010900 01  TABLA-DIAS-MES-R REDEFINES TABLA-DIAS-MES.
011000     05  DIAS-DEL-MES OCCURS 12 TIMES PIC 9(02)V9(02).
011100******************************************************************
011200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011300******************************************************************
011400 01  WKS-CONTADORES.
011500     02  WKS-SUSC-LEIDAS          PIC 9(07) COMP-3 VALUE ZEROES.
011600     02  WKS-SUSC-ACTIVAS         PIC 9(07) COMP-3 VALUE ZEROES.
011700     02  WKS-SUSC-PROX-VENCER     PIC 9(07) COMP-3 VALUE ZEROES.
011800     02  WKS-SUSC-RENOVADAS       PIC 9(07) COMP-3 VALUE ZEROES.
011900     02  WKS-MONTO-RENOVACIONES   PIC S9(09)V99   VALUE ZEROES.
012000     02  WKS-DIAS-RESTANTES       PIC S9(07) COMP-3 VALUE ZEROES.
012100     02  IDX-MES                  PIC 9(02) COMP.
012200     02  FILLER                   PIC X(04) VALUE SPACES.
012300 01  WKS-EDICION.
012400     02  WKS-MASCARA-CANT         PIC ZZZ,ZZ9      VALUE ZEROES.
012500     02  WKS-MASCARA-MONTO        PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
012600     02  FILLER                   PIC X(04) VALUE SPACES.
012700 01  WKS-FLAGS.
012800     02  WKS-FIN-SUSCRIPCIONES    PIC 9(01) VALUE ZEROES.
012900         88  FIN-SUSCRIPCIONES              VALUE 1.
013000     02  WKS-SUSC-ES-ACTIVA       PIC 9(01) VALUE ZEROES.
013100         88  SUSC-ES-ACTIVA                 VALUE 1.
013200     02  WKS-SUSC-EXPIRANDO       PIC 9(01) VALUE ZEROES.
013300         88  SUSC-EXPIRANDO                 VALUE 1.
013400     02  WKS-PUEDE-AGREGAR        PIC 9(01) VALUE ZEROES.
013500         88  PUEDE-AGREGAR-UNIDADES         VALUE 1.
013600     02  FILLER                   PIC X(04) VALUE SPACES.
013700******************************************************************
013800*   AREA DE TRABAJO PARA CALCULO DE VENCIMIENTO + 30 DIAS        *
013900******************************************************************
014000 01  WKS-FECHA-BASE               PIC 9(08) VALUE ZEROES.
014100 01  WKS-FECHA-BASE-R    REDEFINES WKS-FECHA-BASE.
014200     05  WKS-BASE-ANIO            PIC 9(04).
014300     05  WKS-BASE-MES             PIC 9(02).
014400     05  WKS-BASE-DIA             PIC 9(02).
014500 01  WKS-UNIDADES-DISPONIBLES     PIC S9(05) COMP-3 VALUE ZEROES.
014600******************************************************************
014700 PROCEDURE DIVISION.
014800******************************************************************
014900*               S E C C I O N    P R I N C I P A L
015000******************************************************************
015100 000-MAIN SECTION.
015200     PERFORM 100-ABRIR-ARCHIVOS
015300     ACCEPT WKS-FECHA-CORRIDA FROM DATE
015400     MOVE 20                 TO WKS-HOY-ANIO4 (1:2)
015500     MOVE WKS-CORRIDA-ANIO2  TO WKS-HOY-ANIO4 (3:2)
015600     MOVE WKS-CORRIDA-MES    TO WKS-HOY-MES2
015700     MOVE WKS-CORRIDA-DIA    TO WKS-HOY-DIA2
015800     PERFORM 300-PROCESAR-SUSCRIPCIONES
015900             UNTIL FIN-SUSCRIPCIONES
016000     PERFORM 800-ESTADISTICAS
016100     PERFORM 900-CERRAR-ARCHIVOS
016200     STOP RUN.
016300 000-MAIN-E. EXIT.
016400
016500 100-ABRIR-ARCHIVOS SECTION.
016600     MOVE 'TNRS010' TO PROGRAMA
016700     OPEN I-O SUSCRIPCIONES
016800     IF FS-SUSCRIPCIONES NOT EQUAL 0 AND 97
016900        MOVE 'OPEN'           TO ACCION
017000        MOVE SPACES           TO LLAVE
017100        MOVE 'SUSCRIP'        TO ARCHIVO
017200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017300                       FS-SUSCRIPCIONES, FSE-SUSCRIPCIONES
017400        DISPLAY '>>> ALGO SALIO MAL AL ABRIR SUSCRIPCIONES <<<'
017500                UPON CONSOLE
017600        MOVE 91 TO RETURN-CODE
017700        STOP RUN
017800     END-IF.
017900 100-ABRIR-ARCHIVOS-E. EXIT.
018000
018100******************************************************************
018200*   PROCESA CADA SUSCRIPCION Y REGRABA EL REGISTRO ACTUALIZADO   *
018300******************************************************************
018400 300-PROCESAR-SUSCRIPCIONES SECTION.
018500     READ SUSCRIPCIONES NEXT RECORD
018600          AT END MOVE 1 TO WKS-FIN-SUSCRIPCIONES
018700     END-READ
018800     IF NOT FIN-SUSCRIPCIONES
018900        ADD 1 TO WKS-SUSC-LEIDAS
019000        IF SUS-PAGO-CICLO-CONFIRMADO
019100           PERFORM 310-APLICAR-PAGO-SUSCRIPCION
019200        END-IF
019300        PERFORM 320-DERIVAR-ESTADO-SUSCRIPCION
019400        PERFORM 330-CALCULAR-UNIDADES-DISPONIBLES
019500        REWRITE REG-SUSMAE
019600        IF FS-SUSCRIPCIONES NOT = 0
019700           DISPLAY 'ERROR AL REGRABAR SUSCRIPCION, STATUS: '
019800                   FS-SUSCRIPCIONES ' ARRENDADOR: '
019900                   SUS-LANDLORD-ID
020000        END-IF
020100     END-IF.
020200 300-PROCESAR-SUSCRIPCIONES-E. EXIT.
020300
020400******************************************************************
020500*  RULE B - PAGO DE CICLO CONFIRMADO EXTIENDE VENCIMIENTO 30 DIAS *
020600******************************************************************
020700 310-APLICAR-PAGO-SUSCRIPCION SECTION.
020800     IF SUS-END-DATE < WKS-FECHA-CORRIDA-8
020900        MOVE WKS-FECHA-CORRIDA-8 TO WKS-FECHA-BASE
021000     ELSE
021100        MOVE SUS-END-DATE        TO WKS-FECHA-BASE
021200     END-IF
021300     SET IDX-MES TO WKS-BASE-MES
021400     ADD 30 TO WKS-BASE-DIA
021500     IF WKS-BASE-DIA > DIAS-DEL-MES (IDX-MES)
021600        SUBTRACT DIAS-DEL-MES (IDX-MES) FROM WKS-BASE-DIA
021700        ADD 1 TO WKS-BASE-MES
021800        IF WKS-BASE-MES > 12
021900           MOVE 1 TO WKS-BASE-MES
022000           ADD 1 TO WKS-BASE-ANIO
022100        END-IF
022200     END-IF
022300     MOVE WKS-FECHA-BASE       TO SUS-END-DATE
022400     SET SUS-STATUS-ACTIVA     TO TRUE
022500     MOVE 'N'                  TO SUS-PAGO-CONFIRMADO
022600     ADD 1 TO WKS-SUSC-RENOVADAS
022700     ADD SUS-PAGO-MONTO TO WKS-MONTO-RENOVACIONES
022800     MOVE ZEROES TO SUS-PAGO-MONTO.
022900 310-APLICAR-PAGO-SUSCRIPCION-E. EXIT.
023000
023100******************************************************************
023200*   RULE B - ESTADO ACTIVO, DIAS RESTANTES Y PROXIMO A VENCER    *
023300******************************************************************
023400 320-DERIVAR-ESTADO-SUSCRIPCION SECTION.
023500     MOVE 0 TO WKS-SUSC-ES-ACTIVA
023600     MOVE 0 TO WKS-SUSC-EXPIRANDO
023700     IF SUS-STATUS-SUSPENDIDA
023800        CONTINUE
023900     ELSE
024000        IF SUS-END-DATE >= WKS-FECHA-CORRIDA-8
024100           MOVE 1 TO WKS-SUSC-ES-ACTIVA
024200           ADD 1 TO WKS-SUSC-ACTIVAS
024300        ELSE
024400           SET SUS-STATUS-EXPIRADA TO TRUE
024500        END-IF
024600     END-IF
024700     COMPUTE WKS-DIAS-RESTANTES =
024800             FUNCTION INTEGER-OF-DATE (SUS-END-DATE) -
024900             FUNCTION INTEGER-OF-DATE (WKS-FECHA-CORRIDA-8)
025000     IF WKS-DIAS-RESTANTES < 0
025100        MOVE ZEROES TO WKS-DIAS-RESTANTES
025200     END-IF
025300     IF WKS-DIAS-RESTANTES > 0 AND WKS-DIAS-RESTANTES <= 7
025400        MOVE 1 TO WKS-SUSC-EXPIRANDO
025500        ADD 1 TO WKS-SUSC-PROX-VENCER
025600     END-IF.
025700 320-DERIVAR-ESTADO-SUSCRIPCION-E. EXIT.
025800
025900******************************************************************
026000*         UNIDADES DISPONIBLES = MAX-UNITS - UNITS-USED          *
026100******************************************************************
026200 330-CALCULAR-UNIDADES-DISPONIBLES SECTION.
026300     COMPUTE WKS-UNIDADES-DISPONIBLES =
026400             SUS-MAX-UNITS - SUS-UNITS-USED
026500     MOVE 0 TO WKS-PUEDE-AGREGAR
026600*   RULE B - PUEDE AGREGAR SI EXISTE LA SUSCRIPCION Y LAS        *CR10251*
026700*   UNIDADES USADAS SON MENORES AL MAXIMO DEL PLAN, SIN          *CR10251*
026800*   EXIGIR QUE LA SUSCRIPCION ESTE ACTIVA.                       *CR10251*
026900     IF WKS-UNIDADES-DISPONIBLES > 0
027000        MOVE 1 TO WKS-PUEDE-AGREGAR
027100     END-IF
027200*   SE GRABAN LAS UNIDADES DISPONIBLES Y LA BANDERA DE           *CR10251*
027300*   PUEDE-AGREGAR EN EL MAESTRO PARA DEJARLAS DISPONIBLES        *CR10251*
027400*   A OTROS PROGRAMAS QUE CONSULTEN SUSMAE.                      *CR10251*
027500     MOVE WKS-UNIDADES-DISPONIBLES TO SUS-UNITS-DISPONIBLES
027600     IF PUEDE-AGREGAR-UNIDADES
027700        MOVE 'Y' TO SUS-PUEDE-AGREGAR
027800     ELSE
027900        MOVE 'N' TO SUS-PUEDE-AGREGAR
028000     END-IF
028100     IF WKS-MODO-DETALLE-ON
028200        DISPLAY 'ARRENDADOR ' SUS-LANDLORD-ID
028300                ' DISPONIBLES: ' WKS-UNIDADES-DISPONIBLES
028400                ' PUEDE-AGREGAR: ' WKS-PUEDE-AGREGAR
028500     END-IF.
028600 330-CALCULAR-UNIDADES-DISPONIBLES-E. EXIT.
028700
028800 800-ESTADISTICAS SECTION.
028900     MOVE WKS-SUSC-LEIDAS        TO WKS-MASCARA-CANT
029000     DISPLAY '*********************************************'
029100     DISPLAY '*   ESTADISTICAS - RENOVACION SUSCRIPCIONES  *'
029200     DISPLAY '*********************************************'
029300     DISPLAY ' SUSCRIPCIONES LEIDAS        : ' WKS-MASCARA-CANT
029400     MOVE WKS-SUSC-ACTIVAS       TO WKS-MASCARA-CANT
029500     DISPLAY ' SUSCRIPCIONES ACTIVAS       : ' WKS-MASCARA-CANT
029600     MOVE WKS-SUSC-PROX-VENCER   TO WKS-MASCARA-CANT
029700     DISPLAY ' SUSCRIPCIONES PROX. A VENCER: ' WKS-MASCARA-CANT
029800     MOVE WKS-SUSC-RENOVADAS     TO WKS-MASCARA-CANT
029900     DISPLAY ' SUSCRIPCIONES RENOVADAS     : ' WKS-MASCARA-CANT
030000     MOVE WKS-MONTO-RENOVACIONES TO WKS-MASCARA-MONTO
030100     DISPLAY ' MONTO TOTAL RENOVACIONES    : ' WKS-MASCARA-MONTO
030200     DISPLAY '*********************************************'.
030300 800-ESTADISTICAS-E. EXIT.
030400
030500 900-CERRAR-ARCHIVOS SECTION.
030600     CLOSE SUSCRIPCIONES.
030700 900-CERRAR-ARCHIVOS-E. EXIT.
