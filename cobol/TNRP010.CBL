000100******************************************************************
000200* FECHA       : 14/02/2025                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : RENTAS Y COBROS - TENARA                         *
000500* PROGRAMA    : TNRP010                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : APLICA LOS PAGOS CONFIRMADOS DEL CICLO CONTRA    *
000800*             : EL SALDO DE LAS FACTURAS Y REDERIVA SU ESTADO.   *
000900* ARCHIVOS    : PAGOS=A(I), FACTURAS=A(REGRABA), REPORTE=A(EXT)  *
001000* ACCION (ES) : M=MODIFICA                                       *
001100* INSTALADO   : 22/02/2025                                       *
001200* BPM/RATIONAL: 231192                                           *
001300* NOMBRE      : APLICACION DE PAGOS A FACTURAS                   *
001400* PROGRAMA(S) : NO APLICA                                        *
001500******************************************************************
001600*               H I S T O R I A L   D E   C A M B I O S          *
001700******************************************************************
001800*  2025-02-14 PEDR CR-10041  VERSION INICIAL DEL PROGRAMA        *
001900*  2025-02-22 PEDR CR-10041  PRUEBAS DE ACEPTACION EN QA         *
002000*  2025-04-15 EEDR CR-10098  SE AGREGA TOPE DE PAGO MANUAL AL    *
002100*             SALDO DE LA FACTURA                                *
002200*  2025-06-02 JMPR CR-10148  SE AGREGA ACUMULADO POR FORMA DE    *
002300*             PAGO Y REPORTE RESUMEN DE APLICACION               *
002400*  2025-09-18 EEDR CR-10190  REVISION Y2K DE FECHAS DE PAGO      *CR10190*
002500*  2025-11-19 PEDR CR-10218  CIERRE DE OBSERVACIONES DE AUDITORIA*
002600*  2026-01-20 JMPR CR-10250  SE QUITA CONTADOR IDX-FAC DUPLICADO *CR10250*
002700*             (QUEDABA AMBIGUO CON EL INDEXED BY DE LA TABLA)    *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    TNRP010.
003100 AUTHOR.        ERICK RAMIREZ.
003200 INSTALLATION.  TENARA ADMINISTRACION DE RENTAS.
003300 DATE-WRITTEN.  02/14/2025.
003400 DATE-COMPILED.
003500 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200*---> TRANSACCIONES DE PAGO DEL CICLO
004300     SELECT PAGOS     ASSIGN TO PAGOS
004400            ORGANIZATION  IS SEQUENTIAL
004500            ACCESS        IS SEQUENTIAL
004600            FILE STATUS   IS FS-PAGOS
004700                             FSE-PAGOS.
004800*---> MAESTRO DE FACTURAS (SE REGRABA COMPLETO AL FINAL)
004900     SELECT FACTURAS  ASSIGN TO FACTURAS
005000            ORGANIZATION  IS SEQUENTIAL
005100            ACCESS        IS SEQUENTIAL
005200            FILE STATUS   IS FS-FACTURAS
005300                             FSE-FACTURAS.
005400*---> REPORTE COMPARTIDO DEL CICLO
005500     SELECT REPORTE   ASSIGN TO REPORTE
005600            ORGANIZATION  IS SEQUENTIAL
005700            ACCESS        IS SEQUENTIAL
005800            FILE STATUS   IS FS-REPORTE.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  PAGOS
006300     RECORD CONTAINS 80 CHARACTERS.
006400     COPY PAGMOV.
006500 FD  FACTURAS
006600     RECORD CONTAINS 140 CHARACTERS.
006700     COPY FACMAE.
006800 FD  REPORTE
006900     RECORD CONTAINS 132 CHARACTERS.
007000 01  LIN-REPORTE                   PIC X(132).
007100
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007500******************************************************************
007600 01  WKS-FS-STATUS.
007700     02  FS-PAGOS                 PIC 9(02) VALUE ZEROES.
007800     02  FSE-PAGOS.
007900         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
008000         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
008100         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
008200     02  FS-FACTURAS              PIC 9(02) VALUE ZEROES.
008300     02  FSE-FACTURAS.
008400         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
008500         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
008600         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
008700     02  FS-REPORTE               PIC 9(02) VALUE ZEROES.
008800     02  PROGRAMA                 PIC X(08) VALUE SPACES.
008900     02  ARCHIVO                  PIC X(08) VALUE SPACES.
009000     02  ACCION                   PIC X(10) VALUE SPACES.
009100     02  LLAVE                    PIC X(32) VALUE SPACES.
009200     02  FILLER                   PIC X(04) VALUE SPACES.
009300******************************************************************
009400*                  FECHA DE CORRIDA DEL CICLO                    *
009500******************************************************************
009600 01  WKS-FECHA-CORRIDA            PIC 9(06) VALUE ZEROES.
009700 01  WKS-FECHA-CORRIDA-R  REDEFINES WKS-FECHA-CORRIDA.
009800     05  WKS-CORRIDA-ANIO2        PIC 9(02).
009900     05  WKS-CORRIDA-MES          PIC 9(02).
010000     05  WKS-CORRIDA-DIA          PIC 9(02).
010100 01  WKS-FECHA-CORRIDA-8          PIC 9(08) VALUE ZEROES.
010200 01  WKS-FECHA-CORRIDA-8-R REDEFINES WKS-FECHA-CORRIDA-8.
010300     05  WKS-HOY-ANIO4            PIC 9(04).
010400     05  WKS-HOY-MES2             PIC 9(02).
010500     05  WKS-HOY-DIA2             PIC 9(02).
010600******************************************************************
010700*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010800******************************************************************
010900 01  WKS-CONTADORES.
011000     02  WKS-PAGOS-LEIDOS         PIC 9(07) COMP-3 VALUE ZEROES.
011100     02  WKS-PAGOS-APLICADOS      PIC 9(07) COMP-3 VALUE ZEROES.
011200     02  WKS-PAGOS-RECHAZADOS     PIC 9(07) COMP-3 VALUE ZEROES.
011300     02  WKS-PAGOS-SIN-FACTURA    PIC 9(07) COMP-3 VALUE ZEROES.
011400     02  WKS-CTA-MPESA            PIC 9(07) COMP-3 VALUE ZEROES.
011500     02  WKS-CTA-CASH             PIC 9(07) COMP-3 VALUE ZEROES.
011600     02  WKS-CTA-BANK             PIC 9(07) COMP-3 VALUE ZEROES.
011700     02  WKS-CTA-CHEQUE           PIC 9(07) COMP-3 VALUE ZEROES.
011800     02  WKS-TOTAL-FACTURAS       PIC 9(05) COMP   VALUE ZEROES.
011900     02  WKS-MONTO-CONFIRMADO     PIC S9(09)V99   VALUE ZEROES.
012000     02  WKS-MONTO-PENDIENTE      PIC S9(09)V99   VALUE ZEROES.
012100     02  WKS-MONTO-TOTAL-CONF     PIC S9(09)V99   VALUE ZEROES.
012200     02  FILLER                   PIC X(04) VALUE SPACES.
012300 01  WKS-EDICION.
012400     02  WKS-MASCARA-CANT         PIC ZZZ,ZZ9      VALUE ZEROES.
012500     02  WKS-MASCARA-MONTO        PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
012600     02  FILLER                   PIC X(04) VALUE SPACES.
012700 01  WKS-FLAGS.
012800     02  WKS-FIN-PAGOS            PIC 9(01) VALUE ZEROES.
012900         88  FIN-PAGOS                      VALUE 1.
013000     02  WKS-FACTURA-ENCONTRADA   PIC 9(01) VALUE ZEROES.
013100         88  FACTURA-ENCONTRADA             VALUE 1.
013200     02  FILLER                   PIC X(04) VALUE SPACES.
013300******************************************************************
013400*   TABLA DE FACTURAS EN MEMORIA (SE MODIFICA Y SE REGRABA)      *
013500******************************************************************
013600 01  WKS-TABLA-FACTURAS.
013700     02  WKS-FACTURA OCCURS 1 TO 9999 TIMES
013800                    DEPENDING ON WKS-TOTAL-FACTURAS
013900                    INDEXED BY IDX-FAC.
014000         04  WKS-NUM-FACTURA-TB       PIC X(20).
014100         04  WKS-LEASE-ID-TB          PIC 9(06).
014200         04  WKS-LANDLORD-ID-TB       PIC 9(06).
014300         04  WKS-BILLING-MONTH-TB     PIC 9(06).
014400         04  WKS-DUE-DATE-TB          PIC 9(08).
014500         04  WKS-RENT-AMOUNT-TB       PIC S9(08)V99.
014600         04  WKS-WATER-AMOUNT-TB      PIC S9(08)V99.
014700         04  WKS-GARBAGE-AMOUNT-TB    PIC S9(08)V99.
014800         04  WKS-OTHER-CHARGES-TB     PIC S9(08)V99.
014900         04  WKS-TOTAL-AMOUNT-TB      PIC S9(08)V99.
015000         04  WKS-AMOUNT-PAID-TB       PIC S9(08)V99.
015100         04  WKS-INVOICE-STATUS-TB    PIC X(08).
015200         04  FILLER                   PIC X(04).
015300******************************************************************
015400*              ENCABEZADOS Y LINEAS DEL REPORTE                  *
015500******************************************************************
015600 01  WKS-ENC-1.
015700     02  FILLER            PIC X(35) VALUE SPACES.
015800     02  FILLER            PIC X(45) VALUE
015900         'TENARA ADMINISTRACION DE RENTAS Y COBROS'.
016000     02  FILLER            PIC X(20) VALUE SPACES.
016100     02  FILLER            PIC X(08) VALUE 'PAG. '.
016200     02  WKS-ENC-1-PAGINA  PIC ZZ9.
016300 01  WKS-ENC-2.
016400     02  FILLER            PIC X(35) VALUE SPACES.
016500     02  FILLER            PIC X(50) VALUE
016600         'RESUMEN DE APLICACION DE PAGOS - REPORTE 02'.
016700 01  WKS-ENC-3.
016800     02  FILLER            PIC X(01) VALUE SPACES.
016900     02  FILLER            PIC X(24) VALUE 'FACTURA'.
017000     02  FILLER            PIC X(10) VALUE 'METODO'.
017100     02  FILLER            PIC X(11) VALUE 'MONTO PAGO'.
017200     02  FILLER            PIC X(11) VALUE 'APLICADO'.
017300     02  FILLER            PIC X(09) VALUE 'ESTADO'.
017400 01  WKS-DET-1.
017500     02  WKS-DET-FACTURA      PIC X(20)    VALUE SPACES.
017600     02  FILLER               PIC X(05) VALUE SPACES.
017700     02  WKS-DET-METODO       PIC X(08)    VALUE SPACES.
017800     02  FILLER               PIC X(02) VALUE SPACES.
017900     02  WKS-DET-MONTO-PAGO   PIC ZZ,ZZ9.99 VALUE ZEROES.
018000     02  FILLER               PIC X(01) VALUE SPACES.
018100     02  WKS-DET-APLICADO     PIC ZZ,ZZ9.99 VALUE ZEROES.
018200     02  FILLER               PIC X(02) VALUE SPACES.
018300     02  WKS-DET-ESTADO       PIC X(08)    VALUE SPACES.
018400 01  WKS-RESUMEN-METODOS.
018500     02  FILLER               PIC X(01) VALUE SPACES.
018600     02  FILLER               PIC X(30) VALUE
018700         'RESUMEN POR METODO DE PAGO....'.
018800 01  WKS-DET-METODO-CANT.
018900     02  FILLER               PIC X(03) VALUE SPACES.
019000     02  WKS-DMC-NOMBRE       PIC X(10)  VALUE SPACES.
019100     02  WKS-DMC-CANTIDAD     PIC ZZZ,ZZ9 VALUE ZEROES.
019200 01  WKS-TOT-GENERAL.
019300     02  FILLER               PIC X(01) VALUE SPACES.
019400     02  FILLER               PIC X(28) VALUE
019500         'TOTAL CONFIRMADO APLICADO...'.
019600     02  WKS-TOT-GRAL-MONTO   PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
019700 01  WKS-TOT-PENDIENTE.
019800     02  FILLER               PIC X(01) VALUE SPACES.
019900     02  FILLER               PIC X(28) VALUE
020000         'TOTAL PENDIENTE DE CONFIRMAR'.
020100     02  WKS-TOT-PEND-MONTO   PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
020200 01  WKS-NUM-PAGINA               PIC 9(03) COMP VALUE 1.
020300 01  WKS-LINEAS-EN-PAGINA         PIC 9(03) COMP VALUE ZEROES.
020400******************************************************************
020500 PROCEDURE DIVISION.
020600******************************************************************
020700*               S E C C I O N    P R I N C I P A L
020800******************************************************************
020900 000-MAIN SECTION.
021000     PERFORM 100-ABRIR-ARCHIVOS
021100     ACCEPT WKS-FECHA-CORRIDA FROM DATE
021200     MOVE 20                 TO WKS-HOY-ANIO4 (1:2)
021300     MOVE WKS-CORRIDA-ANIO2  TO WKS-HOY-ANIO4 (3:2)
021400     MOVE WKS-CORRIDA-MES    TO WKS-HOY-MES2
021500     MOVE WKS-CORRIDA-DIA    TO WKS-HOY-DIA2
021600     PERFORM 300-CARGAR-TABLA-FACTURAS
021700     PERFORM 250-INICIAR-REPORTE
021800     PERFORM 400-APLICAR-PAGOS
021900             UNTIL FIN-PAGOS
022000     PERFORM 500-REGRABAR-FACTURAS
022100     PERFORM 700-IMPRIMIR-RESUMEN-METODOS
022200     PERFORM 750-TERMINAR-REPORTE
022300     PERFORM 800-ESTADISTICAS
022400     PERFORM 900-CERRAR-ARCHIVOS
022500     STOP RUN.
022600 000-MAIN-E. EXIT.
022700
022800 100-ABRIR-ARCHIVOS SECTION.
022900     MOVE 'TNRP010' TO PROGRAMA
023000     OPEN INPUT  PAGOS
023100                 FACTURAS
023200     OPEN EXTEND REPORTE
023300     IF FS-PAGOS NOT EQUAL 0 AND 97
023400        MOVE 'OPEN'    TO ACCION
023500        MOVE SPACES    TO LLAVE
023600        MOVE 'PAGOS'   TO ARCHIVO
023700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023800                              FS-PAGOS, FSE-PAGOS
023900        DISPLAY '>>> ALGO SALIO MAL AL ABRIR PAGOS <<<'
024000                UPON CONSOLE
024100        MOVE 91 TO RETURN-CODE
024200        STOP RUN
024300     END-IF.
024400 100-ABRIR-ARCHIVOS-E. EXIT.
024500
024600******************************************************************
024700*    CARGA EL MAESTRO DE FACTURAS COMPLETO A MEMORIA             *
024800******************************************************************
024900 300-CARGAR-TABLA-FACTURAS SECTION.
025000     MOVE 0 TO WKS-TOTAL-FACTURAS
025100     PERFORM 305-CARGAR-UNA-FACTURA THRU 305-CARGAR-UNA-FACTURA-E
025200             UNTIL FS-FACTURAS = 10.
025300 300-CARGAR-TABLA-FACTURAS-E. EXIT.
025400
025500 305-CARGAR-UNA-FACTURA SECTION.
025600     READ FACTURAS
025700          AT END MOVE 10 TO FS-FACTURAS
025800     END-READ
025900     IF FS-FACTURAS NOT = 10
026000        ADD 1 TO WKS-TOTAL-FACTURAS
026100        SET IDX-FAC TO WKS-TOTAL-FACTURAS
026200        MOVE FAC-INVOICE-NUMBER TO WKS-NUM-FACTURA-TB (IDX-FAC)
026300        MOVE FAC-LEASE-ID       TO WKS-LEASE-ID-TB (IDX-FAC)
026400        MOVE FAC-LANDLORD-ID    TO WKS-LANDLORD-ID-TB (IDX-FAC)
026500        MOVE FAC-BILLING-MONTH  TO WKS-BILLING-MONTH-TB
026600                                                   (IDX-FAC)
026700        MOVE FAC-DUE-DATE       TO WKS-DUE-DATE-TB (IDX-FAC)
026800        MOVE FAC-RENT-AMOUNT    TO WKS-RENT-AMOUNT-TB (IDX-FAC)
026900        MOVE FAC-WATER-AMOUNT   TO WKS-WATER-AMOUNT-TB (IDX-FAC)
027000        MOVE FAC-GARBAGE-AMOUNT TO WKS-GARBAGE-AMOUNT-TB
027100                                                   (IDX-FAC)
027200        MOVE FAC-OTHER-CHARGES  TO WKS-OTHER-CHARGES-TB
027300                                                   (IDX-FAC)
027400        MOVE FAC-TOTAL-AMOUNT   TO WKS-TOTAL-AMOUNT-TB (IDX-FAC)
027500        MOVE FAC-AMOUNT-PAID    TO WKS-AMOUNT-PAID-TB (IDX-FAC)
027600        MOVE FAC-INVOICE-STATUS TO WKS-INVOICE-STATUS-TB
027700                                                   (IDX-FAC)
027800     END-IF.
027900 305-CARGAR-UNA-FACTURA-E. EXIT.
028000
028100 250-INICIAR-REPORTE SECTION.
028200     MOVE 1 TO WKS-NUM-PAGINA
028300     PERFORM 260-IMPRIMIR-ENCABEZADO.
028400 250-INICIAR-REPORTE-E. EXIT.
028500
028600 260-IMPRIMIR-ENCABEZADO SECTION.
028700     MOVE WKS-NUM-PAGINA TO WKS-ENC-1-PAGINA
028800     MOVE WKS-ENC-1  TO LIN-REPORTE
028900     WRITE LIN-REPORTE AFTER ADVANCING PAGE
029000     MOVE WKS-ENC-2  TO LIN-REPORTE
029100     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
029200     MOVE WKS-ENC-3  TO LIN-REPORTE
029300     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
029400     MOVE SPACES     TO LIN-REPORTE
029500     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
029600     ADD 1 TO WKS-NUM-PAGINA
029700     MOVE 5 TO WKS-LINEAS-EN-PAGINA.
029800 260-IMPRIMIR-ENCABEZADO-E. EXIT.
029900
030000******************************************************************
030100*          PROCESA CADA TRANSACCION DE PAGO DEL CICLO            *
030200******************************************************************
030300 400-APLICAR-PAGOS SECTION.
030400     READ PAGOS NEXT RECORD
030500          AT END MOVE 1 TO WKS-FIN-PAGOS
030600     END-READ
030700     IF NOT FIN-PAGOS
030800        ADD 1 TO WKS-PAGOS-LEIDOS
030900        PERFORM 410-CONTABILIZAR-METODO
031000        IF PAG-STATUS-CONFIRMADO
031100           PERFORM 420-UBICAR-FACTURA
031200           IF FACTURA-ENCONTRADA
031300              PERFORM 430-APLICAR-UN-PAGO
031400           ELSE
031500              ADD 1 TO WKS-PAGOS-SIN-FACTURA
031600           END-IF
031700        ELSE
031800           IF PAG-STATUS-PENDIENTE
031900              ADD PAG-AMOUNT TO WKS-MONTO-PENDIENTE
032000           END-IF
032100        END-IF
032200     END-IF.
032300 400-APLICAR-PAGOS-E. EXIT.
032400
032500 410-CONTABILIZAR-METODO SECTION.
032600     EVALUATE TRUE
032700        WHEN PAG-METODO-MPESA  ADD 1 TO WKS-CTA-MPESA
032800        WHEN PAG-METODO-CASH   ADD 1 TO WKS-CTA-CASH
032900        WHEN PAG-METODO-BANK   ADD 1 TO WKS-CTA-BANK
033000        WHEN PAG-METODO-CHEQUE ADD 1 TO WKS-CTA-CHEQUE
033100     END-EVALUATE.
033200 410-CONTABILIZAR-METODO-E. EXIT.
033300
033400 420-UBICAR-FACTURA SECTION.
033500     MOVE 0 TO WKS-FACTURA-ENCONTRADA
033600     PERFORM 425-COMPARAR-UNA-FACTURA THRU
033700             425-COMPARAR-UNA-FACTURA-E
033800             VARYING IDX-FAC FROM 1 BY 1
033900             UNTIL IDX-FAC > WKS-TOTAL-FACTURAS
034000             OR FACTURA-ENCONTRADA
034100     IF FACTURA-ENCONTRADA
034200        SUBTRACT 1 FROM IDX-FAC
034300     END-IF.
034400 420-UBICAR-FACTURA-E. EXIT.
034500
034600 425-COMPARAR-UNA-FACTURA SECTION.
034700     IF WKS-NUM-FACTURA-TB (IDX-FAC) = PAG-INVOICE-NUMBER
034800        MOVE 1 TO WKS-FACTURA-ENCONTRADA
034900     END-IF.
035000 425-COMPARAR-UNA-FACTURA-E. EXIT.
035100
035200******************************************************************
035300*   RULE M - TOPE DE PAGO MANUAL AL SALDO / RULE P - APLICACION  *
035400******************************************************************
035500 430-APLICAR-UN-PAGO SECTION.
035600     MOVE ZEROES TO WKS-MONTO-CONFIRMADO
035700     IF PAG-AMOUNT NOT > 0
035800        ADD 1 TO WKS-PAGOS-RECHAZADOS
035900     ELSE
036000        COMPUTE WKS-MONTO-CONFIRMADO =
036100                WKS-TOTAL-AMOUNT-TB (IDX-FAC) -
036200                WKS-AMOUNT-PAID-TB (IDX-FAC)
036300        IF PAG-ES-MANUAL AND PAG-AMOUNT > WKS-MONTO-CONFIRMADO
036400           CONTINUE
036500        ELSE
036600           MOVE PAG-AMOUNT TO WKS-MONTO-CONFIRMADO
036700        END-IF
036800        ADD WKS-MONTO-CONFIRMADO TO WKS-AMOUNT-PAID-TB (IDX-FAC)
036900        PERFORM 440-DERIVAR-ESTADO-FACTURA
037000        ADD 1 TO WKS-PAGOS-APLICADOS
037100        ADD WKS-MONTO-CONFIRMADO TO WKS-MONTO-TOTAL-CONF
037200        MOVE PAG-AMOUNT           TO WKS-DET-MONTO-PAGO
037300        MOVE WKS-MONTO-CONFIRMADO TO WKS-DET-APLICADO
037400        MOVE PAG-INVOICE-NUMBER   TO WKS-DET-FACTURA
037500        MOVE PAG-PAY-METHOD       TO WKS-DET-METODO
037600        MOVE WKS-INVOICE-STATUS-TB (IDX-FAC) TO WKS-DET-ESTADO
037700        PERFORM 470-IMPRIMIR-DETALLE
037800     END-IF.
037900 430-APLICAR-UN-PAGO-E. EXIT.
038000
038100******************************************************************
038200*                  RULE S - RE-DERIVACION DE ESTADO              *
038300******************************************************************
038400 440-DERIVAR-ESTADO-FACTURA SECTION.
038500     EVALUATE TRUE
038600        WHEN WKS-AMOUNT-PAID-TB (IDX-FAC) >=
038700             WKS-TOTAL-AMOUNT-TB (IDX-FAC)
038800           MOVE 'PAID'     TO WKS-INVOICE-STATUS-TB (IDX-FAC)
038900        WHEN WKS-AMOUNT-PAID-TB (IDX-FAC) > 0
039000           MOVE 'PARTIAL'  TO WKS-INVOICE-STATUS-TB (IDX-FAC)
039100        WHEN WKS-DUE-DATE-TB (IDX-FAC) < WKS-FECHA-CORRIDA-8
039200           MOVE 'OVERDUE'  TO WKS-INVOICE-STATUS-TB (IDX-FAC)
039300        WHEN OTHER
039400           MOVE 'PENDING'  TO WKS-INVOICE-STATUS-TB (IDX-FAC)
039500     END-EVALUATE.
039600 440-DERIVAR-ESTADO-FACTURA-E. EXIT.
039700
039800 470-IMPRIMIR-DETALLE SECTION.
039900     IF WKS-LINEAS-EN-PAGINA > 50
040000        PERFORM 260-IMPRIMIR-ENCABEZADO
040100     END-IF
040200     MOVE WKS-DET-1 TO LIN-REPORTE
040300     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
040400     ADD 1 TO WKS-LINEAS-EN-PAGINA.
040500 470-IMPRIMIR-DETALLE-E. EXIT.
040600
040700******************************************************************
040800*     REGRABA EL MAESTRO DE FACTURAS CON LOS SALDOS APLICADOS    *
040900******************************************************************
041000 500-REGRABAR-FACTURAS SECTION.
041100     CLOSE  FACTURAS
041200     OPEN   OUTPUT FACTURAS
041300     PERFORM 505-REGRABAR-UNA-FACTURA THRU
041400             505-REGRABAR-UNA-FACTURA-E
041500             VARYING IDX-FAC FROM 1 BY 1
041600             UNTIL IDX-FAC > WKS-TOTAL-FACTURAS.
041700 500-REGRABAR-FACTURAS-E. EXIT.
041800
041900 505-REGRABAR-UNA-FACTURA SECTION.
042000     MOVE SPACES                          TO REG-FACMAE
042100     MOVE WKS-NUM-FACTURA-TB (IDX-FAC)    TO FAC-INVOICE-NUMBER
042200     MOVE WKS-LEASE-ID-TB (IDX-FAC)        TO FAC-LEASE-ID
042300     MOVE WKS-LANDLORD-ID-TB (IDX-FAC)     TO FAC-LANDLORD-ID
042400     MOVE WKS-BILLING-MONTH-TB (IDX-FAC)   TO FAC-BILLING-MONTH
042500     MOVE WKS-DUE-DATE-TB (IDX-FAC)        TO FAC-DUE-DATE
042600     MOVE WKS-RENT-AMOUNT-TB (IDX-FAC)     TO FAC-RENT-AMOUNT
042700     MOVE WKS-WATER-AMOUNT-TB (IDX-FAC)    TO FAC-WATER-AMOUNT
042800     MOVE WKS-GARBAGE-AMOUNT-TB (IDX-FAC)  TO FAC-GARBAGE-AMOUNT
042900     MOVE WKS-OTHER-CHARGES-TB (IDX-FAC)   TO FAC-OTHER-CHARGES
043000     MOVE WKS-TOTAL-AMOUNT-TB (IDX-FAC)    TO FAC-TOTAL-AMOUNT
043100     MOVE WKS-AMOUNT-PAID-TB (IDX-FAC)     TO FAC-AMOUNT-PAID
043200     MOVE WKS-INVOICE-STATUS-TB (IDX-FAC)  TO
043300                                            FAC-INVOICE-STATUS
043400     WRITE REG-FACMAE
043500     IF FS-FACTURAS NOT = 0
043600        DISPLAY 'ERROR AL REGRABAR FACTURA, STATUS: '
043700                FS-FACTURAS ' FACTURA: ' FAC-INVOICE-NUMBER
043800     END-IF.
043900 505-REGRABAR-UNA-FACTURA-E. EXIT.
044000
044100 700-IMPRIMIR-RESUMEN-METODOS SECTION.
044200     MOVE WKS-RESUMEN-METODOS TO LIN-REPORTE
044300     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
044400     MOVE 'MPESA'         TO WKS-DMC-NOMBRE
044500     MOVE WKS-CTA-MPESA   TO WKS-DMC-CANTIDAD
044600     MOVE WKS-DET-METODO-CANT TO LIN-REPORTE
044700     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
044800     MOVE 'CASH'          TO WKS-DMC-NOMBRE
044900     MOVE WKS-CTA-CASH    TO WKS-DMC-CANTIDAD
045000     MOVE WKS-DET-METODO-CANT TO LIN-REPORTE
045100     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
045200     MOVE 'BANK'          TO WKS-DMC-NOMBRE
045300     MOVE WKS-CTA-BANK    TO WKS-DMC-CANTIDAD
045400     MOVE WKS-DET-METODO-CANT TO LIN-REPORTE
045500     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
045600     MOVE 'CHEQUE'        TO WKS-DMC-NOMBRE
045700     MOVE WKS-CTA-CHEQUE  TO WKS-DMC-CANTIDAD
045800     MOVE WKS-DET-METODO-CANT TO LIN-REPORTE
045900     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE.
046000 700-IMPRIMIR-RESUMEN-METODOS-E. EXIT.
046100
046200 750-TERMINAR-REPORTE SECTION.
046300     MOVE WKS-MONTO-TOTAL-CONF TO WKS-TOT-GRAL-MONTO
046400     MOVE WKS-TOT-GENERAL TO LIN-REPORTE
046500     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES
046600     MOVE WKS-MONTO-PENDIENTE TO WKS-TOT-PEND-MONTO
046700     MOVE WKS-TOT-PENDIENTE   TO LIN-REPORTE
046800     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE.
046900 750-TERMINAR-REPORTE-E. EXIT.
047000
047100 800-ESTADISTICAS SECTION.
047200     MOVE WKS-PAGOS-LEIDOS       TO WKS-MASCARA-CANT
047300     DISPLAY '*********************************************'
047400     DISPLAY '*   ESTADISTICAS - APLICACION DE PAGOS       *'
047500     DISPLAY '*********************************************'
047600     DISPLAY ' PAGOS LEIDOS                : ' WKS-MASCARA-CANT
047700     MOVE WKS-PAGOS-APLICADOS    TO WKS-MASCARA-CANT
047800     DISPLAY ' PAGOS APLICADOS             : ' WKS-MASCARA-CANT
047900     MOVE WKS-PAGOS-RECHAZADOS   TO WKS-MASCARA-CANT
048000     DISPLAY ' PAGOS RECHAZADOS (MONTO<=0) : ' WKS-MASCARA-CANT
048100     MOVE WKS-PAGOS-SIN-FACTURA  TO WKS-MASCARA-CANT
048200     DISPLAY ' PAGOS SIN FACTURA           : ' WKS-MASCARA-CANT
048300     MOVE WKS-MONTO-TOTAL-CONF   TO WKS-MASCARA-MONTO
048400     DISPLAY ' MONTO CONFIRMADO APLICADO   : ' WKS-MASCARA-MONTO
048500     MOVE WKS-MONTO-PENDIENTE    TO WKS-MASCARA-MONTO
048600     DISPLAY ' MONTO PENDIENTE DE CONFIRMAR: ' WKS-MASCARA-MONTO
048700     DISPLAY '*********************************************'.
048800 800-ESTADISTICAS-E. EXIT.
048900
049000 900-CERRAR-ARCHIVOS SECTION.
049100     CLOSE PAGOS FACTURAS REPORTE.
049200 900-CERRAR-ARCHIVOS-E. EXIT.
